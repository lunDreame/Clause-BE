000100 PROCESS NUMPROC(PFD) TRUNC(OPT) APOST NOSEQ NOLIST                       
000110* LAST UPDATE ON 18 Mar 2026 AT 09:12:04 BY  PKW     VERSION 03           
000120* LAST UPDATE ON 11 Mar 2026 AT 14:05:51 BY  PKW     VERSION 02           
000130* LAST UPDATE ON 01 Mar 2026 AT 10:40:00 BY  PKW     VERSION 01           
000140 ID DIVISION.                                                             
000150 PROGRAM-ID. CLRNOR01.                                                    
000160 AUTHOR. P K WEATHERS.                                                    
000170 INSTALLATION. CLAUSE RISK SCREENING -- BATCH DEVELOPMENT.                
000180               This program is the TextNormalizer step of the Clau        
000190               contract risk-screening batch (CLRK project).  It i        
000200               CALLed by CLRRSK01 as the first step of the run.           
000210                                                                          
000220               FUNCTION:  read the extracted contract text one lin        
000230               at a time from CONTRACT-TEXT-IN, assemble it into o        
000240               in-memory document buffer, then strip page-number          
000250               lines, table-of-contents/index header lines, and           
000260               repeating header/footer lines that occur 3 or more         
000270               times verbatim, collapse runs of whitespace and            
000280               blank lines, strip NBSP/ZWSP/BOM, and trim the whol        
000290               document.  The normalized buffer is returned to the        
000300               caller in LK-NORM-DOCUMENT / LK-NORM-DOC-LEN.              
000310                                                                          
000320               Method of operation: the raw document is first copi        
000330               line-by-line into WS-RAW-LINE-TABLE so repeated-lin        
000340               detection can be done by table lookup (SEARCH) befo        
000350               a single pass builds the normalized buffer characte        
000360               by character through the WS-DOC-BUFFER-R byte table        
000370                                                                          
000380 DATE-WRITTEN. 01 MAR 2026.                                               
000390 DATE-COMPILED.                                                           
000400 SECURITY. CLRK PROJECT -- INTERNAL USE ONLY.                             
000410*/**************************************************************/         
000420*/*   CLAUSE RISK SCREENING BATCH (CLRK) -- IN-HOUSE PROJECT    */        
000430*/*   NOT FOR DISTRIBUTION OUTSIDE THE DEPARTMENT.              */        
000440*/**************************************************************/         
000450*             PROGRAM CHANGE LOG                                *         
000460*             -------------------                               *         
000470* DATE        BY       TICKET      DESCRIPTION                  *         
000480* ----------  -------  ----------  ---------------------------  *         
000490* 03/01/2026  PKW      CLRK-1001   INITIAL DEVELOPMENT --        *        
000500*                                  LINE READ, HEADER/FOOTER      *        
000510*                                  AND PAGE-NUMBER STRIP.        *        
000520* 03/07/2026  PKW      CLRK-1005   ADDED REPEATING-HEADER        *        
000530*                                  DEDUP VIA SEARCH OF           *        
000540*                                  WS-SEEN-LINE-TABLE.           *        
000550* 03/11/2026  PKW      CLRK-1009   WHITESPACE COLLAPSE AND       *        
000560*                                  BLANK-LINE COLLAPSE PASS.     *        
000570* 03/14/2026  RDM      CLRK-1011   NBSP/ZWSP/BOM STRIP ADDED     *        
000580*                                  AFTER KOREAN-EXTRACTED TEXT            
000590*                                  CAME THROUGH WITH STRAY       *        
000600*                                  U+00A0/U+200B/U+FEFF BYTES.   *        
000610* 03/18/2026  PKW      CLRK-1014   LEADING/TRAILING TRIM OF      *!@02A   
000620*                                  WHOLE DOCUMENT; TIDIED UP     *!@02A   
000630*                                  THE RUN-TIMESTAMP DISPLAY.    *!@02A   
000640*                                                                         
000650* MM/DD/YYYY  XXX      CLRK-NNNN   XXXXXXXXXXXXXXXXXXXXXXXXXXXX  *        
000660*                                                                         
000670******************************************************************        
000680 TITLE 'CLRNOR01 -- TEXT NORMALIZER'.                                     
000690 ENVIRONMENT DIVISION.                                                    
000700 CONFIGURATION SECTION.                                                   
000710 SOURCE-COMPUTER. IBM-370.                                                
000720 OBJECT-COMPUTER. IBM-370.                                                
000730 SPECIAL-NAMES.  C01 IS TOP-OF-FORM                                       
000740                 CLASS WS-NOISE-BYTE-CLASS IS X'A0' X'FE' X'FF'           
000750                 UPSI-0 ON STRIP-SWITCH.                                  
000760     EJECT                                                                
000770 INPUT-OUTPUT SECTION.                                                    
000780 FILE-CONTROL.                                                            
000790     SELECT CONTRACT-TEXT-IN ASSIGN TO CNTRCTIN                           
000800         ORGANIZATION IS LINE SEQUENTIAL                                  
000810         FILE STATUS IS WS-CTI-FILE-STATUS.                               
000820/ DATA DIVISION.                                                          
000830 DATA DIVISION.                                                           
000840 FILE SECTION.                                                            
000850 FD  CONTRACT-TEXT-IN                                                     
000860     LABEL RECORDS STANDARD                                               
000870     BLOCK CONTAINS 0 RECORDS                                             
000880     RECORDING MODE IS F.                                                 
000890     COPY DCNTRCT.                                                        
000900     EJECT                                                                
000910 WORKING-STORAGE SECTION.                                                 
000920 77  PGMNAME                 PIC X(8)  VALUE 'CLRNOR01'.                  
000930 77  WS-CTI-FILE-STATUS       PIC XX    VALUE SPACES.                     
000940 77  WS-CTI-EOF-SW            PIC X     VALUE 'N'.                        
000950     88  WS-CTI-EOF           VALUE 'Y'.                                  
000960 77  WS-RAW-LINE-COUNT        PIC 9(4)  COMP VALUE ZERO.                  
000970 77  WS-NOISE-LINE-COUNT      PIC 9(4)  COMP VALUE ZERO.                  
000980 77  WS-HDR-CANDIDATE-COUNT   PIC 9(4)  COMP VALUE ZERO.                  
000990 77  WS-DOC-LEN               PIC 9(6)  COMP VALUE ZERO.                  
001000 77  WS-OUT-LEN               PIC 9(6)  COMP VALUE ZERO.                  
001010 77  WS-LINE-SUB              PIC 9(4)  COMP VALUE ZERO.                  
001020 77  WS-SEEN-SUB              PIC 9(4)  COMP VALUE ZERO.                  
001030 77  WS-SCAN-SUB              PIC 9(6)  COMP VALUE ZERO.                  
001040 77  WS-OUT-SUB               PIC 9(6)  COMP VALUE ZERO.                  
001050 77  WS-HOLD-SUB              PIC 9(6)  COMP VALUE ZERO.                  
001060 77  WS-REPEAT-TALLY          PIC 9(4)  COMP VALUE ZERO.                  
001070 77  WS-RUN-NL-COUNT          PIC 9(2)  COMP VALUE ZERO.                  
001080 77  WS-RUN-SP-COUNT          PIC 9(2)  COMP VALUE ZERO.                  
001090 77  WS-LAST-OUT-WAS-SPACE    PIC X     VALUE 'N'.                        
001100     88  WS-LAST-WAS-SPACE    VALUE 'Y'.                                  
001110 77  WS-TRIM-DONE-SW          PIC X     VALUE 'N'.                        
001120     88  WS-LEADING-TRIMMED   VALUE 'Y'.                                  
001130 77  WS-NEWLINE-CHAR          PIC X     VALUE X'25'.                      
001140 77  WS-SCAN-LINE-HOLD        PIC X(200) VALUE SPACES.                    
001150 77  WS-TRIM-LEN              PIC 9(3)  COMP VALUE ZERO.                  
001160 77  WS-PG-UC-HOLD            PIC X(200) VALUE SPACES.                    
001170 77  WS-PG-LINE-LEN           PIC 9(3)  COMP VALUE ZERO.                  
001180 77  WS-PG-SCAN-POS           PIC 9(3)  COMP VALUE ZERO.                  
001190 77  WS-PG-SLASH-POS          PIC 9(3)  COMP VALUE ZERO.                  
001200 77  WS-PG-HIT-SW             PIC X     VALUE 'N'.                        
001210     EJECT                                                                
001220*    WS-RAW-LINE-TABLE HOLDS EACH PHYSICAL LINE OF THE DOCUMENT AS        
001230*    READ, SO REPEATING HEADER/FOOTER LINES CAN BE FOUND BY SEARCH        
001240*    BEFORE THE NORMALIZED BUFFER IS BUILT.  WS-SEEN-LINE-R IS A          
001250*    REDEFINES OF THE SAME TABLE GIVING US A PARALLEL TALLY VIEW.         
001260 01  WS-RAW-LINE-TABLE.                                                   
001270     05  WS-RAW-LINE-ENTRY  OCCURS 2000 TIMES                             
001280                             INDEXED BY WS-RL-INDEX.                      
001290         10  WS-RAW-LINE         PIC X(200).                              
001300         10  WS-RAW-LINE-TALLY   PIC 9(4) COMP VALUE ZERO.                
001310         10  WS-RAW-LINE-NOISE   PIC X    VALUE 'N'.                      
001320             88  WS-RAW-IS-NOISE VALUE 'Y'.                               
001330 01  WS-SEEN-LINE-R REDEFINES WS-RAW-LINE-TABLE.                  !@02A   
001340     05  WS-SEEN-ENTRY-R  OCCURS 2000 TIMES                               
001350                           INDEXED BY WS-SEEN-INDEX.                      
001360         10  WS-SEEN-LINE-R      PIC X(200).                              
001370         10  WS-SEEN-FILLER-R    PIC X(5).                                
001380     EJECT                                                                
001390*    WS-DOC-BUFFER IS THE WORKING DOCUMENT -- BUILT UP ONE CHARACT        
001400*    AT A TIME AS NOISE LINES ARE DROPPED AND WHITESPACE RUNS ARE         
001410*    COLLAPSED.  WS-DOC-BUFFER-R GIVES A BYTE-TABLE VIEW OF THE SA        
001420*    STORAGE SO INDIVIDUAL BYTES CAN BE TESTED AND REPLACED ONE AT        
001430*    TIME WHEN STRIPPING NBSP / ZWSP / BOM MARKERS.                       
001440 01  WS-DOC-WORK-AREA.                                                    
001450     05  WS-DOC-BUFFER           PIC X(200000).                           
001460     05  FILLER                  PIC X(10).                               
001470 01  WS-DOC-BUFFER-R REDEFINES WS-DOC-WORK-AREA.                  !@02A   
001480     05  WS-DOC-BYTE-TABLE  OCCURS 200010 TIMES                           
001490                             INDEXED BY WS-DB-INDEX                       
001500                             PIC X.                                       
001510 01  WS-OUT-WORK-AREA.                                                    
001520     05  WS-OUT-BUFFER           PIC X(200000).                           
001530     05  FILLER                  PIC X(10).                               
001540 01  WS-OUT-BUFFER-R REDEFINES WS-OUT-WORK-AREA.                  !@02A   
001550     05  WS-OUT-BYTE-TABLE  OCCURS 200010 TIMES                           
001560                             INDEXED BY WS-OB-INDEX                       
001570                             PIC X.                                       
001580     EJECT                                                                
001590 01  WS-CURRENT-RUN-DATE-TIME.                                            
001600     05  WS-CRDT-DATE            PIC 9(8).                                
001610     05  WS-CRDT-TIME            PIC 9(8).                                
001620 01  WS-CURRENT-DATE-TIME-R REDEFINES WS-CURRENT-RUN-DATE-TIME.           
001630     05  WS-CRDT-YYYY            PIC 9(4).                                
001640     05  WS-CRDT-MM              PIC 9(2).                                
001650     05  WS-CRDT-DD              PIC 9(2).                                
001660     05  WS-CRDT-HH              PIC 9(2).                                
001670     05  WS-CRDT-MI              PIC 9(2).                                
001680     05  WS-CRDT-SS              PIC 9(4).                                
001690     EJECT                                                                
001700/ PASSED PARAMETERS.                                                      
001710 LINKAGE SECTION.                                                         
001720 01  LK-NORM-PARMS.                                                       
001730     05  LK-NORM-DOCUMENT        PIC X(200000).                           
001740     05  LK-NORM-DOC-LEN         PIC 9(6) COMP.                           
001750     05  LK-NORM-RETURN-CODE     PIC X.                                   
001760         88  LK-NORM-OK          VALUE '0'.                               
001770         88  LK-NORM-NO-INPUT    VALUE '1'.                               
001780 TITLE 'Main Line and Line Read'.                                         
001790 PROCEDURE DIVISION USING LK-NORM-PARMS.                                  
001800 0000-MAINLINE.                                                           
001810     SET LK-NORM-OK TO TRUE.                                              
001820     MOVE SPACES TO WS-DOC-BUFFER.                                        
001830     MOVE SPACES TO WS-OUT-BUFFER.                                        
001840     MOVE ZERO TO WS-DOC-LEN WS-OUT-LEN WS-RAW-LINE-COUNT.                
001850     ACCEPT WS-CRDT-DATE FROM DATE YYYYMMDD.                              
001860     ACCEPT WS-CRDT-TIME FROM TIME.                                       
001870     PERFORM 0100-OPEN-READ-CONTRACT THRU 0100-EXIT.                      
001880     IF WS-RAW-LINE-COUNT = ZERO                                          
001890      THEN                                                                
001900        SET LK-NORM-NO-INPUT TO TRUE                                      
001910        GO TO 0000-EXIT                                                   
001920     END-IF.                                                              
001930     PERFORM 0150-TALLY-RAW-LINES THRU 0150-EXIT.                         
001940     PERFORM 0200-REMOVE-NOISE-LINES THRU 0200-EXIT.                      
001950     PERFORM 0300-COLLAPSE-WHITESPACE THRU 0300-EXIT.                     
001960     PERFORM 0400-STRIP-CONTROL-CHARS THRU 0400-EXIT.                     
001970     PERFORM 0500-TRIM-DOCUMENT THRU 0500-EXIT.                           
001980     MOVE WS-OUT-BUFFER TO LK-NORM-DOCUMENT.                              
001990     MOVE WS-OUT-LEN TO LK-NORM-DOC-LEN.                                  
002000 0000-EXIT.                                                               
002010     GOBACK.                                                              
002020     EJECT                                                                
002030 0100-OPEN-READ-CONTRACT.                                                 
002040*    READ THE CONTRACT TEXT ONE LINE AT A TIME INTO WS-RAW-LINE-          
002050*    TABLE.  EACH LINE IS CHECKED AS IT COMES IN FOR A PAGE-NUMBER        
002060*    OR TABLE-OF-CONTENTS SHAPE SO THE NOISE PASS BELOW DOES NOT          
002070*    HAVE TO RE-SCAN THE TEXT A SECOND TIME.                              
002080     OPEN INPUT CONTRACT-TEXT-IN.                                         
002090     IF WS-CTI-FILE-STATUS NOT = '00'                                     
002100      THEN                                                                
002110        GO TO 0100-EXIT                                                   
002120     END-IF.                                                              
002130     PERFORM 0110-READ-ONE-LINE THRU 0110-EXIT                            
002140         UNTIL WS-CTI-EOF.                                                
002150     CLOSE CONTRACT-TEXT-IN.                                              
002160 0100-EXIT.                                                               
002170     EXIT.                                                                
002180 0110-READ-ONE-LINE.                                                      
002190     READ CONTRACT-TEXT-IN                                                
002200         AT END                                                           
002210             SET WS-CTI-EOF TO TRUE                                       
002220             GO TO 0110-EXIT                                              
002230     END-READ.                                                            
002240     IF WS-RAW-LINE-COUNT < 2000                                          
002250      THEN                                                                
002260        ADD 1 TO WS-RAW-LINE-COUNT                                        
002270        SET WS-RL-INDEX TO WS-RAW-LINE-COUNT                              
002280        MOVE LINE-TEXT TO WS-RAW-LINE (WS-RL-INDEX)                       
002290        MOVE ZERO TO WS-RAW-LINE-TALLY (WS-RL-INDEX)                      
002300        MOVE 'N' TO WS-RAW-LINE-NOISE (WS-RL-INDEX)                       
002310        PERFORM 0120-CHECK-PAGE-OR-TOC THRU 0120-EXIT                     
002320     END-IF.                                                              
002330 0110-EXIT.                                                               
002340     EXIT.                                                                
002350 0120-CHECK-PAGE-OR-TOC.                                                  
002360*    A TABLE-OF-CONTENTS LINE IS ANY LINE WHOSE FIRST NON-BLANK           
002370*    CHARACTERS ARE "TABLE OF CONTENTS", "INDEX", OR THE KOREAN           
002380*    EQUIVALENTS "MOKCHA"/"CHARYE" -- CASE-INSENSITIVE FOR THE            
002390*    LATIN FORMS.  A PAGE-NUMBER LINE IS ANY LINE WHOSE TRIMMED           
002400*    CONTENT IS WHOLLY "PAGE" (OR ITS KOREAN EQUIVALENT) FOLLOWED         
002410*    BY A PAGE NUMBER, OR WHOLLY A SLASH-DIGIT PAIR SUCH AS               
002420*    "3/10".                                                              
002430     MOVE WS-RAW-LINE (WS-RL-INDEX) TO WS-SCAN-LINE-HOLD.                 
002440     MOVE WS-SCAN-LINE-HOLD TO WS-PG-UC-HOLD.                             
002450*    FOLDS THE LATIN-ALPHABET RANGE TO UPPERCASE FOR A CASE-              
002460*    INSENSITIVE COMPARE.  SAFE OVER MIXED KOREAN/LATIN TEXT --           
002470*    EVERY EUC-KR BYTE IN THIS SHOP'S DOUBLE-BYTE TEXT FALLS IN           
002480*    X'A1' THRU X'FE', OUTSIDE THE X'61' THRU X'7A' RANGE BEING           
002490*    CONVERTED, SO NO DBCS BYTE IS EVER TOUCHED BY THIS PASS.             
002500     INSPECT WS-PG-UC-HOLD CONVERTING                                     
002510         'abcdefghijklmnopqrstuvwxyz'                                     
002520         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                 
002530     IF WS-PG-UC-HOLD (1:18) = 'TABLE OF CONTENTS '                       
002540         OR WS-PG-UC-HOLD (1:6) = 'INDEX '                                
002550         OR WS-SCAN-LINE-HOLD (1:4) = X'B8F1C2F7'                         
002560         OR WS-SCAN-LINE-HOLD (1:4) = X'C2F7B7CA'                         
002570        THEN                                                              
002580          SET WS-RAW-IS-NOISE (WS-RL-INDEX) TO TRUE                       
002590          GO TO 0120-EXIT                                                 
002600     END-IF.                                                              
002610     PERFORM 0120-CALC-TRIM-LEN THRU 0120-CALC-TRIM-LEN-EXIT.             
002620     IF WS-PG-LINE-LEN = ZERO                                             
002630      THEN                                                                
002640         GO TO 0120-EXIT                                                  
002650     END-IF.                                                              
002660     IF WS-PG-UC-HOLD (1:4) = 'PAGE'                                      
002670         AND WS-PG-UC-HOLD (5:1) = SPACE                                  
002680      THEN                                                                
002690         MOVE 5 TO WS-PG-SCAN-POS                                         
002700         PERFORM 0120-SKIP-BLANKS THRU 0120-SKIP-BLANKS-EXIT              
002710         PERFORM 0120-TEST-DIGIT-TAIL                                     
002720             THRU 0120-TEST-DIGIT-TAIL-EXIT                               
002730         IF WS-PG-HIT-SW = 'Y'                                            
002740          THEN                                                            
002750             SET WS-RAW-IS-NOISE (WS-RL-INDEX) TO TRUE                    
002760             GO TO 0120-EXIT                                              
002770         END-IF                                                           
002780     END-IF.                                                              
002790     IF WS-SCAN-LINE-HOLD (1:6) = X'C6E4C0CCC1F6'                         
002800      THEN                                                                
002810         MOVE 7 TO WS-PG-SCAN-POS                                         
002820         PERFORM 0120-SKIP-BLANKS THRU 0120-SKIP-BLANKS-EXIT              
002830         PERFORM 0120-TEST-DIGIT-TAIL                                     
002840             THRU 0120-TEST-DIGIT-TAIL-EXIT                               
002850         IF WS-PG-HIT-SW = 'Y'                                            
002860          THEN                                                            
002870             SET WS-RAW-IS-NOISE (WS-RL-INDEX) TO TRUE                    
002880             GO TO 0120-EXIT                                              
002890         END-IF                                                           
002900     END-IF.                                                              
002910     PERFORM 0120-TEST-SLASH-FORM THRU 0120-TEST-SLASH-FORM-EXIT.         
002920     IF WS-PG-HIT-SW = 'Y'                                                
002930      THEN                                                                
002940         SET WS-RAW-IS-NOISE (WS-RL-INDEX) TO TRUE                        
002950     END-IF.                                                              
002960 0120-EXIT.                                                               
002970     EXIT.                                                                
002980 0120-CALC-TRIM-LEN.                                                      
002990*    FINDS THE TRIMMED LENGTH OF WS-SCAN-LINE-HOLD BY SCANNING            
003000*    BACKWARD FROM BYTE 200.  A WHOLLY-BLANK LINE LEAVES THIS             
003010*    ZERO.                                                                
003020     MOVE 200 TO WS-PG-LINE-LEN.                                          
003030 0120-CALC-BACKSCAN.                                                      
003040     IF WS-PG-LINE-LEN = ZERO                                             
003050      THEN                                                                
003060         GO TO 0120-CALC-TRIM-LEN-EXIT                                    
003070     END-IF.                                                              
003080     IF WS-SCAN-LINE-HOLD (WS-PG-LINE-LEN : 1) NOT = SPACE                
003090      THEN                                                                
003100         GO TO 0120-CALC-TRIM-LEN-EXIT                                    
003110     END-IF.                                                              
003120     SUBTRACT 1 FROM WS-PG-LINE-LEN.                                      
003130     GO TO 0120-CALC-BACKSCAN.                                            
003140 0120-CALC-TRIM-LEN-EXIT.                                                 
003150     EXIT.                                                                
003160 0120-SKIP-BLANKS.                                                        
003170*    ADVANCES WS-PG-SCAN-POS PAST ANY RUN OF BLANKS STARTING              
003180*    THERE.                                                               
003190     IF WS-PG-SCAN-POS > WS-PG-LINE-LEN                                   
003200      THEN                                                                
003210         GO TO 0120-SKIP-BLANKS-EXIT                                      
003220     END-IF.                                                              
003230     IF WS-PG-UC-HOLD (WS-PG-SCAN-POS : 1) NOT = SPACE                    
003240      THEN                                                                
003250         GO TO 0120-SKIP-BLANKS-EXIT                                      
003260     END-IF.                                                              
003270     ADD 1 TO WS-PG-SCAN-POS.                                             
003280     GO TO 0120-SKIP-BLANKS.                                              
003290 0120-SKIP-BLANKS-EXIT.                                                   
003300     EXIT.                                                                
003310 0120-TEST-DIGIT-TAIL.                                                    
003320*    TRUE ONLY IF WS-PG-SCAN-POS THRU WS-PG-LINE-LEN IS AT LEAST          
003330*    ONE DIGIT AND NOTHING BUT DIGITS -- I.E. THE REST OF THE             
003340*    TRIMMED LINE, WITH NO TRAILING NON-DIGIT CONTENT.                    
003350     MOVE 'N' TO WS-PG-HIT-SW.                                            
003360     IF WS-PG-SCAN-POS > WS-PG-LINE-LEN                                   
003370      THEN                                                                
003380         GO TO 0120-TEST-DIGIT-TAIL-EXIT                                  
003390     END-IF.                                                              
003400     IF WS-PG-UC-HOLD (WS-PG-SCAN-POS : WS-PG-LINE-LEN -                  
003410         WS-PG-SCAN-POS + 1) IS NUMERIC                                   
003420      THEN                                                                
003430         MOVE 'Y' TO WS-PG-HIT-SW                                         
003440     END-IF.                                                              
003450 0120-TEST-DIGIT-TAIL-EXIT.                                               
003460     EXIT.                                                                
003470 0120-TEST-SLASH-FORM.                                                    
003480*    TRUE ONLY IF THE WHOLE TRIMMED LINE IS A DIGIT RUN, ONE              
003490*    SLASH, THEN ANOTHER DIGIT RUN -- "3/10", NOT "3/10/26" OR            
003500*    "N/A".                                                               
003510     MOVE 'N' TO WS-PG-HIT-SW.                                            
003520     MOVE ZERO TO WS-PG-SLASH-POS.                                        
003530     MOVE 1 TO WS-PG-SCAN-POS.                                            
003540 0120-SLASH-FIND.                                                         
003550     IF WS-PG-SCAN-POS > WS-PG-LINE-LEN                                   
003560      THEN                                                                
003570         GO TO 0120-TEST-SLASH-FORM-EXIT                                  
003580     END-IF.                                                              
003590     IF WS-SCAN-LINE-HOLD (WS-PG-SCAN-POS : 1) = '/'                      
003600      THEN                                                                
003610         MOVE WS-PG-SCAN-POS TO WS-PG-SLASH-POS                           
003620         GO TO 0120-SLASH-FOUND                                           
003630     END-IF.                                                              
003640     ADD 1 TO WS-PG-SCAN-POS.                                             
003650     GO TO 0120-SLASH-FIND.                                               
003660 0120-SLASH-FOUND.                                                        
003670     IF WS-PG-SLASH-POS = 1 OR WS-PG-SLASH-POS = WS-PG-LINE-LEN           
003680      THEN                                                                
003690         GO TO 0120-TEST-SLASH-FORM-EXIT                                  
003700     END-IF.                                                              
003710     IF WS-SCAN-LINE-HOLD (1 : WS-PG-SLASH-POS - 1) IS NUMERIC            
003720         AND WS-SCAN-LINE-HOLD (WS-PG-SLASH-POS + 1 :                     
003730             WS-PG-LINE-LEN - WS-PG-SLASH-POS) IS NUMERIC                 
003740      THEN                                                                
003750         MOVE 'Y' TO WS-PG-HIT-SW                                         
003760     END-IF.                                                              
003770 0120-TEST-SLASH-FORM-EXIT.                                               
003780     EXIT.                                                                
003790     EJECT                                                                
003800 TITLE 'Repeating-Header and Noise-Line Removal'.                         
003810 0150-TALLY-RAW-LINES.                                                    
003820*    FOR EACH NON-BLANK LINE, COUNT HOW MANY TIMES THE SAME LINE          
003830*    TEXT APPEARS ANYWHERE IN THE DOCUMENT.  A LINE THAT REPEATS 3        
003840*    OR MORE TIMES IS TREATED AS A RUNNING HEADER OR FOOTER AND           
003850*    FLAGGED AS NOISE IN THE NEXT PARAGRAPH.                              
003860     SET WS-RL-INDEX TO 1.                                                
003870 0150-OUTER-LOOP.                                                         
003880     IF WS-RL-INDEX > WS-RAW-LINE-COUNT                                   
003890      THEN                                                                
003900        GO TO 0150-EXIT                                                   
003910     END-IF.                                                              
003920     IF WS-RAW-LINE (WS-RL-INDEX) = SPACES                                
003930      THEN                                                                
003940        SET WS-RL-INDEX UP BY 1                                           
003950        GO TO 0150-OUTER-LOOP                                             
003960     END-IF.                                                              
003970     MOVE ZERO TO WS-REPEAT-TALLY.                                        
003980     SET WS-SEEN-INDEX TO 1.                                              
003990 0150-INNER-LOOP.                                                         
004000     IF WS-SEEN-INDEX > WS-RAW-LINE-COUNT                                 
004010      THEN                                                                
004020        GO TO 0150-INNER-DONE                                             
004030     END-IF.                                                              
004040     IF WS-SEEN-LINE-R (WS-SEEN-INDEX) = WS-RAW-LINE (WS-RL-INDEX)        
004050      THEN                                                                
004060        ADD 1 TO WS-REPEAT-TALLY                                          
004070     END-IF.                                                              
004080     SET WS-SEEN-INDEX UP BY 1.                                           
004090     GO TO 0150-INNER-LOOP.                                               
004100 0150-INNER-DONE.                                                         
004110     MOVE WS-REPEAT-TALLY TO WS-RAW-LINE-TALLY (WS-RL-INDEX).             
004120     SET WS-RL-INDEX UP BY 1.                                             
004130     GO TO 0150-OUTER-LOOP.                                               
004140 0150-EXIT.                                                               
004150     EXIT.                                                                
004160     EJECT                                                                
004170 0200-REMOVE-NOISE-LINES.                                                 
004180*    BUILD WS-DOC-BUFFER BY APPENDING EVERY LINE THAT IS NOT A            
004190*    PAGE NUMBER, A TABLE-OF-CONTENTS LINE, OR A LINE REPEATED 3          
004200*    OR MORE TIMES (A RUNNING HEADER/FOOTER), ONE NEWLINE CHARACTE        
004210*    BETWEEN EACH PAIR OF LINES KEPT.                                     
004220     SET WS-RL-INDEX TO 1.                                                
004230 0200-LOOP.                                                               
004240     IF WS-RL-INDEX > WS-RAW-LINE-COUNT                                   
004250      THEN                                                                
004260        GO TO 0200-EXIT                                                   
004270     END-IF.                                                              
004280     IF WS-RAW-LINE-TALLY (WS-RL-INDEX) >= 3                              
004290      THEN                                                                
004300        SET WS-RAW-IS-NOISE (WS-RL-INDEX) TO TRUE                         
004310     END-IF.                                                              
004320     IF WS-RAW-IS-NOISE (WS-RL-INDEX)                                     
004330      THEN                                                                
004340        ADD 1 TO WS-NOISE-LINE-COUNT                                      
004350       ELSE                                                               
004360        PERFORM 0210-APPEND-RAW-LINE THRU 0210-EXIT                       
004370     END-IF.                                                              
004380     SET WS-RL-INDEX UP BY 1.                                             
004390     GO TO 0200-LOOP.                                                     
004400 0200-EXIT.                                                               
004410     EXIT.                                                                
004420 0210-APPEND-RAW-LINE.                                                    
004430*    FIND THE TRIMMED LENGTH OF THE LINE (TRAILING SPACES DROPPED)        
004440*    BY SCANNING BACKWARD, THEN COPY THAT MANY BYTES TO THE               
004450*    DOCUMENT BUFFER FOLLOWED BY ONE NEWLINE CHARACTER.                   
004460     MOVE 200 TO WS-TRIM-LEN.                                             
004470 0210-BACKSCAN.                                                           
004480     IF WS-TRIM-LEN = ZERO                                                
004490      THEN                                                                
004500        GO TO 0210-APPENDED                                               
004510     END-IF.                                                              
004520     IF WS-RAW-LINE (WS-RL-INDEX) (WS-TRIM-LEN:1) NOT = SPACE             
004530      THEN                                                                
004540        GO TO 0210-APPENDED                                               
004550     END-IF.                                                              
004560     SUBTRACT 1 FROM WS-TRIM-LEN.                                         
004570     GO TO 0210-BACKSCAN.                                                 
004580 0210-APPENDED.                                                           
004590     IF WS-TRIM-LEN > ZERO                                                
004600      THEN                                                                
004610        IF (WS-DOC-LEN + WS-TRIM-LEN) < 199990                            
004620         THEN                                                             
004630           MOVE WS-RAW-LINE (WS-RL-INDEX) (1:WS-TRIM-LEN)                 
004640               TO WS-DOC-BUFFER (WS-DOC-LEN + 1:WS-TRIM-LEN)              
004650           ADD WS-TRIM-LEN TO WS-DOC-LEN                                  
004660        END-IF                                                            
004670     END-IF.                                                              
004680     IF WS-DOC-LEN < 199999                                               
004690      THEN                                                                
004700        ADD 1 TO WS-DOC-LEN                                               
004710        MOVE WS-NEWLINE-CHAR TO WS-DOC-BUFFER (WS-DOC-LEN:1)              
004720     END-IF.                                                              
004730 0210-EXIT.                                                               
004740     EXIT.                                                                
004750     EJECT                                                                
004760 TITLE 'Whitespace Collapse and Control-Character Strip'.                 
004770 0300-COLLAPSE-WHITESPACE.                                                
004780*    COPY WS-DOC-BUFFER TO WS-OUT-BUFFER ONE BYTE AT A TIME,              
004790*    COLLAPSING ANY RUN OF TWO OR MORE SPACES TO A SINGLE SPACE           
004800*    AND ANY RUN OF THREE OR MORE NEWLINE CHARACTERS TO TWO.              
004810     MOVE ZERO TO WS-OUT-LEN.                                             
004820     MOVE ZERO TO WS-RUN-NL-COUNT.                                        
004830     MOVE 'N' TO WS-LAST-OUT-WAS-SPACE.                                   
004840     SET WS-DB-INDEX TO 1.                                                
004850 0300-LOOP.                                                               
004860     IF WS-DB-INDEX > WS-DOC-LEN                                          
004870      THEN                                                                
004880        GO TO 0300-EXIT                                                   
004890     END-IF.                                                              
004900     IF WS-DOC-BYTE-TABLE (WS-DB-INDEX) = SPACE                           
004910      THEN                                                                
004920        IF WS-LAST-WAS-SPACE                                              
004930         THEN                                                             
004940           GO TO 0300-ADVANCE                                             
004950        END-IF                                                            
004960        SET WS-LAST-WAS-SPACE TO TRUE                                     
004970        MOVE ZERO TO WS-RUN-NL-COUNT                                      
004980        PERFORM 0310-APPEND-OUT-BYTE THRU 0310-EXIT                       
004990        GO TO 0300-ADVANCE                                                
005000     END-IF.                                                              
005010     IF WS-DOC-BYTE-TABLE (WS-DB-INDEX) = WS-NEWLINE-CHAR                 
005020      THEN                                                                
005030        ADD 1 TO WS-RUN-NL-COUNT                                          
005040        MOVE 'N' TO WS-LAST-OUT-WAS-SPACE                                 
005050        IF WS-RUN-NL-COUNT <= 2                                           
005060         THEN                                                             
005070           PERFORM 0310-APPEND-OUT-BYTE THRU 0310-EXIT                    
005080        END-IF                                                            
005090        GO TO 0300-ADVANCE                                                
005100     END-IF.                                                              
005110     MOVE 'N' TO WS-LAST-OUT-WAS-SPACE.                                   
005120     MOVE ZERO TO WS-RUN-NL-COUNT.                                        
005130     PERFORM 0310-APPEND-OUT-BYTE THRU 0310-EXIT.                         
005140 0300-ADVANCE.                                                            
005150     SET WS-DB-INDEX UP BY 1.                                             
005160     GO TO 0300-LOOP.                                                     
005170 0300-EXIT.                                                               
005180     EXIT.                                                                
005190 0310-APPEND-OUT-BYTE.                                                    
005200     IF WS-OUT-LEN < 200000                                               
005210      THEN                                                                
005220        ADD 1 TO WS-OUT-LEN                                               
005230        SET WS-OB-INDEX TO WS-OUT-LEN                                     
005240        MOVE WS-DOC-BYTE-TABLE (WS-DB-INDEX) TO WS-OUT-BYTE-TABLE         
005250     END-IF.                                                              
005260 0310-EXIT.                                                               
005270     EXIT.                                                                
005280     EJECT                                                                
005290 0400-STRIP-CONTROL-CHARS.                                                
005300*    NO-BREAK SPACE, ZERO-WIDTH SPACE AND BYTE-ORDER-MARK BYTES           
005310*    SOMETIMES SURVIVE TEXT EXTRACTION AND LAND IN THE DOCUMENT           
005320*    AS STRAY BYTES -- THE EXTRACTOR REPLACES THEM HERE WITH AN           
005330*    ORDINARY SPACE, USING THE CLASS DEFINED IN SPECIAL-NAMES.            
005340     MOVE WS-OUT-LEN TO WS-DOC-LEN.                                       
005350     INSPECT WS-OUT-BUFFER (1:WS-DOC-LEN)                                 
005360         CONVERTING X'A0FEFF' TO '   '.                                   
005370 0400-EXIT.                                                               
005380     EXIT.                                                                
005390     EJECT                                                                
005400 TITLE 'Final Document Trim'.                                             
005410 0500-TRIM-DOCUMENT.                                                      
005420*    DROP LEADING AND TRAILING WHITESPACE (SPACES AND NEWLINE             
005430*    CHARACTERS) FROM THE WHOLE NORMALIZED DOCUMENT.  THE FRONT IS        
005440*    TRIMMED BY SHIFTING THE SURVIVING BYTES DOWN INTO THE SPARE          
005450*    WS-DOC-BYTE-TABLE SCRATCH AREA (NOT NEEDED AGAIN AFTER 0400);        
005460*    THE BACK IS TRIMMED BY SHORTENING WS-OUT-LEN.                        
005470     MOVE WS-OUT-LEN TO WS-DOC-LEN.                                       
005480     SET WS-HOLD-SUB TO 1.                                                
005490 0500-FIND-FRONT.                                                         
005500     IF WS-HOLD-SUB > WS-DOC-LEN                                          
005510      THEN                                                                
005520        MOVE ZERO TO WS-OUT-LEN                                           
005530        GO TO 0500-EXIT                                                   
005540     END-IF.                                                              
005550     IF WS-OUT-BYTE-TABLE (WS-HOLD-SUB) = SPACE                           
005560         OR WS-OUT-BYTE-TABLE (WS-HOLD-SUB) = WS-NEWLINE-CHAR             
005570      THEN                                                                
005580        SET WS-HOLD-SUB UP BY 1                                           
005590        GO TO 0500-FIND-FRONT                                             
005600     END-IF.                                                              
005610     SET WS-SCAN-SUB TO WS-HOLD-SUB.                                      
005620     MOVE 1 TO WS-OUT-SUB.                                                
005630 0500-SHIFT-LOOP.                                                         
005640     IF WS-SCAN-SUB > WS-DOC-LEN                                          
005650      THEN                                                                
005660        GO TO 0500-SHIFT-DONE                                             
005670     END-IF.                                                              
005680     SET WS-DB-INDEX TO WS-SCAN-SUB.                                      
005690     SET WS-OB-INDEX TO WS-OUT-SUB.                                       
005700     MOVE WS-OUT-BYTE-TABLE (WS-DB-INDEX) TO WS-DOC-BYTE-TABLE (WS        
005710     SET WS-SCAN-SUB UP BY 1.                                             
005720     SET WS-OUT-SUB UP BY 1.                                              
005730     GO TO 0500-SHIFT-LOOP.                                               
005740 0500-SHIFT-DONE.                                                         
005750     SUBTRACT 1 FROM WS-OUT-SUB GIVING WS-OUT-LEN.                        
005760     MOVE WS-DOC-BUFFER TO WS-OUT-BUFFER.                                 
005770 0500-TRIM-BACK.                                                          
005780     IF WS-OUT-LEN = ZERO                                                 
005790      THEN                                                                
005800        GO TO 0500-EXIT                                                   
005810     END-IF.                                                              
005820     SET WS-OB-INDEX TO WS-OUT-LEN.                                       
005830     IF WS-OUT-BYTE-TABLE (WS-OB-INDEX) = SPACE                           
005840         OR WS-OUT-BYTE-TABLE (WS-OB-INDEX) = WS-NEWLINE-CHAR             
005850      THEN                                                                
005860        SUBTRACT 1 FROM WS-OUT-LEN                                        
005870        GO TO 0500-TRIM-BACK                                              
005880     END-IF.                                                              
005890 0500-EXIT.                                                               
005900     EXIT.                                                                
