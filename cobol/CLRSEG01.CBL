000100 PROCESS NUMPROC(PFD) TRUNC(OPT) APOST NOSEQ NOLIST                       
000110* LAST UPDATE ON 02 Apr 2026 AT 09:14:30 BY  RDM     VERSION 02           
000120* LAST UPDATE ON 26 Mar 2026 AT 16:40:05 BY  PKW     VERSION 01           
000130 ID DIVISION.                                                             
000140 PROGRAM-ID. CLRSEG01.                                                    
000150 AUTHOR. P K WEATHERS.                                                    
000160 INSTALLATION. CLAUSE RISK SCREENING -- BATCH DEVELOPMENT.                
000170               This program is the ClauseSegmenter step of the            
000180               CLRK contract risk-screening batch (CLRK project).         
000190               It is CALLed by CLRRSK01 with the masked document          
000200               handed down from CLRMSK01.                                 
000210                                                                          
000220               FUNCTION:  split the masked document into clause           
000230               candidates.  If the text contains one or more lines        
000240               that open with a numbered-article marker (JE-nn-JO,        
000250               the Korean "Article N" marker, either Arabic digits        
000260               or Korean numeral-word form), the document is cut          
000270               at each marker, marker to marker.  If no marker is         
000280               found at all, the document is cut on blank lines           
000290               instead, keeping only the paragraphs that trimmed          
000300               out to more than 50 bytes.  Either way, any                
000310               resulting segment over 6000 bytes is broken down           
000320               further on sentence boundaries so no one clause            
000330               candidate ever exceeds that ceiling.                       
000340                                                                          
000350               Each candidate is numbered C-001, C-002, ... in the        
000360               order it is emitted (sub-segments of an over-length        
000370               clause count in this same running sequence) and is         
000380               returned to the working table CLRRSK01 passed in,          
000390               and, as a segmentation audit trail, written to             
000400               CLAUSE-CANDIDATE-OUT.                                      
000410                                                                          
000420               Marker text is carried in this source as KSC 5601          
000430               (EUC-KR) two-byte hex literals, not as literal             
000440               Hangul -- the shop's terminals are DBCS-capable but        
000450               this source member is edited on an ASCII                   
000460               workstation, so the double byte values are spelled         
000470               out in X'nnnn' form with a comment alongside each          
000480               one.                                                       
000490 DATE-WRITTEN. 26 MAR 2026.                                               
000500 DATE-COMPILED.                                                           
000510 SECURITY. CLRK PROJECT -- INTERNAL USE ONLY.                             
000520*/**************************************************************/         
000530*/*   CLAUSE RISK SCREENING BATCH (CLRK) -- IN-HOUSE PROJECT    */        
000540*/*   NOT FOR DISTRIBUTION OUTSIDE THE DEPARTMENT.              */        
000550*/**************************************************************/         
000560*             PROGRAM CHANGE LOG                                *         
000570*             -------------------                               *         
000580* DATE        BY       TICKET      DESCRIPTION                  *         
000590* ----------  -------  ----------  ---------------------------  *         
000600* 03/26/2026  PKW      CLRK-1030   INITIAL DEVELOPMENT -- MARKER *        
000610*                                   SCAN AND PARAGRAPH FALLBACK.          
000620* 03/30/2026  PKW      CLRK-1033   ADDED OVER-LENGTH SENTENCE             
000630*                                   SPLIT SO NO CANDIDATE EXCEEDS         
000640*                                   6000 BYTES.                           
000650* 04/02/2026  RDM      CLRK-1038   KOREAN-NUMERAL-WORD MARKER             
000660*                                   FORM ADDED ALONGSIDE ARABIC           
000670*                                   DIGITS.  SEE WS-KOR-NUM-TABLE.        
000680*                                                                         
000690* MM/DD/YYYY  XXX      CLRK-NNNN   XXXXXXXXXXXXXXXXXXXXXXXXXXXX           
000700*                                                                         
000710******************************************************************        
000720 TITLE 'CLRSEG01 -- CLAUSE SEGMENTER'.                                    
000730 ENVIRONMENT DIVISION.                                                    
000740 CONFIGURATION SECTION.                                                   
000750 SOURCE-COMPUTER. IBM-370.                                                
000760 OBJECT-COMPUTER. IBM-370.                                                
000770 SPECIAL-NAMES.  C01 IS TOP-OF-FORM                                       
000780                 CLASS WS-DIGIT-CLASS IS '0' THRU '9'                     
000790                 UPSI-0 ON STRIP-SWITCH.                                  
000800 INPUT-OUTPUT SECTION.                                                    
000810 FILE-CONTROL.                                                            
000820     SELECT CLAUSE-CANDIDATE-OUT ASSIGN TO CLAUSOUT                       
000830         ORGANIZATION IS LINE SEQUENTIAL                                  
000840         FILE STATUS IS WS-CCO-FILE-STATUS.                               
000850     EJECT                                                                
000860 DATA DIVISION.                                                           
000870 FILE SECTION.                                                            
000880 FD  CLAUSE-CANDIDATE-OUT                                                 
000890     LABEL RECORDS ARE STANDARD                                           
000900     RECORDING MODE IS F.                                                 
000910     COPY DCLAUSE.                                                        
000920 WORKING-STORAGE SECTION.                                                 
000930 77  PGMNAME                  PIC X(8)  VALUE 'CLRSEG01'.                 
000940 77  WS-CCO-FILE-STATUS        PIC X(2)  VALUE '00'.                      
000950 77  WS-DOC-LEN                PIC 9(6)  COMP VALUE ZERO.                 
000960 77  WS-DB-INDEX               PIC 9(6)  COMP VALUE ZERO.                 
000970 77  WS-SCAN-SUB               PIC 9(6)  COMP VALUE ZERO.                 
000980 77  WS-MARK-SUB               PIC 9(6)  COMP VALUE ZERO.                 
000990 77  WS-SEG-START              PIC 9(6)  COMP VALUE ZERO.                 
001000 77  WS-SEG-END                PIC 9(6)  COMP VALUE ZERO.                 
001010 77  WS-SEG-LEN                PIC 9(6)  COMP VALUE ZERO.                 
001020 77  WS-LIT-LEN                PIC 9(3)  COMP VALUE ZERO.                 
001030 77  WS-MARKER-COUNT           PIC 9(4)  COMP VALUE ZERO.                 
001040 77  WS-CLAUSE-CNTR            PIC 9(4)  COMP VALUE ZERO.                 
001050 77  WS-PART-CNTR              PIC 9(4)  COMP VALUE ZERO.                 
001060 77  WS-SUB-PART-CNTR          PIC 9(4)  COMP VALUE ZERO.                 
001070 77  WS-NUM-DISP              PIC 9(4)  VALUE ZERO.               !@02A   
001080 77  WS-SUBSEG-START          PIC 9(6)  COMP VALUE ZERO.          !@02A   
001090 77  WS-SUBSEG-END            PIC 9(6)  COMP VALUE ZERO.          !@02A   
001100 77  WS-BASE-TITLE            PIC X(80) VALUE SPACES.             !@02A   
001110 77  WS-PARA-START             PIC 9(6)  COMP VALUE ZERO.                 
001120 77  WS-SENT-START             PIC 9(6)  COMP VALUE ZERO.                 
001130 77  WS-ACCUM-LEN              PIC 9(6)  COMP VALUE ZERO.                 
001140 77  WS-MATCH-SW               PIC X     VALUE 'N'.                       
001150     88  WS-MATCH-FOUND              VALUE 'Y'.                           
001160 77  WS-EOD-SW                 PIC X     VALUE 'N'.                       
001170     88  WS-AT-END-OF-DOC            VALUE 'Y'.                           
001180 77  WS-NEWLINE-CHAR           PIC X     VALUE X'25'.                     
001190 77  WS-MARKER-JE              PIC X(2)  VALUE X'C1BE'.                   
001200 77  WS-MARKER-JO              PIC X(2)  VALUE X'C1E1'.                   
001210 77  WS-TERM-PERIOD            PIC X     VALUE '.'.                       
001220 77  WS-TERM-BANG              PIC X     VALUE '!'.                       
001230 77  WS-TERM-QUEST             PIC X     VALUE '?'.                       
001240 77  WS-TERM-KOR-PERIOD        PIC X(2)  VALUE X'A1AB'.                   
001250 77  WS-TERM-KOR-BANG          PIC X(2)  VALUE X'A1AE'.                   
001260 77  WS-TERM-KOR-QUEST         PIC X(2)  VALUE X'A1AF'.                   
001270 77  WS-FALLBACK-TITLE-LIT     PIC X(4)  VALUE X'C1E1C7D1'.               
001280 77  WS-SUBPART-LIT            PIC X(4)  VALUE X'BAFABAD0'.               
001290     EJECT                                                                
001300*    WS-DOC-WORK-AREA HOLDS THE MASKED TEXT BEING SEGMENTED.  SCAN        
001310*    BYTE BY BYTE THROUGH WS-DOC-BYTE-TABLE WHILE LOOKING FOR MARK        
001320*    LINES, BLANK-LINE BREAKS, AND SENTENCE TERMINATORS.                  
001330 01  WS-DOC-WORK-AREA.                                                    
001340     05  WS-DOC-BUFFER            PIC X(200000).                          
001350     05  FILLER                   PIC X(08).                              
001360 01  WS-DOC-BUFFER-R REDEFINES WS-DOC-WORK-AREA.                          
001370     05  WS-DOC-BYTE-TABLE  OCCURS 200008 TIMES                           
001380                              INDEXED BY WS-DOC-INDEX                     
001390                              PIC X.                                      
001400     EJECT                                                                
001410*    WS-CAND-WORK-AREA IS SCRATCH SPACE A SEGMENT OR SUB-SEGMENT I        
001420*    COPIED INTO BEFORE IT IS HANDED TO 0500-EMIT-CANDIDATE -- KEP        
001430*    SEPARATE FROM WS-DOC-BUFFER SO THE SOURCE TEXT IS NEVER DISTU        
001440*    WHILE A CANDIDATE IS BEING ASSEMBLED.                                
001450 01  WS-CAND-WORK-AREA.                                                   
001460     05  WS-CAND-BUFFER           PIC X(6000).                            
001470     05  FILLER                   PIC X(08).                              
001480 01  WS-CAND-BUFFER-R REDEFINES WS-CAND-WORK-AREA.                        
001490     05  WS-CAND-BYTE-TABLE  OCCURS 6008 TIMES                            
001500                              INDEXED BY WS-CB-INDEX                      
001510                              PIC X.                                      
001520     EJECT                                                                
001530*    WS-TITLE-WORK-AREA HOLDS A CANDIDATE'S TITLE WHILE IT IS BEIN        
001540*    TRIMMED AND, FOR THE OVER-LENGTH-SPLIT CASE, SUFFIXED WITH TH        
001550*    SUBPART MARKER (E.G. '(SUBPART 2)').                                 
001560 01  WS-TITLE-WORK-AREA.                                                  
001570     05  WS-TITLE-BUFFER          PIC X(80).                              
001580     05  FILLER                   PIC X(04).                              
001590 01  WS-TITLE-BUFFER-R REDEFINES WS-TITLE-WORK-AREA.                      
001600     05  WS-TITLE-BYTE-TABLE  OCCURS 84 TIMES                             
001610                               INDEXED BY WS-TB-INDEX                     
001620                               PIC X.                                     
001630     EJECT                                                                
001640*    THE MARKER OFFSET TABLE REMEMBERS WHERE EACH ARTICLE MARKER L        
001650*    BEGINS, IN SCAN ORDER, SO 0200 CAN WALK MARKER-TO-MARKER AFTE        
001660*    THE SCAN IS DONE.                                                    
001670 01  WS-MARKER-TABLE.                                                     
001680     05  WS-MARKER-OFFSET  OCCURS 200 TIMES INDEXED BY WS-MK-INDEX        
001690                             PIC 9(6) COMP.                               
001700     05  FILLER                   PIC X(08).                              
001710     EJECT                                                                
001720*    THE TWELVE KOREAN NUMERAL-WORD CHARACTERS RECOGNIZED IN PLACE        
001730*    ARABIC DIGITS BETWEEN JE AND JO (IL, I, SAM, SA, O, YUK, CHIL        
001740*    PAL, GU, SIP, BAEK, CHEON) -- EUC-KR TWO-BYTE HEX VALUES.            
001750 01  WS-KOR-NUM-TABLE.                                                    
001760     05  WS-KOR-NUM-CHAR  OCCURS 12 TIMES INDEXED BY WS-KN-INDEX          
001770                            PIC X(2).                                     
001780     05  FILLER                   PIC X(06).                              
001790     EJECT                                                                
001800*    WS-CLAUSE-TABLE IS THIS PROGRAM'S OWN WORKING COPY OF THE SPE        
001810*    EIGHT CLAUSE-CANDIDATE FIELDS (THE BOOKKEEPING FIELDS DCLAUSE        
001820*    CARRIES FOR CLRRUL01 ARE NOT NEEDED HERE AND ARE LEFT TO CLRR        
001830*    TO INITIALIZE WHEN IT BUILDS ITS OWN COPY OF THE TABLE).             
001840 01  WS-CLAUSE-TABLE.                                                     
001850     05  WS-CE-ENTRY  OCCURS 200 TIMES INDEXED BY WS-CX.                  
001860         10  WS-CE-CLAUSE-ID          PIC X(6).                           
001870         10  WS-CE-CLAUSE-TITLE       PIC X(80).                          
001880         10  WS-CE-CLAUSE-TEXT        PIC X(6000).                        
001890         10  WS-CE-CLAUSE-TEXT-LEN    PIC 9(4)  COMP.                     
001900         10  WS-CE-START-INDEX        PIC 9(6)  COMP.                     
001910         10  WS-CE-END-INDEX          PIC 9(6)  COMP.                     
001920         10  WS-CE-TOTAL-SCORE        PIC S9(6) COMP.                     
001930         10  WS-CE-WARN-TRIG-CNT      PIC 9(4)  COMP.                     
001940     EJECT                                                                
001950 01  WS-CURRENT-RUN-DATE-TIME.                                            
001960     05  WS-CURRENT-RUN-DATE          PIC 9(6).                           
001970     05  WS-CURRENT-RUN-TIME          PIC 9(6).                           
001980 01  WS-CURRENT-DATE-TIME-R REDEFINES                                     
001990         WS-CURRENT-RUN-DATE-TIME.                                        
002000     05  WS-CURRENT-YY             PIC 9(2).                              
002010     05  WS-CURRENT-MM             PIC 9(2).                              
002020     05  WS-CURRENT-DD             PIC 9(2).                              
002030     05  WS-CURRENT-HH             PIC 9(2).                              
002040     05  WS-CURRENT-MN             PIC 9(2).                              
002050     05  WS-CURRENT-SS             PIC 9(2).                              
002060     EJECT                                                                
002070/ PASSED PARAMETERS.                                                      
002080 LINKAGE SECTION.                                                         
002090 01  LK-SEG-PARMS.                                                        
002100     05  LK-SEG-DOCUMENT          PIC X(200000).                          
002110     05  LK-SEG-DOC-LEN           PIC 9(6) COMP.                          
002120     05  LK-SEG-CANDIDATE-COUNT   PIC 9(4) COMP.                          
002130    05  LK-SEG-CANDIDATE-TABLE  OCCURS 200 TIMES                          
002140        INDEXED BY LK-SEG-CX.                                             
002150         10  LK-SEG-CLAUSE-ID          PIC X(6).                          
002160         10  LK-SEG-CLAUSE-TITLE       PIC X(80).                         
002170         10  LK-SEG-CLAUSE-TEXT        PIC X(6000).                       
002180         10  LK-SEG-CLAUSE-TEXT-LEN    PIC 9(4)  COMP.                    
002190         10  LK-SEG-START-INDEX        PIC 9(6)  COMP.                    
002200         10  LK-SEG-END-INDEX          PIC 9(6)  COMP.                    
002210         10  LK-SEG-TOTAL-SCORE        PIC S9(6) COMP.                    
002220         10  LK-SEG-WARN-TRIG-CNT      PIC 9(4)  COMP.                    
002230     EJECT                                                                
002240 TITLE 'Main Line and Table Initialization'.                              
002250 PROCEDURE DIVISION USING LK-SEG-PARMS.                                   
002260 0000-MAINLINE.                                                           
002270     ACCEPT WS-CURRENT-RUN-DATE FROM DATE.                                
002280     ACCEPT WS-CURRENT-RUN-TIME FROM TIME.                                
002290     MOVE LK-SEG-DOCUMENT TO WS-DOC-BUFFER.                               
002300     MOVE LK-SEG-DOC-LEN TO WS-DOC-LEN.                                   
002310     MOVE ZERO TO WS-MARKER-COUNT.                                        
002320     MOVE ZERO TO WS-CLAUSE-CNTR.                                         
002330     PERFORM 0010-INIT-KOREAN-NUM-TABLE THRU 0010-EXIT.                   
002340     OPEN OUTPUT CLAUSE-CANDIDATE-OUT.                                    
002350     PERFORM 0100-SCAN-FOR-MARKERS THRU 0100-EXIT.                        
002360     IF WS-MARKER-COUNT = ZERO                                            
002370      THEN                                                                
002380        PERFORM 0300-PARAGRAPH-FALLBACK THRU 0300-EXIT                    
002390      ELSE                                                                
002400        PERFORM 0200-BUILD-MARKER-SEGMENTS THRU 0200-EXIT                 
002410     END-IF.                                                              
002420     CLOSE CLAUSE-CANDIDATE-OUT.                                          
002430     PERFORM 0600-RETURN-TABLE THRU 0600-EXIT.                            
002440     GOBACK.                                                              
002450 0000-EXIT.                                                               
002460     EXIT.                                                                
002470 0010-INIT-KOREAN-NUM-TABLE.                                              
002480*    IL, I, SAM, SA, O, YUK, CHIL, PAL, GU, SIP, BAEK, CHEON.             
002490     MOVE X'C8B3' TO WS-KOR-NUM-CHAR (1).                                 
002500     MOVE X'C0CC' TO WS-KOR-NUM-CHAR (2).                                 
002510     MOVE X'BBEA' TO WS-KOR-NUM-CHAR (3).                                 
002520     MOVE X'B8ED' TO WS-KOR-NUM-CHAR (4).                                 
002530     MOVE X'BFA3' TO WS-KOR-NUM-CHAR (5).                                 
002540     MOVE X'C0B6' TO WS-KOR-NUM-CHAR (6).                                 
002550     MOVE X'C7A5' TO WS-KOR-NUM-CHAR (7).                                 
002560     MOVE X'C6C8' TO WS-KOR-NUM-CHAR (8).                                 
002570     MOVE X'B1BB' TO WS-KOR-NUM-CHAR (9).                                 
002580     MOVE X'BDCD' TO WS-KOR-NUM-CHAR (10).                                
002590     MOVE X'BEB1' TO WS-KOR-NUM-CHAR (11).                                
002600     MOVE X'C4B5' TO WS-KOR-NUM-CHAR (12).                                
002610 0010-EXIT.                                                               
002620     EXIT.                                                                
002630     EJECT                                                                
002640 TITLE 'Marker Scan'.                                                     
002650 0100-SCAN-FOR-MARKERS.                                                   
002660*    A LINE "OPENS" A SCAN POSITION WHENEVER WS-DB-INDEX IS 1 OR T        
002670*    PRECEDING BYTE WAS A NEWLINE.  EVERY SUCH POSITION IS TESTED         
002680*    THE JE-NN-JO MARKER SHAPE; A HIT IS RECORDED IN WS-MARKER-TAB        
002690     SET WS-DOC-INDEX TO 1.                                               
002700 0100-LOOP.                                                               
002710     IF WS-DOC-INDEX > WS-DOC-LEN                                         
002720      THEN                                                                
002730        GO TO 0100-EXIT                                                   
002740     END-IF.                                                              
002750     IF WS-DOC-INDEX = 1                                                  
002760      THEN                                                                
002770        PERFORM 0110-TEST-MARKER-AT THRU 0110-EXIT                        
002780      ELSE                                                                
002790        IF WS-DOC-BYTE-TABLE (WS-DOC-INDEX - 1) = WS-NEWLINE-CHAR         
002800         THEN                                                             
002810           PERFORM 0110-TEST-MARKER-AT THRU 0110-EXIT                     
002820        END-IF                                                            
002830     END-IF.                                                              
002840     SET WS-DOC-INDEX UP BY 1.                                            
002850     GO TO 0100-LOOP.                                                     
002860 0100-EXIT.                                                               
002870     EXIT.                                                                
002880     EJECT                                                                
002890 0110-TEST-MARKER-AT.                                                     
002900*    WS-SCAN-SUB WALKS FORWARD FROM WS-DOC-INDEX PAST LEADING SPAC        
002910*    THE JE CHARACTER, MORE SPACES, A DIGIT OR KOREAN-NUMERAL RUN,        
002920*    MORE SPACES, AND FINALLY THE JO CHARACTER.                           
002930     SET WS-SCAN-SUB TO WS-DOC-INDEX.                                     
002940 0110-SKIP-LEAD-SPACE.                                                    
002950     IF WS-SCAN-SUB > WS-DOC-LEN                                          
002960      THEN                                                                
002970        GO TO 0110-EXIT                                                   
002980     END-IF.                                                              
002990     IF WS-DOC-BYTE-TABLE (WS-SCAN-SUB) = SPACE                           
003000      THEN                                                                
003010        SET WS-SCAN-SUB UP BY 1                                           
003020        GO TO 0110-SKIP-LEAD-SPACE                                        
003030     END-IF.                                                              
003040     IF (WS-SCAN-SUB + 1) > WS-DOC-LEN                                    
003050      THEN                                                                
003060        GO TO 0110-EXIT                                                   
003070     END-IF.                                                              
003080     IF WS-DOC-BUFFER (WS-SCAN-SUB : 2) NOT = WS-MARKER-JE                
003090      THEN                                                                
003100        GO TO 0110-EXIT                                                   
003110     END-IF.                                                              
003120     SET WS-SCAN-SUB UP BY 2.                                             
003130 0110-SKIP-MID-SPACE.                                                     
003140     IF WS-SCAN-SUB > WS-DOC-LEN                                          
003150      THEN                                                                
003160        GO TO 0110-EXIT                                                   
003170     END-IF.                                                              
003180     IF WS-DOC-BUFFER (WS-SCAN-SUB : 1) = SPACE                           
003190      THEN                                                                
003200        SET WS-SCAN-SUB UP BY 1                                           
003210        GO TO 0110-SKIP-MID-SPACE                                         
003220     END-IF.                                                              
003230     PERFORM 0115-TEST-NUMERAL-RUN THRU 0115-EXIT.                        
003240     IF NOT WS-MATCH-FOUND                                                
003250      THEN                                                                
003260        GO TO 0110-EXIT                                                   
003270     END-IF.                                                              
003280 0110-SKIP-TRAIL-SPACE.                                                   
003290     IF WS-SCAN-SUB > WS-DOC-LEN                                          
003300      THEN                                                                
003310        MOVE 'N' TO WS-MATCH-SW                                           
003320        GO TO 0110-EXIT                                                   
003330     END-IF.                                                              
003340     IF WS-DOC-BUFFER (WS-SCAN-SUB : 1) = SPACE                           
003350      THEN                                                                
003360        SET WS-SCAN-SUB UP BY 1                                           
003370        GO TO 0110-SKIP-TRAIL-SPACE                                       
003380     END-IF.                                                              
003390     MOVE 'N' TO WS-MATCH-SW.                                             
003400     IF (WS-SCAN-SUB + 1) > WS-DOC-LEN                                    
003410      THEN                                                                
003420        GO TO 0110-EXIT                                                   
003430     END-IF.                                                              
003440     IF WS-DOC-BUFFER (WS-SCAN-SUB : 2) = WS-MARKER-JO                    
003450      THEN                                                                
003460        SET WS-MATCH-FOUND TO TRUE                                        
003470        ADD 1 TO WS-MARKER-COUNT                                          
003480        SET WS-MK-INDEX TO WS-MARKER-COUNT                                
003490        SET WS-MARKER-OFFSET (WS-MK-INDEX) TO WS-DOC-INDEX                
003500     END-IF.                                                              
003510 0110-EXIT.                                                               
003520     EXIT.                                                                
003530     EJECT                                                                
003540 0115-TEST-NUMERAL-RUN.                                                   
003550*    ACCEPTS EITHER A RUN OF ONE OR MORE ARABIC DIGITS OR A RUN OF        
003560*    OR MORE OF THE TWELVE KOREAN NUMERAL-WORD CHARACTERS -- NOT B        
003570*    MIXED TOGETHER, SINCE A REAL MARKER NEVER COMBINES THE TWO FO        
003580     MOVE 'N' TO WS-MATCH-SW.                                             
003590     IF WS-DOC-BUFFER (WS-SCAN-SUB : 1) IS NUMERIC                        
003600      THEN                                                                
003610        SET WS-MATCH-FOUND TO TRUE                                        
003620 0115-DIGIT-LOOP.                                                         
003630        SET WS-SCAN-SUB UP BY 1                                           
003640        IF WS-SCAN-SUB > WS-DOC-LEN                                       
003650         THEN                                                             
003660           GO TO 0115-EXIT                                                
003670        END-IF.                                                           
003680        IF WS-DOC-BUFFER (WS-SCAN-SUB : 1) IS NUMERIC                     
003690         THEN                                                             
003700           GO TO 0115-DIGIT-LOOP                                          
003710        END-IF.                                                           
003720        GO TO 0115-EXIT                                                   
003730     END-IF.                                                              
003740     IF (WS-SCAN-SUB + 1) > WS-DOC-LEN                                    
003750      THEN                                                                
003760        GO TO 0115-EXIT                                                   
003770     END-IF.                                                              
003780     PERFORM 0117-MATCH-ONE-NUMERAL THRU 0117-EXIT.                       
003790     IF NOT WS-MATCH-FOUND                                                
003800      THEN                                                                
003810        GO TO 0115-EXIT                                                   
003820     END-IF.                                                              
003830 0115-KOR-LOOP.                                                           
003840     SET WS-SCAN-SUB UP BY 2.                                             
003850     IF (WS-SCAN-SUB + 1) > WS-DOC-LEN                                    
003860      THEN                                                                
003870        GO TO 0115-EXIT                                                   
003880     END-IF.                                                              
003890     PERFORM 0117-MATCH-ONE-NUMERAL THRU 0117-EXIT.                       
003900     IF WS-MATCH-FOUND                                                    
003910      THEN                                                                
003920        GO TO 0115-KOR-LOOP                                               
003930     END-IF.                                                              
003940     SET WS-MATCH-FOUND TO TRUE.                                          
003950 0115-EXIT.                                                               
003960     EXIT.                                                                
003970     EJECT                                                                
003980 0117-MATCH-ONE-NUMERAL.                                                  
003990     MOVE 'N' TO WS-MATCH-SW.                                             
004000     SET WS-KN-INDEX TO 1.                                                
004010 0117-TRY-NEXT.                                                           
004020     IF WS-KN-INDEX > 12                                                  
004030      THEN                                                                
004040        GO TO 0117-EXIT                                                   
004050     END-IF.                                                              
004060   IF WS-DOC-BUFFER (WS-SCAN-SUB : 2) =                                   
004070       WS-KOR-NUM-CHAR (WS-KN-INDEX)                                      
004080      THEN                                                                
004090        SET WS-MATCH-FOUND TO TRUE                                        
004100        GO TO 0117-EXIT                                                   
004110     END-IF.                                                              
004120     SET WS-KN-INDEX UP BY 1.                                             
004130     GO TO 0117-TRY-NEXT.                                                 
004140 0117-EXIT.                                                               
004150     EXIT.                                                                
004160     EJECT                                                                
004170 TITLE 'Marker-To-Marker Segment Build'.                                  
004180 0200-BUILD-MARKER-SEGMENTS.                                              
004190     SET WS-MK-INDEX TO 1.                                                
004200 0200-LOOP.                                                               
004210     IF WS-MK-INDEX > WS-MARKER-COUNT                                     
004220      THEN                                                                
004230        GO TO 0200-EXIT                                                   
004240     END-IF.                                                              
004250     SET WS-SEG-START TO WS-MARKER-OFFSET (WS-MK-INDEX).                  
004260     IF WS-MK-INDEX < WS-MARKER-COUNT                                     
004270      THEN                                                                
004280        SET WS-MARK-SUB TO WS-MK-INDEX + 1                                
004290        COMPUTE WS-SEG-END = WS-MARKER-OFFSET (WS-MARK-SUB) - 1           
004300      ELSE                                                                
004310        SET WS-SEG-END TO WS-DOC-LEN                                      
004320     END-IF.                                                              
004330     PERFORM 0210-EXTRACT-TITLE THRU 0210-EXIT.                           
004340     COMPUTE WS-SEG-LEN = WS-SEG-END - WS-SEG-START + 1.                  
004350     PERFORM 0400-SPLIT-OVERLENGTH THRU 0400-EXIT.                        
004360     SET WS-MK-INDEX UP BY 1.                                             
004370     GO TO 0200-LOOP.                                                     
004380 0200-EXIT.                                                               
004390     EXIT.                                                                
004400     EJECT                                                                
004410 0210-EXTRACT-TITLE.                                                      
004420*    THE TITLE IS THE SEGMENT'S FIRST LINE, TRIMMED.  IF THE SEGME        
004430*    HAS NO NEWLINE AT ALL THE WHOLE SEGMENT IS THE "LINE".  A BLA        
004440*    RESULT (A LINE OF NOTHING BUT SPACES, AN EDGE CASE WORTH             
004450*    GUARDING AGAINST) FALLS BACK TO THE JOHANG LITERAL.                  
004460     SET WS-SCAN-SUB TO WS-SEG-START.                                     
004470 0210-FIND-EOL.                                                           
004480     IF WS-SCAN-SUB > WS-SEG-END                                          
004490      THEN                                                                
004500        GO TO 0210-GOT-EOL                                                
004510     END-IF.                                                              
004520     IF WS-DOC-BYTE-TABLE (WS-SCAN-SUB) = WS-NEWLINE-CHAR                 
004530      THEN                                                                
004540        GO TO 0210-GOT-EOL                                                
004550     END-IF.                                                              
004560     SET WS-SCAN-SUB UP BY 1.                                             
004570     GO TO 0210-FIND-EOL.                                                 
004580 0210-GOT-EOL.                                                            
004590     COMPUTE WS-LIT-LEN = WS-SCAN-SUB - WS-SEG-START.                     
004600     IF WS-LIT-LEN > 80                                                   
004610      THEN                                                                
004620        MOVE 80 TO WS-LIT-LEN                                             
004630     END-IF.                                                              
004640     MOVE SPACES TO WS-TITLE-BUFFER.                                      
004650     IF WS-LIT-LEN > 0                                                    
004660      THEN                                                                
004670      MOVE WS-DOC-BUFFER (WS-SEG-START : WS-LIT-LEN)                      
004680          TO WS-TITLE-BUFFER (1 : WS-LIT-LEN)                             
004690     END-IF.                                                              
004700     IF WS-TITLE-BUFFER = SPACES                                          
004710      THEN                                                                
004720        MOVE WS-FALLBACK-TITLE-LIT TO WS-TITLE-BUFFER                     
004730     END-IF.                                                              
004740 0210-EXIT.                                                               
004750     EXIT.                                                                
004760     EJECT                                                                
004770 TITLE 'Blank-Line Paragraph Fallback'.                                   
004780 0300-PARAGRAPH-FALLBACK.                                                 
004790*    NO MARKER WAS FOUND ANYWHERE IN THE DOCUMENT.  CUT ON A NEWLI        
004800*    IMMEDIATELY FOLLOWED BY ANOTHER NEWLINE (A BLANK LINE), KEEP         
004810*    PARAGRAPHS WHOSE TRIMMED LENGTH EXCEEDS 50 BYTES, AND TITLE E        
004820*    KEPT ONE "JOHANG N" BY A RUNNING COUNT OF KEPT SEGMENTS.             
004830     MOVE ZERO TO WS-PART-CNTR.                                           
004840     SET WS-PARA-START TO 1.                                              
004850     SET WS-DOC-INDEX TO 1.                                               
004860 0300-LOOP.                                                               
004870     IF WS-DOC-INDEX > WS-DOC-LEN                                         
004880      THEN                                                                
004890        SET WS-SEG-START TO WS-PARA-START                                 
004900        SET WS-SEG-END TO WS-DOC-LEN                                      
004910        PERFORM 0320-KEEP-IF-LONG-ENOUGH THRU 0320-EXIT                   
004920        GO TO 0300-EXIT                                                   
004930     END-IF.                                                              
004940     IF WS-DOC-BYTE-TABLE (WS-DOC-INDEX) = WS-NEWLINE-CHAR                
004950         AND WS-DOC-INDEX < WS-DOC-LEN                                    
004960      THEN                                                                
004970        IF WS-DOC-BYTE-TABLE (WS-DOC-INDEX + 1) = WS-NEWLINE-CHAR         
004980         THEN                                                             
004990           SET WS-SEG-START TO WS-PARA-START                              
005000           COMPUTE WS-SEG-END = WS-DOC-INDEX - 1                          
005010           PERFORM 0320-KEEP-IF-LONG-ENOUGH THRU 0320-EXIT                
005020           SET WS-PARA-START TO WS-DOC-INDEX + 2                          
005030        END-IF                                                            
005040     END-IF.                                                              
005050     SET WS-DOC-INDEX UP BY 1.                                            
005060     GO TO 0300-LOOP.                                                     
005070 0300-EXIT.                                                               
005080     EXIT.                                                                
005090     EJECT                                                                
005100 0320-KEEP-IF-LONG-ENOUGH.                                                
005110*    WS-SEG-START/WS-SEG-END MAY STRADDLE A DEGENERATE (EMPTY OR          
005120*    ALL-BLANK) SPAN WHEN TWO PARAGRAPH BREAKS FALL BACK TO BACK;         
005130*    THOSE ARE SCREENED OUT BY THE LENGTH TEST BELOW LIKE ANY OTHE        
005140*    SHORT PARAGRAPH.                                                     
005150     IF WS-SEG-END < WS-SEG-START                                         
005160      THEN                                                                
005170        GO TO 0320-EXIT                                                   
005180     END-IF.                                                              
005190     PERFORM 0325-TRIM-SPAN THRU 0325-EXIT.                               
005200     IF WS-LIT-LEN <= 50                                                  
005210      THEN                                                                
005220        GO TO 0320-EXIT                                                   
005230     END-IF.                                                              
005240     ADD 1 TO WS-PART-CNTR.                                               
005250     MOVE SPACES TO WS-TITLE-BUFFER.                                      
005260     MOVE WS-FALLBACK-TITLE-LIT TO WS-TITLE-BUFFER (1:4).                 
005270     MOVE SPACE TO WS-TITLE-BUFFER (5:1).                                 
005280     PERFORM 0330-APPEND-NUM-TO-TITLE THRU 0330-EXIT.                     
005290     COMPUTE WS-LIT-LEN = WS-SEG-END - WS-SEG-START + 1.                  
005300     PERFORM 0400-SPLIT-OVERLENGTH THRU 0400-EXIT.                        
005310 0320-EXIT.                                                               
005320     EXIT.                                                                
005330     EJECT                                                                
005340 0325-TRIM-SPAN.                                                          
005350*    SHRINKS WS-SEG-START/WS-SEG-END INWARD PAST LEADING AND TRAIL        
005360*    SPACES, THEN REPORTS THE TRIMMED LENGTH IN WS-LIT-LEN.               
005370 0325-FRONT.                                                              
005380     IF WS-SEG-START > WS-SEG-END                                         
005390      THEN                                                                
005400        MOVE ZERO TO WS-LIT-LEN                                           
005410        GO TO 0325-EXIT                                                   
005420     END-IF.                                                              
005430     IF WS-DOC-BYTE-TABLE (WS-SEG-START) = SPACE                          
005440         OR WS-DOC-BYTE-TABLE (WS-SEG-START) = WS-NEWLINE-CHAR            
005450      THEN                                                                
005460        SET WS-SEG-START UP BY 1                                          
005470        GO TO 0325-FRONT                                                  
005480     END-IF.                                                              
005490 0325-BACK.                                                               
005500     IF WS-SEG-END <= WS-SEG-START                                        
005510      THEN                                                                
005520        GO TO 0325-LEN                                                    
005530     END-IF.                                                              
005540     IF WS-DOC-BYTE-TABLE (WS-SEG-END) = SPACE                            
005550         OR WS-DOC-BYTE-TABLE (WS-SEG-END) = WS-NEWLINE-CHAR              
005560      THEN                                                                
005570        SET WS-SEG-END DOWN BY 1                                          
005580        GO TO 0325-BACK                                                   
005590     END-IF.                                                              
005600 0325-LEN.                                                                
005610     COMPUTE WS-LIT-LEN = WS-SEG-END - WS-SEG-START + 1.                  
005620 0325-EXIT.                                                               
005630     EXIT.                                                                
005640     EJECT                                                                
005650 0330-APPEND-NUM-TO-TITLE.                                                
005660*    STRIPS THE LEADING ZERO-FILL FROM WS-PART-CNTR'S ZONED IMAGE         
005670*    COPIES THE REMAINING DIGITS INTO THE TITLE STARTING AT BYTE 6        
005680*    (RIGHT AFTER THE LITERAL AND THE SPACE THAT FOLLOWS IT).             
005690     MOVE WS-PART-CNTR TO WS-NUM-DISP.                                    
005700     SET WS-SCAN-SUB TO 1.                                                
005710 0330-SKIP-ZERO.                                                          
005720     IF WS-SCAN-SUB >= 4                                                  
005730      THEN                                                                
005740        GO TO 0330-GOT-START                                              
005750     END-IF.                                                              
005760     IF WS-NUM-DISP (WS-SCAN-SUB : 1) = '0'                               
005770      THEN                                                                
005780        SET WS-SCAN-SUB UP BY 1                                           
005790        GO TO 0330-SKIP-ZERO                                              
005800     END-IF.                                                              
005810 0330-GOT-START.                                                          
005820     COMPUTE WS-LIT-LEN = 4 - WS-SCAN-SUB + 1.                            
005830     MOVE WS-NUM-DISP (WS-SCAN-SUB : WS-LIT-LEN)                          
005840         TO WS-TITLE-BUFFER (6 : WS-LIT-LEN).                             
005850 0330-EXIT.                                                               
005860     EXIT.                                                                
005870     EJECT                                                                
005880 TITLE 'Over-Length Segment Splitting'.                                   
005890 0400-SPLIT-OVERLENGTH.                                                   
005900*    A SEGMENT AT OR UNDER 6000 BYTES GOES OUT WHOLE.  A LONGER ON        
005910*    IS CUT ON SENTENCE BOUNDARIES (PERIOD, BANG, QUESTION MARK, O        
005920*    THE WIDE-CHARACTER KOREAN EQUIVALENTS, EACH FOLLOWED BY A            
005930*    BLANK) SO NO SUB-PART EVER SPLITS A SENTENCE IN HALF.                
005940     MOVE WS-TITLE-BUFFER TO WS-BASE-TITLE.                               
005950     IF WS-LIT-LEN NOT > 6000                                             
005960      THEN                                                                
005970        PERFORM 0500-EMIT-CANDIDATE THRU 0500-EXIT                        
005980        GO TO 0400-EXIT                                                   
005990     END-IF.                                                              
006000     MOVE ZERO TO WS-SUB-PART-CNTR.                                       
006010     MOVE ZERO TO WS-ACCUM-LEN.                                           
006020     SET WS-SENT-START TO WS-SEG-START.                                   
006030 0400-SENTENCE-LOOP.                                                      
006040     IF WS-SENT-START > WS-SEG-END                                        
006050      THEN                                                                
006060        GO TO 0400-FINAL-FLUSH                                            
006070     END-IF.                                                              
006080     PERFORM 0430-FIND-SENTENCE-END THRU 0430-EXIT.                       
006090*    WS-SCAN-SUB IS NOW THE END OF THE SENTENCE THAT STARTS AT            
006100*    WS-SENT-START.  WS-LIT-LEN HOLDS ITS LENGTH.                         
006110     IF WS-ACCUM-LEN > ZERO                                               
006120         AND (WS-ACCUM-LEN + WS-LIT-LEN) > 6000                           
006130      THEN                                                                
006140        PERFORM 0440-FLUSH-SUBSEGMENT THRU 0440-EXIT                      
006150        MOVE ZERO TO WS-ACCUM-LEN                                         
006160     END-IF.                                                              
006170     IF WS-ACCUM-LEN = ZERO                                               
006180      THEN                                                                
006190        SET WS-SUBSEG-START TO WS-SENT-START                              
006200     END-IF.                                                              
006210     SET WS-SUBSEG-END TO WS-SCAN-SUB.                                    
006220     ADD WS-LIT-LEN TO WS-ACCUM-LEN.                                      
006230     SET WS-SENT-START TO WS-SCAN-SUB + 1.                                
006240     GO TO 0400-SENTENCE-LOOP.                                            
006250 0400-FINAL-FLUSH.                                                        
006260     IF WS-ACCUM-LEN > ZERO                                               
006270      THEN                                                                
006280        PERFORM 0440-FLUSH-SUBSEGMENT THRU 0440-EXIT                      
006290     END-IF.                                                              
006300 0400-EXIT.                                                               
006310     EXIT.                                                                
006320     EJECT                                                                
006330 0430-FIND-SENTENCE-END.                                                  
006340*    FINDS THE END OF THE SENTENCE STARTING AT WS-SENT-START --           
006350*    THE TERMINATOR ITSELF IF ONE IS FOUND WITH A BLANK RIGHT             
006360*    AFTER IT, ELSE THE END OF THE WHOLE SEGMENT.  WS-LIT-LEN IS          
006370*    SET TO THE SENTENCE LENGTH ON THE WAY OUT.                           
006380     SET WS-SCAN-SUB TO WS-SENT-START.                                    
006390 0430-LOOP.                                                               
006400     IF WS-SCAN-SUB >= WS-SEG-END                                         
006410      THEN                                                                
006420        SET WS-SCAN-SUB TO WS-SEG-END                                     
006430        GO TO 0430-GOT-END                                                
006440     END-IF.                                                              
006450     PERFORM 0435-TEST-TERMINATOR-AT THRU 0435-EXIT.                      
006460     IF WS-MATCH-FOUND                                                    
006470      THEN                                                                
006480        GO TO 0430-GOT-END                                                
006490     END-IF.                                                              
006500     SET WS-SCAN-SUB UP BY 1.                                             
006510     GO TO 0430-LOOP.                                                     
006520 0430-GOT-END.                                                            
006530     COMPUTE WS-LIT-LEN = WS-SCAN-SUB - WS-SENT-START + 1.                
006540 0430-EXIT.                                                               
006550     EXIT.                                                                
006560     EJECT                                                                
006570 0435-TEST-TERMINATOR-AT.                                                 
006580*    A TERMINATOR ONLY COUNTS WHEN A BLANK OR A NEWLINE FOLLOWS IT        
006590*    -- A PERIOD IN THE MIDDLE OF AN ABBREVIATION HAS NO SPACE            
006600*    AFTER IT AND IS LEFT ALONE.                                          
006610     MOVE 'N' TO WS-MATCH-SW.                                             
006620     IF (WS-SCAN-SUB + 1) > WS-SEG-END                                    
006630      THEN                                                                
006640        GO TO 0435-EXIT                                                   
006650     END-IF.                                                              
006660     IF WS-DOC-BYTE-TABLE (WS-SCAN-SUB) = WS-TERM-PERIOD                  
006670         OR WS-DOC-BYTE-TABLE (WS-SCAN-SUB) = WS-TERM-BANG                
006680         OR WS-DOC-BYTE-TABLE (WS-SCAN-SUB) = WS-TERM-QUEST               
006690      THEN                                                                
006700        IF WS-DOC-BYTE-TABLE (WS-SCAN-SUB + 1) = SPACE                    
006710            OR WS-DOC-BYTE-TABLE (WS-SCAN-SUB + 1)                        
006720                = WS-NEWLINE-CHAR                                         
006730         THEN                                                             
006740           SET WS-MATCH-FOUND TO TRUE                                     
006750        END-IF                                                            
006760        GO TO 0435-EXIT                                                   
006770     END-IF.                                                              
006780     IF (WS-SCAN-SUB + 2) > WS-SEG-END                                    
006790      THEN                                                                
006800        GO TO 0435-EXIT                                                   
006810     END-IF.                                                              
006820     IF WS-DOC-BUFFER (WS-SCAN-SUB : 2) = WS-TERM-KOR-PERIOD              
006830         OR WS-DOC-BUFFER (WS-SCAN-SUB : 2) = WS-TERM-KOR-BANG            
006840         OR WS-DOC-BUFFER (WS-SCAN-SUB : 2) = WS-TERM-KOR-QUEST           
006850      THEN                                                                
006860        IF WS-DOC-BYTE-TABLE (WS-SCAN-SUB + 2) = SPACE                    
006870            OR WS-DOC-BYTE-TABLE (WS-SCAN-SUB + 2)                        
006880                = WS-NEWLINE-CHAR                                         
006890         THEN                                                             
006900           SET WS-MATCH-FOUND TO TRUE                                     
006910        END-IF                                                            
006920     END-IF.                                                              
006930 0435-EXIT.                                                               
006940     EXIT.                                                                
006950     EJECT                                                                
006960 0440-FLUSH-SUBSEGMENT.                                                   
006970*    WRITES OUT THE SUB-SEGMENT ACCUMULATED IN WS-SUBSEG-START            
006980*    THRU WS-SUBSEG-END, TITLED WITH THE ORIGINAL SEGMENT TITLE           
006990*    PLUS A "(BUBUN N)" TAG FOR ITS PLACE IN THE SEQUENCE.                
007000     ADD 1 TO WS-SUB-PART-CNTR.                                           
007010     MOVE WS-BASE-TITLE TO WS-TITLE-BUFFER.                               
007020     SET WS-TB-INDEX TO 1.                                                
007030 0440-COPY-TITLE.                                                         
007040     IF WS-TB-INDEX > 80                                                  
007050      THEN                                                                
007060        GO TO 0440-APPEND-TAG                                             
007070     END-IF.                                                              
007080     IF WS-TITLE-BUFFER (WS-TB-INDEX : 1) = SPACE                         
007090      THEN                                                                
007100        GO TO 0440-APPEND-TAG                                             
007110     END-IF.                                                              
007120     SET WS-TB-INDEX UP BY 1.                                             
007130     GO TO 0440-COPY-TITLE.                                               
007140 0440-APPEND-TAG.                                                         
007150     IF WS-TB-INDEX > 70                                                  
007160      THEN                                                                
007170        SET WS-TB-INDEX TO 70                                             
007180     END-IF.                                                              
007190     MOVE SPACE TO WS-TITLE-BUFFER (WS-TB-INDEX : 1).                     
007200     SET WS-TB-INDEX UP BY 1.                                             
007210     MOVE '(' TO WS-TITLE-BUFFER (WS-TB-INDEX : 1).                       
007220     SET WS-TB-INDEX UP BY 1.                                             
007230     MOVE WS-SUBPART-LIT TO WS-TITLE-BUFFER (WS-TB-INDEX : 4).            
007240     SET WS-TB-INDEX UP BY 4.                                             
007250     MOVE SPACE TO WS-TITLE-BUFFER (WS-TB-INDEX : 1).                     
007260     SET WS-TB-INDEX UP BY 1.                                             
007270     MOVE WS-SUB-PART-CNTR TO WS-NUM-DISP.                                
007280     SET WS-SCAN-SUB TO 1.                                                
007290 0440-SKIP-ZERO.                                                          
007300     IF WS-SCAN-SUB >= 4                                                  
007310      THEN                                                                
007320        GO TO 0440-GOT-START                                              
007330     END-IF.                                                              
007340     IF WS-NUM-DISP (WS-SCAN-SUB : 1) = '0'                               
007350      THEN                                                                
007360        SET WS-SCAN-SUB UP BY 1                                           
007370        GO TO 0440-SKIP-ZERO                                              
007380     END-IF.                                                              
007390 0440-GOT-START.                                                          
007400     COMPUTE WS-MARK-SUB = 4 - WS-SCAN-SUB + 1.                           
007410     MOVE WS-NUM-DISP (WS-SCAN-SUB : WS-MARK-SUB)                         
007420         TO WS-TITLE-BUFFER (WS-TB-INDEX : WS-MARK-SUB).                  
007430     ADD WS-MARK-SUB TO WS-TB-INDEX.                                      
007440     MOVE ')' TO WS-TITLE-BUFFER (WS-TB-INDEX : 1).                       
007450     SET WS-SEG-START TO WS-SUBSEG-START.                                 
007460     SET WS-SEG-END TO WS-SUBSEG-END.                                     
007470     PERFORM 0500-EMIT-CANDIDATE THRU 0500-EXIT.                          
007480 0440-EXIT.                                                               
007490     EXIT.                                                                
007500     EJECT                                                                
007510 TITLE 'Candidate Emission'.                                              
007520 0500-EMIT-CANDIDATE.                                                     
007530*    ONE CLAUSE CANDIDATE, AT MOST 6000 BYTES, IS STORED INTO THE         
007540*    WORKING TABLE AND WRITTEN TO THE AUDIT FILE.  THE CC- BOOKKEE        
007550*    FIELDS ON THE AUDIT RECORD STAY AT THEIR DEFAULT SPACES/ZEROE        
007560*    HERE -- CLRRUL01 FILLS THOSE IN ONCE THE RULE CATALOG RUNS.          
007570     IF WS-CLAUSE-CNTR >= 200                                             
007580      THEN                                                                
007590        GO TO 0500-EXIT                                                   
007600     END-IF.                                                              
007610     ADD 1 TO WS-CLAUSE-CNTR.                                             
007620     MOVE SPACES   TO WS-CE-CLAUSE-ID (WS-CLAUSE-CNTR).                   
007630     MOVE 'C-'     TO WS-CE-CLAUSE-ID (WS-CLAUSE-CNTR) (1:2).             
007640     MOVE WS-CLAUSE-CNTR TO WS-NUM-DISP.                                  
007650    MOVE WS-NUM-DISP (2:3) TO                                             
007660        WS-CE-CLAUSE-ID (WS-CLAUSE-CNTR) (3:3).                           
007670     MOVE WS-TITLE-BUFFER                                                 
007680         TO WS-CE-CLAUSE-TITLE (WS-CLAUSE-CNTR).                          
007690     COMPUTE WS-CE-START-INDEX (WS-CLAUSE-CNTR) = WS-SEG-START.           
007700     COMPUTE WS-CE-END-INDEX (WS-CLAUSE-CNTR)   = WS-SEG-END.             
007710     COMPUTE WS-CE-CLAUSE-TEXT-LEN (WS-CLAUSE-CNTR)                       
007720             = WS-SEG-END - WS-SEG-START + 1.                             
007730     MOVE SPACES TO WS-CE-CLAUSE-TEXT (WS-CLAUSE-CNTR).                   
007740     MOVE WS-DOC-BUFFER (WS-SEG-START :                                   
007750             WS-CE-CLAUSE-TEXT-LEN (WS-CLAUSE-CNTR))                      
007760         TO WS-CE-CLAUSE-TEXT (WS-CLAUSE-CNTR) (1 :                       
007770             WS-CE-CLAUSE-TEXT-LEN (WS-CLAUSE-CNTR)).                     
007780     MOVE ZERO TO WS-CE-TOTAL-SCORE (WS-CLAUSE-CNTR).                     
007790     MOVE ZERO TO WS-CE-WARN-TRIG-CNT (WS-CLAUSE-CNTR).                   
007800     MOVE SPACES TO CLAUSE-CANDIDATE.                                     
007810     MOVE WS-CE-CLAUSE-ID (WS-CLAUSE-CNTR)    TO CLAUSE-ID.               
007820     MOVE WS-CE-CLAUSE-TITLE (WS-CLAUSE-CNTR) TO CLAUSE-TITLE.            
007830     MOVE WS-CE-CLAUSE-TEXT (WS-CLAUSE-CNTR)  TO CLAUSE-TEXT.             
007840    MOVE WS-CE-CLAUSE-TEXT-LEN (WS-CLAUSE-CNTR)                           
007850        TO CLAUSE-TEXT-LEN.                                               
007860     MOVE WS-CE-START-INDEX (WS-CLAUSE-CNTR)  TO START-INDEX.             
007870     MOVE WS-CE-END-INDEX (WS-CLAUSE-CNTR)    TO END-INDEX.               
007880     MOVE ZERO  TO TOTAL-SCORE.                                           
007890     MOVE ZERO  TO WARNING-TRIGGER-COUNT.                                 
007900     MOVE ZERO  TO CC-CHECK-TRIGGER-COUNT.                                
007910     MOVE ZERO  TO CC-CATEGORY-CNTR.                                      
007920     MOVE 'N'   TO CC-SELECTED-FLAG.                                      
007930     WRITE CLAUSE-CANDIDATE-OUT.                                          
007940 0500-EXIT.                                                               
007950     EXIT.                                                                
007960     EJECT                                                                
007970 TITLE 'Return Candidate Table To Caller'.                                
007980 0600-RETURN-TABLE.                                                       
007990*    COPIES THE WORKING CLAUSE TABLE BACK INTO THE LINKAGE AREA SO        
008000*    THE CALLING PROGRAM (CLRRUL01, VIA CLRRSK01) CAN PICK UP THE         
008010*    CANDIDATES THIS RUN PRODUCED.                                        
008020     MOVE WS-CLAUSE-CNTR TO LK-SEG-CANDIDATE-COUNT.                       
008030     IF WS-CLAUSE-CNTR = ZERO                                             
008040      THEN                                                                
008050        GO TO 0600-EXIT                                                   
008060     END-IF.                                                              
008070     SET WS-CX TO 1.                                                      
008080 0600-LOOP.                                                               
008090     IF WS-CX > WS-CLAUSE-CNTR                                            
008100      THEN                                                                
008110        GO TO 0600-EXIT                                                   
008120     END-IF.                                                              
008130     MOVE WS-CE-CLAUSE-ID (WS-CX)                                         
008140         TO LK-SEG-CLAUSE-ID (WS-CX).                                     
008150     MOVE WS-CE-CLAUSE-TITLE (WS-CX)                                      
008160         TO LK-SEG-CLAUSE-TITLE (WS-CX).                                  
008170     MOVE WS-CE-CLAUSE-TEXT (WS-CX)                                       
008180         TO LK-SEG-CLAUSE-TEXT (WS-CX).                                   
008190     MOVE WS-CE-CLAUSE-TEXT-LEN (WS-CX)                                   
008200         TO LK-SEG-CLAUSE-TEXT-LEN (WS-CX).                               
008210     MOVE WS-CE-START-INDEX (WS-CX)                                       
008220         TO LK-SEG-START-INDEX (WS-CX).                                   
008230     MOVE WS-CE-END-INDEX (WS-CX)                                         
008240         TO LK-SEG-END-INDEX (WS-CX).                                     
008250     MOVE WS-CE-TOTAL-SCORE (WS-CX)                                       
008260         TO LK-SEG-TOTAL-SCORE (WS-CX).                                   
008270     MOVE WS-CE-WARN-TRIG-CNT (WS-CX)                                     
008280         TO LK-SEG-WARN-TRIG-CNT (WS-CX).                                 
008290     SET WS-CX UP BY 1.                                                   
008300     GO TO 0600-LOOP.                                                     
008310 0600-EXIT.                                                               
008320     EXIT.                                                                
008330     EJECT                                                                
