000100 PROCESS NUMPROC(PFD) TRUNC(OPT) APOST NOSEQ NOLIST                       
000110* LAST UPDATE ON 26 Mar 2026 AT 11:05:20 BY  PKW     VERSION 01           
000120 ID DIVISION.                                                             
000130 PROGRAM-ID. CLRRUL01.                                                    
000140 AUTHOR. P K WEATHERS.                                                    
000150 INSTALLATION. CLAUSE RISK SCREENING -- BATCH DEVELOPMENT.                
000160               This program is the RuleCatalogLoader and                  
000170               RuleEngine steps of the CLRK contract risk-                
000180               screening batch (CLRK project).  It is CALLed by           
000190               CLRRSK01 with the scored clause candidate table            
000200               built by CLRSEG01.                                         
000210                                                                          
000220               FUNCTION:  load the static risk-rule catalog from          
000230               RULE-CATALOG-IN once per run; score every clause           
000240               candidate against every catalog rule, weighted for         
000250               the run's declared ContractType; record one trigger        
000260               per pattern match found; then select a bounded,            
000270               category-diverse top-10 list of the highest-scoring        
000280               clauses to carry forward to the report.                    
000290                                                                          
000300               Scoring and selection are both driven entirely off         
000310               the rule catalog and the clause text -- no                 
000320               document-level knowledge beyond ContractType is            
000330               used here.                                                 
000340 DATE-WRITTEN. 26 MAR 2026.                                               
000350 DATE-COMPILED.                                                           
000360 SECURITY. CLRK PROJECT -- INTERNAL USE ONLY.                             
000370*/**************************************************************/         
000380*/*   CLAUSE RISK SCREENING BATCH (CLRK) -- IN-HOUSE PROJECT    */        
000390*/*   NOT FOR DISTRIBUTION OUTSIDE THE DEPARTMENT.              */        
000400*/**************************************************************/         
000410*             PROGRAM CHANGE LOG                                *         
000420*             -------------------                               *         
000430* DATE        BY       TICKET      DESCRIPTION                  *         
000440* ----------  -------  ----------  ---------------------------  *         
000450* 03/26/2026  PKW      CLRK-1040   INITIAL DEVELOPMENT -- CATALOG         
000460*                                   LOAD AND SCORING PASS.                
000470* 03/31/2026  PKW      CLRK-1044   ADDED DIVERSITY-AWARE TOP-10           
000480*                                   SELECTION AND DEGENERATE              
000490*                                   FALLBACK.                             
000500* MM/DD/YYYY  XXX      CLRK-NNNN   XXXXXXXXXXXXXXXXXXXXXXXXXXXX           
000510*                                                                         
000520******************************************************************        
000530 TITLE 'CLRRUL01 -- RULE CATALOG LOADER AND RULE ENGINE'.                 
000540 ENVIRONMENT DIVISION.                                                    
000550 CONFIGURATION SECTION.                                                   
000560 SOURCE-COMPUTER. IBM-370.                                                
000570 OBJECT-COMPUTER. IBM-370.                                                
000580 SPECIAL-NAMES.  CLASS WS-DIGIT-CLASS IS '0' THRU '9'                     
000590                 UPSI-0 ON STRIP-SWITCH.                                  
000600 INPUT-OUTPUT SECTION.                                                    
000610 FILE-CONTROL.                                                            
000620     SELECT RULE-CATALOG-IN ASSIGN TO RULECTIN                            
000630         ORGANIZATION IS LINE SEQUENTIAL                                  
000640         FILE STATUS IS WS-RCI-FILE-STATUS.                               
000650     EJECT                                                                
000660 DATA DIVISION.                                                           
000670 FILE SECTION.                                                            
000680 FD  RULE-CATALOG-IN                                                      
000690     LABEL RECORDS ARE STANDARD                                           
000700     RECORDING MODE IS F.                                                 
000710 01  RULE-CATALOG-REC              PIC X(2400).                           
000720 01  RULE-CATALOG-REC-R REDEFINES RULE-CATALOG-REC.               !@03A   
000730     05  RCI-BYTE-TABLE       OCCURS 2400 TIMES                   !@03A   
000740                               INDEXED BY RCI-BX                  !@03A   
000750                               PIC X.                             !@03A   
000760     EJECT                                                                
000770 WORKING-STORAGE SECTION.                                                 
000780 77  PGMNAME                   PIC X(8)  VALUE 'CLRRUL01'.                
000790 77  WS-RCI-FILE-STATUS        PIC X(2)  VALUE '00'.                      
000800 77  WS-RCI-EOF-SW             PIC X     VALUE 'N'.                       
000810     88  WS-RCI-EOF                      VALUE 'Y'.                       
000820 77  WS-REC-LEN                PIC 9(4)  COMP VALUE ZERO.                 
000830 77  WS-FLD-START              PIC 9(4)  COMP VALUE ZERO.                 
000840 77  WS-FLD-END                PIC 9(4)  COMP VALUE ZERO.                 
000850 77  WS-FLD-LEN                PIC 9(4)  COMP VALUE ZERO.                 
000860 77  WS-SCAN-SUB               PIC 9(4)  COMP VALUE ZERO.                 
000870 77  WS-CATALOG-CNTR           PIC 9(4)  COMP VALUE ZERO.                 
000880 77  WS-BOOST-ORDINAL          PIC 9(1)  COMP VALUE ZERO.                 
000890 77  WS-TRIG-CNTR              PIC 9(4)  COMP VALUE ZERO.                 
000900 77  WS-WEIGHT                 PIC S9(6) COMP VALUE ZERO.                 
000910 77  WS-SORT-CNTR              PIC 9(4)  COMP VALUE ZERO.                 
000920 77  WS-OUTER-SUB              PIC 9(4)  COMP VALUE ZERO.                 
000930 77  WS-INNER-SUB              PIC 9(4)  COMP VALUE ZERO.                 
000940 77  WS-HOLD-SUB               PIC 9(4)  COMP VALUE ZERO.                 
000950 77  WS-USED-CNTR              PIC 9(2)  COMP VALUE ZERO.                 
000960 77  WS-FOUND-SW               PIC X     VALUE 'N'.                       
000970     88  WS-CATEGORY-FOUND               VALUE 'Y'.                       
000980 77  WS-NEW-COVERAGE-SW        PIC X     VALUE 'N'.                       
000990     88  WS-HAS-NEW-COVERAGE             VALUE 'Y'.                       
001000 77  WS-BEST-LEN               PIC 9(4)  COMP VALUE ZERO.                 
001010 77  WS-BEST-SUB               PIC 9(4)  COMP VALUE ZERO.                 
001020 77  WS-DELIM-CHAR             PIC X     VALUE '|'.                       
001030*    PATTERN MATCH SCRATCH -- REGEX-PATTERN IS A LITERAL SUBSTRING        
001040*    HERE, NOT A TRUE REGULAR EXPRESSION (THE SHOP'S COBOL HAS NO         
001050*    REGEX ENGINE); THE CATALOG IS MAINTAINED SO EVERY PATTERN IS         
001060*    A PLAIN KEYWORD OR PHRASE FOUND WITH A STRAIGHT LITERAL SCAN.        
001070 77  WS-PAT-LEN                PIC 9(3)  COMP VALUE ZERO.                 
001080 77  WS-TEXT-LEN               PIC 9(4)  COMP VALUE ZERO.                 
001090 77  WS-MATCH-POS              PIC 9(4)  COMP VALUE ZERO.                 
001100 77  WS-MATCH-SW               PIC X     VALUE 'N'.                       
001110     88  WS-MATCH-FOUND                  VALUE 'Y'.                       
001120 77  WS-CMP-SCORE-A            PIC S9(6) COMP VALUE ZERO.         !@02A   
001130 77  WS-CMP-SCORE-B            PIC S9(6) COMP VALUE ZERO.         !@02A   
001140 77  WS-CMP-WARN-A             PIC 9(4)  COMP VALUE ZERO.         !@02A   
001150 77  WS-CMP-WARN-B             PIC 9(4)  COMP VALUE ZERO.         !@02A   
001160 77  WS-SWAP-TEMP              PIC 9(4)  COMP VALUE ZERO.         !@02A   
001170 01  WS-USED-CATEGORY-TABLE.                                              
001180     05  WS-USED-CATEGORY        OCCURS 20 TIMES                          
001190                                  INDEXED BY WS-USED-CX                   
001200                                  PIC X(30).                              
001210     05  FILLER                   PIC X(04).                      !@03A   
001220 01  WS-SORT-ORDER-TABLE.                                                 
001230     05  WS-SORT-ORDER            OCCURS 200 TIMES                        
001240                                   INDEXED BY WS-SORT-CX                  
001250                                   PIC 9(4) COMP.                         
001260     05  FILLER                   PIC X(04).                      !@03A   
001270*    WS-RULE-CATALOG-TABLE IS CLRRUL01'S IN-MEMORY IMAGE OF THE           
001280*    RULE-CATALOG-IN FLAT FILE (SEE DRULECAT.CPY), BUILT ONCE BY          
001290*    0100-LOAD-CATALOG AND READ ONLY THEREAFTER.  THE SIX BOOST           
001300*    FIELDS ARE GROUPED SO THEY CAN ALSO BE ADDRESSED AS A ONE-           
001310*    DIMENSIONAL TABLE BY CONTRACT-TYPE ORDINAL (SEE THE REDEFINES        
001320*    BELOW) RATHER THAN A CHAIN OF CONTRACT-TYPE IF STATEMENTS.           
001330 01  WS-RULE-CATALOG-TABLE.                                               
001340     05  WS-RCE                   OCCURS 100 TIMES                        
001350                                   INDEXED BY WS-RULE-CX.                 
001360         10  WS-RCE-RULE-ID            PIC X(20).                         
001370         10  WS-RCE-CATEGORY           PIC X(30).                         
001380         10  WS-RCE-SEVERITY           PIC X(10).                         
001390         10  WS-RCE-BASE-WEIGHT        PIC 9(3)  COMP.                    
001400         10  WS-RCE-BOOST-GROUP.                                          
001410             15  WS-RCE-BOOST-FREELANCE    PIC S9(3) COMP.                
001420             15  WS-RCE-BOOST-EMPLOYMENT   PIC S9(3) COMP.                
001430             15  WS-RCE-BOOST-PART-TIME    PIC S9(3) COMP.                
001440             15  WS-RCE-BOOST-LEASE        PIC S9(3) COMP.                
001450             15  WS-RCE-BOOST-NDA          PIC S9(3) COMP.                
001460             15  WS-RCE-BOOST-OTHER        PIC S9(3) COMP.                
001470         10  WS-RCE-BOOST-R REDEFINES WS-RCE-BOOST-GROUP.                 
001480             15  WS-RCE-BOOST-BY-ORDINAL   OCCURS 6 TIMES                 
001490                                           INDEXED BY WS-BOOST-CX         
001500                                           PIC S9(3) COMP.                
001510         10  WS-RCE-REGEX-COUNT        PIC 9(2)  COMP.                    
001520         10  WS-RCE-REGEX-PATTERN      OCCURS 10 TIMES                    
001530                                       INDEXED BY WS-PAT-CX               
001540                                       PIC X(200).                        
001550         10  WS-RCE-DESCRIPTION        PIC X(200).                        
001560         10  FILLER                    PIC X(08).                         
001570*    WS-TRIGGER-TABLE IS REBUILT FOR EVERY CLAUSE IN TURN BY              
001580*    0210-SCORE-ONE-CLAUSE -- IT IS NEVER CARRIED FORWARD ACROSS          
001590*    CLAUSES.  TOTAL-SCORE AND WARNING-TRIGGER-COUNT ARE ALWAYS           
001600*    SUMMED FROM THIS TABLE, NEVER ACCUMULATED INDEPENDENTLY.             
001610 01  WS-TRIGGER-TABLE.                                                    
001620     05  WS-TRIGGER                OCCURS 200 TIMES                       
001630                                    INDEXED BY WS-TRIG-CX.                
001640         10  WS-TRIG-RULE-ID            PIC X(20).                        
001650         10  WS-TRIG-CATEGORY           PIC X(30).                        
001660         10  WS-TRIG-SEVERITY           PIC X(10).                        
001670         10  WS-TRIG-WEIGHT             PIC S9(6) COMP.                   
001680         10  WS-TRIG-MATCHED-TEXT       PIC X(200).                       
001690         10  WS-TRIG-START-INDEX        PIC 9(6)  COMP.                   
001700         10  WS-TRIG-END-INDEX          PIC 9(6)  COMP.                   
001710         10  FILLER                    PIC X(08).                 !@03A   
001720 01  WS-CONTRACT-TYPE-TABLE.                                              
001730     05  WS-CONTRACT-TYPE-LIT      OCCURS 6 TIMES PIC X(12).              
001740     05  FILLER                   PIC X(04).                      !@03A   
001750 01  WS-CURRENT-RUN-DATE-TIME.                                            
001760     05  WS-CURRENT-RUN-DATE       PIC 9(6).                              
001770     05  WS-CURRENT-RUN-TIME       PIC 9(8).                              
001780 01  WS-CATALOG-REC-R REDEFINES WS-CURRENT-RUN-DATE-TIME.                 
001790     05  FILLER                    PIC X(14).                             
001800     EJECT                                                                
001810 LINKAGE SECTION.                                                         
001820*    LK-RUL-PARMS IS THE FULL WORKING COPY OF THE CANDIDATE TABLE         
001830*    CLRRSK01 BUILT FROM CLRSEG01'S OUTPUT (SEE DCLAUSE.CPY) --           
001840*    CLRRUL01 SCORES AND SELECTS DIRECTLY AGAINST THE CALLER'S OWN        
001850*    COPY OF THE TABLE, RETURNING ONLY THE SELECTION ORDER ARRAY.         
001860 01  LK-RUL-PARMS.                                                        
001870     05  LK-RUL-CONTRACT-TYPE      PIC X(12).                             
001880     05  LK-RUL-CANDIDATE-COUNT    PIC 9(4) COMP.                         
001890     05  LK-RUL-CANDIDATE-TABLE     OCCURS 200 TIMES                      
001900                                    INDEXED BY LK-RUL-CX.                 
001910         10  LK-RUL-CLAUSE-ID          PIC X(6).                          
001920         10  LK-RUL-CLAUSE-TITLE       PIC X(80).                         
001930         10  LK-RUL-CLAUSE-TEXT        PIC X(6000).                       
001940         10  LK-RUL-CLAUSE-TEXT-LEN    PIC 9(4)  COMP.                    
001950         10  LK-RUL-START-INDEX        PIC 9(6)  COMP.                    
001960         10  LK-RUL-END-INDEX          PIC 9(6)  COMP.                    
001970         10  LK-RUL-TOTAL-SCORE        PIC S9(6) COMP.                    
001980         10  LK-RUL-WARN-TRIG-CNT      PIC 9(4)  COMP.                    
001990         10  LK-RUL-CAT-CNTR           PIC 9(2)  COMP.                    
002000         10  LK-RUL-CATEGORY-TABLE      OCCURS 20 TIMES                   
002010                                        INDEXED BY LK-RUL-CATX.           
002020             15  LK-RUL-CATEGORY-CODE      PIC X(30).                     
002030             15  LK-RUL-CATEGORY-SUBTOT    PIC S9(6) COMP.                
002040         10  LK-RUL-SELECTED-FLAG      PIC X(01).                         
002050         10  FILLER                    PIC X(07).                 !@03A   
002060     05  LK-RUL-SELECTED-COUNT     PIC 9(4) COMP.                         
002070     05  LK-RUL-SELECTED-ORDER      OCCURS 10 TIMES                       
002080                                    INDEXED BY LK-RUL-SELX                
002090                                    PIC 9(4) COMP.                        
002100     05  FILLER                   PIC X(04).                      !@03A   
002110     EJECT                                                                
002120 TITLE 'CLRRUL01 -- MAINLINE AND CATALOG LOAD'.                           
002130 PROCEDURE DIVISION USING LK-RUL-PARMS.                                   
002140 0000-MAINLINE.                                                           
002150     ACCEPT WS-CURRENT-RUN-DATE FROM DATE.                                
002160     ACCEPT WS-CURRENT-RUN-TIME FROM TIME.                                
002170     PERFORM 0005-INIT-CONTRACT-TYPE-TABLE THRU 0005-EXIT.                
002180     OPEN INPUT RULE-CATALOG-IN.                                          
002190     PERFORM 0100-LOAD-CATALOG THRU 0100-EXIT.                            
002200     CLOSE RULE-CATALOG-IN.                                               
002210     PERFORM 0105-FIND-BOOST-ORDINAL THRU 0105-EXIT.                      
002220     PERFORM 0200-SCORE-ALL-CLAUSES THRU 0200-EXIT.                       
002230     PERFORM 0300-SORT-CANDIDATES THRU 0300-EXIT.                         
002240     PERFORM 0310-SELECT-DIVERSE-TOPN THRU 0310-EXIT.                     
002250     GOBACK.                                                              
002260 0000-EXIT.                                                               
002270     EXIT.                                                                
002280 0005-INIT-CONTRACT-TYPE-TABLE.                                           
002290*    ORDINAL POSITIONS 1-6 MATCH THE BOOST-FREELANCE THRU BOOST-          
002300*    OTHER FIELD ORDER IN DRULECAT.CPY SO A SINGLE SUBSCRIPT              
002310*    SERVES BOTH TABLES.                                                  
002320     MOVE 'FREELANCE'   TO WS-CONTRACT-TYPE-LIT (1).                      
002330     MOVE 'EMPLOYMENT'  TO WS-CONTRACT-TYPE-LIT (2).                      
002340     MOVE 'PART_TIME'   TO WS-CONTRACT-TYPE-LIT (3).                      
002350     MOVE 'LEASE'       TO WS-CONTRACT-TYPE-LIT (4).                      
002360     MOVE 'NDA'         TO WS-CONTRACT-TYPE-LIT (5).                      
002370     MOVE 'OTHER'       TO WS-CONTRACT-TYPE-LIT (6).                      
002380 0005-EXIT.                                                               
002390     EXIT.                                                                
002400     EJECT                                                                
002410 0100-LOAD-CATALOG.                                                       
002420*    READS RULE-CATALOG-IN ONE PIPE-DELIMITED RECORD AT A TIME AND        
002430*    UNPACKS IT INTO WS-RULE-CATALOG-TABLE.  THE FILE IS SMALL            
002440*    REFERENCE DATA (TYPICALLY WELL UNDER 100 ROWS) READ ONCE AT          
002450*    THE START OF THE RUN AND NEVER RE-READ.                              
002460     MOVE ZERO TO WS-CATALOG-CNTR.                                        
002470     MOVE 'N' TO WS-RCI-EOF-SW.                                           
002480 0100-LOOP.                                                               
002490     READ RULE-CATALOG-IN                                                 
002500         AT END                                                           
002510             SET WS-RCI-EOF TO TRUE                                       
002520     END-READ.                                                            
002530     IF WS-RCI-EOF                                                        
002540      THEN                                                                
002550         GO TO 0100-EXIT                                                  
002560     END-IF.                                                              
002570     IF WS-CATALOG-CNTR >= 100                                            
002580      THEN                                                                
002590         GO TO 0100-EXIT                                                  
002600     END-IF.                                                              
002610     ADD 1 TO WS-CATALOG-CNTR.                                            
002620     SET WS-RULE-CX TO WS-CATALOG-CNTR.                                   
002630     PERFORM 0110-UNPACK-ONE-RULE THRU 0110-EXIT.                         
002640     GO TO 0100-LOOP.                                                     
002650 0100-EXIT.                                                               
002660     EXIT.                                                                
002670     EJECT                                                                
002680 0110-UNPACK-ONE-RULE.                                                    
002690*    FIELD LAYOUT, IN PIPE-DELIMITED ORDER:                               
002700*    RULE-ID | CATEGORY | SEVERITY | BASE-WT | BOOST-FREELANCE |          
002710*    BOOST-EMPLOYMENT | BOOST-PART-TIME | BOOST-LEASE | BOOST-NDA         
002720*    | BOOST-OTHER | DESCRIPTION | REGEX-COUNT | PATTERN-1 TO N           
002730     PERFORM 0115-CALC-REC-LEN THRU 0115-EXIT.                            
002740     SET WS-SCAN-SUB TO 1.                                                
002750     PERFORM 0120-NEXT-FIELD THRU 0120-EXIT.                              
002760     MOVE SPACES TO WS-RCE-RULE-ID (WS-RULE-CX).                          
002770     MOVE RULE-CATALOG-REC (WS-FLD-START : WS-FLD-LEN)                    
002780         TO WS-RCE-RULE-ID (WS-RULE-CX) (1 : WS-FLD-LEN).                 
002790     PERFORM 0120-NEXT-FIELD THRU 0120-EXIT.                              
002800     MOVE SPACES TO WS-RCE-CATEGORY (WS-RULE-CX).                         
002810     MOVE RULE-CATALOG-REC (WS-FLD-START : WS-FLD-LEN)                    
002820         TO WS-RCE-CATEGORY (WS-RULE-CX) (1 : WS-FLD-LEN).                
002830     PERFORM 0120-NEXT-FIELD THRU 0120-EXIT.                              
002840     MOVE SPACES TO WS-RCE-SEVERITY (WS-RULE-CX).                         
002850     MOVE RULE-CATALOG-REC (WS-FLD-START : WS-FLD-LEN)                    
002860         TO WS-RCE-SEVERITY (WS-RULE-CX) (1 : WS-FLD-LEN).                
002870     PERFORM 0120-NEXT-FIELD THRU 0120-EXIT.                              
002880     MOVE RULE-CATALOG-REC (WS-FLD-START : WS-FLD-LEN)                    
002890         TO WS-RCE-BASE-WEIGHT (WS-RULE-CX).                              
002900     SET WS-BOOST-CX TO 1.                                                
002910 0110-BOOST-LOOP.                                                         
002920     IF WS-BOOST-CX > 6                                                   
002930      THEN                                                                
002940         GO TO 0110-DESC                                                  
002950     END-IF.                                                              
002960     PERFORM 0120-NEXT-FIELD THRU 0120-EXIT.                              
002970     MOVE RULE-CATALOG-REC (WS-FLD-START : WS-FLD-LEN)                    
002980         TO WS-RCE-BOOST-BY-ORDINAL (WS-RULE-CX, WS-BOOST-CX).            
002990     SET WS-BOOST-CX UP BY 1.                                             
003000     GO TO 0110-BOOST-LOOP.                                               
003010 0110-DESC.                                                               
003020     PERFORM 0120-NEXT-FIELD THRU 0120-EXIT.                              
003030     MOVE SPACES TO WS-RCE-DESCRIPTION (WS-RULE-CX).                      
003040     MOVE RULE-CATALOG-REC (WS-FLD-START : WS-FLD-LEN)                    
003050         TO WS-RCE-DESCRIPTION (WS-RULE-CX) (1 : WS-FLD-LEN).             
003060     PERFORM 0120-NEXT-FIELD THRU 0120-EXIT.                              
003070     MOVE RULE-CATALOG-REC (WS-FLD-START : WS-FLD-LEN)                    
003080         TO WS-RCE-REGEX-COUNT (WS-RULE-CX).                              
003090     IF WS-RCE-REGEX-COUNT (WS-RULE-CX) > 10                              
003100      THEN                                                                
003110         MOVE 10 TO WS-RCE-REGEX-COUNT (WS-RULE-CX)                       
003120     END-IF.                                                              
003130     IF WS-RCE-REGEX-COUNT (WS-RULE-CX) = ZERO                            
003140      THEN                                                                
003150         GO TO 0110-EXIT                                                  
003160     END-IF.                                                              
003170     SET WS-PAT-CX TO 1.                                                  
003180 0110-PAT-LOOP.                                                           
003190     IF WS-PAT-CX > WS-RCE-REGEX-COUNT (WS-RULE-CX)                       
003200      THEN                                                                
003210         GO TO 0110-EXIT                                                  
003220     END-IF.                                                              
003230     PERFORM 0120-NEXT-FIELD THRU 0120-EXIT.                              
003240     MOVE SPACES TO WS-RCE-REGEX-PATTERN (WS-RULE-CX, WS-PAT-CX).         
003250     MOVE RULE-CATALOG-REC (WS-FLD-START : WS-FLD-LEN)                    
003260         TO WS-RCE-REGEX-PATTERN (WS-RULE-CX, WS-PAT-CX)                  
003270            (1 : WS-FLD-LEN).                                             
003280     SET WS-PAT-CX UP BY 1.                                               
003290     GO TO 0110-PAT-LOOP.                                                 
003300 0110-EXIT.                                                               
003310     EXIT.                                                                
003320     EJECT                                                                
003330 0115-CALC-REC-LEN.                                                       
003340*    TRIMS TRAILING SPACES OFF THE 2400-BYTE FIXED RECORD TO FIND         
003350*    THE TRUE LENGTH OF THE DATA READ FROM THE LINE SEQ. FILE.            
003360     SET WS-SCAN-SUB TO 2400.                                             
003370 0115-LOOP.                                                               
003380     IF WS-SCAN-SUB = ZERO                                                
003390      THEN                                                                
003400         MOVE ZERO TO WS-REC-LEN                                          
003410         GO TO 0115-EXIT                                                  
003420     END-IF.                                                              
003430     IF RCI-BYTE-TABLE (WS-SCAN-SUB) NOT = SPACE                          
003440      THEN                                                                
003450         MOVE WS-SCAN-SUB TO WS-REC-LEN                                   
003460         GO TO 0115-EXIT                                                  
003470     END-IF.                                                              
003480     SET WS-SCAN-SUB DOWN BY 1.                                           
003490     GO TO 0115-LOOP.                                                     
003500 0115-EXIT.                                                               
003510     EXIT.                                                                
003520     EJECT                                                                
003530 0120-NEXT-FIELD.                                                         
003540*    ADVANCES WS-FLD-START/WS-FLD-END/WS-FLD-LEN TO THE NEXT PIPE-        
003550*    DELIMITED FIELD IN RULE-CATALOG-REC, STARTING JUST PAST              
003560*    WS-SCAN-SUB (WHICH IS LEFT POSITIONED ON THE BYTE AFTER THE          
003570*    DELIMITER, OR 1 FOR THE VERY FIRST CALL).                            
003580     MOVE WS-SCAN-SUB TO WS-FLD-START.                                    
003590     IF WS-FLD-START > WS-REC-LEN                                         
003600      THEN                                                                
003610         MOVE WS-FLD-START TO WS-FLD-END                                  
003620         MOVE ZERO TO WS-FLD-LEN                                          
003630         GO TO 0120-EXIT                                                  
003640     END-IF.                                                              
003650 0120-LOOP.                                                               
003660     IF WS-SCAN-SUB > WS-REC-LEN                                          
003670      THEN                                                                
003680         GO TO 0120-GOT-END                                               
003690     END-IF.                                                              
003700     IF RULE-CATALOG-REC (WS-SCAN-SUB : 1) = WS-DELIM-CHAR                
003710      THEN                                                                
003720         GO TO 0120-GOT-END                                               
003730     END-IF.                                                              
003740     SET WS-SCAN-SUB UP BY 1.                                             
003750     GO TO 0120-LOOP.                                                     
003760 0120-GOT-END.                                                            
003770     COMPUTE WS-FLD-END = WS-SCAN-SUB - 1.                                
003780     COMPUTE WS-FLD-LEN = WS-FLD-END - WS-FLD-START + 1.                  
003790     IF WS-FLD-LEN < ZERO                                                 
003800      THEN                                                                
003810         MOVE ZERO TO WS-FLD-LEN                                          
003820     END-IF.                                                              
003830     SET WS-SCAN-SUB UP BY 1.                                             
003840 0120-EXIT.                                                               
003850     EXIT.                                                                
003860     EJECT                                                                
003870 0105-FIND-BOOST-ORDINAL.                                                 
003880*    MAPS THE RUN'S DECLARED CONTRACT TYPE TO ITS 1-6 ORDINAL IN          
003890*    WS-CONTRACT-TYPE-LIT (AND, EQUIVALENTLY, IN THE BOOST-BY-            
003900*    ORDINAL REDEFINES OF EVERY CATALOG ROW).  AN UNRECOGNIZED            
003910*    CONTRACT TYPE LEAVES THE ORDINAL AT ZERO, WHICH 0220-APPLY-          
003920*    ONE-RULE TREATS AS "NO BOOST APPLIES."                               
003930     MOVE ZERO TO WS-BOOST-ORDINAL.                                       
003940     SET WS-BOOST-CX TO 1.                                                
003950 0105-LOOP.                                                               
003960     IF WS-BOOST-CX > 6                                                   
003970      THEN                                                                
003980         GO TO 0105-EXIT                                                  
003990     END-IF.                                                              
004000     IF WS-CONTRACT-TYPE-LIT (WS-BOOST-CX) = LK-RUL-CONTRACT-TYPE         
004010      THEN                                                                
004020         SET WS-BOOST-ORDINAL TO WS-BOOST-CX                              
004030         GO TO 0105-EXIT                                                  
004040     END-IF.                                                              
004050     SET WS-BOOST-CX UP BY 1.                                             
004060     GO TO 0105-LOOP.                                                     
004070 0105-EXIT.                                                               
004080     EXIT.                                                                
004090     EJECT                                                                
004100 TITLE 'CLRRUL01 -- SCORING PASS'.                                        
004110 0200-SCORE-ALL-CLAUSES.                                                  
004120     IF LK-RUL-CANDIDATE-COUNT = ZERO                                     
004130      THEN                                                                
004140         GO TO 0200-EXIT                                                  
004150     END-IF.                                                              
004160     SET LK-RUL-CX TO 1.                                                  
004170 0200-LOOP.                                                               
004180     IF LK-RUL-CX > LK-RUL-CANDIDATE-COUNT                                
004190      THEN                                                                
004200         GO TO 0200-EXIT                                                  
004210     END-IF.                                                              
004220     PERFORM 0210-SCORE-ONE-CLAUSE THRU 0210-EXIT.                        
004230     SET LK-RUL-CX UP BY 1.                                               
004240     GO TO 0200-LOOP.                                                     
004250 0200-EXIT.                                                               
004260     EXIT.                                                                
004270     EJECT                                                                
004280 0210-SCORE-ONE-CLAUSE.                                                   
004290*    CHECKS THE CLAUSE AT LK-RUL-CX AGAINST EVERY CATALOG RULE IN         
004300*    TURN, THEN ROLLS THE RESULTING TRIGGER LIST UP INTO THE              
004310*    CLAUSE'S TOTAL-SCORE, WARNING COUNT, AND CATEGORY SUBTOTALS.         
004320     MOVE ZERO TO WS-TRIG-CNTR.                                           
004330     MOVE ZERO TO LK-RUL-CAT-CNTR (LK-RUL-CX).                            
004340     MOVE LK-RUL-CLAUSE-TEXT-LEN (LK-RUL-CX) TO WS-TEXT-LEN.              
004350     IF WS-CATALOG-CNTR = ZERO                                            
004360      THEN                                                                
004370         GO TO 0210-SUMMARIZE                                             
004380     END-IF.                                                              
004390     SET WS-RULE-CX TO 1.                                                 
004400 0210-LOOP.                                                               
004410     IF WS-RULE-CX > WS-CATALOG-CNTR                                      
004420      THEN                                                                
004430         GO TO 0210-SUMMARIZE                                             
004440     END-IF.                                                              
004450     PERFORM 0220-APPLY-ONE-RULE THRU 0220-EXIT.                          
004460     SET WS-RULE-CX UP BY 1.                                              
004470     GO TO 0210-LOOP.                                                     
004480 0210-SUMMARIZE.                                                          
004490     PERFORM 0240-SUMMARIZE-TRIGGERS THRU 0240-EXIT.                      
004500 0210-EXIT.                                                               
004510     EXIT.                                                                
004520     EJECT                                                                
004530 0220-APPLY-ONE-RULE.                                                     
004540*    WEIGHT = BASE-WEIGHT + THE BOOST FOR THE RUN'S CONTRACT TYPE         
004550*    (ZERO IF THE TYPE WASN'T RECOGNIZED -- SEE 0105).  EVERY NON-        
004560*    OVERLAPPING HIT OF EVERY PATTERN ON THIS RULE FIRES IT AGAIN.        
004570     COMPUTE WS-WEIGHT = WS-RCE-BASE-WEIGHT (WS-RULE-CX).                 
004580     IF WS-BOOST-ORDINAL NOT = ZERO                                       
004590      THEN                                                                
004600         SET WS-BOOST-CX TO WS-BOOST-ORDINAL                              
004610         ADD WS-RCE-BOOST-BY-ORDINAL (WS-RULE-CX, WS-BOOST-CX)            
004620             TO WS-WEIGHT                                                 
004630     END-IF.                                                              
004640     IF WS-RCE-REGEX-COUNT (WS-RULE-CX) = ZERO                            
004650      THEN                                                                
004660         GO TO 0220-EXIT                                                  
004670     END-IF.                                                              
004680     SET WS-PAT-CX TO 1.                                                  
004690 0220-LOOP.                                                               
004700     IF WS-PAT-CX > WS-RCE-REGEX-COUNT (WS-RULE-CX)                       
004710      THEN                                                                
004720         GO TO 0220-EXIT                                                  
004730     END-IF.                                                              
004740     PERFORM 0225-CALC-PATTERN-LEN THRU 0225-EXIT.                        
004750     IF WS-PAT-LEN > ZERO                                                 
004760      THEN                                                                
004770         PERFORM 0230-FIND-TRIGGER-MATCHES THRU 0230-EXIT                 
004780     END-IF.                                                              
004790     SET WS-PAT-CX UP BY 1.                                               
004800     GO TO 0220-LOOP.                                                     
004810 0220-EXIT.                                                               
004820     EXIT.                                                                
004830     EJECT                                                                
004840 0225-CALC-PATTERN-LEN.                                                   
004850*    TRIMS TRAILING SPACES OFF THE FIXED 200-BYTE PATTERN FIELD TO        
004860*    GET ITS TRUE LENGTH FOR THE SCAN BELOW.                              
004870     SET WS-SCAN-SUB TO 200.                                              
004880 0225-LOOP.                                                               
004890     IF WS-SCAN-SUB = ZERO                                                
004900      THEN                                                                
004910         MOVE ZERO TO WS-PAT-LEN                                          
004920         GO TO 0225-EXIT                                                  
004930     END-IF.                                                              
004940     IF WS-RCE-REGEX-PATTERN (WS-RULE-CX, WS-PAT-CX)                      
004950         (WS-SCAN-SUB : 1) NOT = SPACE                                    
004960      THEN                                                                
004970         MOVE WS-SCAN-SUB TO WS-PAT-LEN                                   
004980         GO TO 0225-EXIT                                                  
004990     END-IF.                                                              
005000     SET WS-SCAN-SUB DOWN BY 1.                                           
005010     GO TO 0225-LOOP.                                                     
005020 0225-EXIT.                                                               
005030     EXIT.                                                                
005040     EJECT                                                                
005050 0230-FIND-TRIGGER-MATCHES.                                               
005060*    NON-OVERLAPPING LITERAL SCAN -- ON A MATCH, THE NEXT SCAN            
005070*    POSITION JUMPS PAST THE END OF THE MATCH INSTEAD OF SLIDING          
005080*    FORWARD ONE BYTE AT A TIME, SO NO HIT IS EVER COUNTED TWICE.         
005090     SET WS-MATCH-POS TO 1.                                               
005100 0230-LOOP.                                                               
005110     IF (WS-MATCH-POS + WS-PAT-LEN - 1) > WS-TEXT-LEN                     
005120      THEN                                                                
005130         GO TO 0230-EXIT                                                  
005140     END-IF.                                                              
005150     IF LK-RUL-CLAUSE-TEXT (LK-RUL-CX)                                    
005160         (WS-MATCH-POS : WS-PAT-LEN) =                                    
005170         WS-RCE-REGEX-PATTERN (WS-RULE-CX, WS-PAT-CX)                     
005180         (1 : WS-PAT-LEN)                                                 
005190      THEN                                                                
005200         PERFORM 0235-RECORD-TRIGGER THRU 0235-EXIT                       
005210         SET WS-MATCH-POS UP BY WS-PAT-LEN                                
005220      ELSE                                                                
005230         SET WS-MATCH-POS UP BY 1                                         
005240     END-IF.                                                              
005250     GO TO 0230-LOOP.                                                     
005260 0230-EXIT.                                                               
005270     EXIT.                                                                
005280     EJECT                                                                
005290 0235-RECORD-TRIGGER.                                                     
005300     IF WS-TRIG-CNTR >= 200                                               
005310      THEN                                                                
005320         GO TO 0235-EXIT                                                  
005330     END-IF.                                                              
005340     ADD 1 TO WS-TRIG-CNTR.                                               
005350     SET WS-TRIG-CX TO WS-TRIG-CNTR.                                      
005360     MOVE WS-RCE-RULE-ID (WS-RULE-CX)                                     
005370         TO WS-TRIG-RULE-ID (WS-TRIG-CX).                                 
005380     MOVE WS-RCE-CATEGORY (WS-RULE-CX)                                    
005390         TO WS-TRIG-CATEGORY (WS-TRIG-CX).                                
005400     MOVE WS-RCE-SEVERITY (WS-RULE-CX)                                    
005410         TO WS-TRIG-SEVERITY (WS-TRIG-CX).                                
005420     MOVE WS-WEIGHT TO WS-TRIG-WEIGHT (WS-TRIG-CX).                       
005430     MOVE SPACES TO WS-TRIG-MATCHED-TEXT (WS-TRIG-CX).                    
005440     MOVE LK-RUL-CLAUSE-TEXT (LK-RUL-CX)                                  
005450         (WS-MATCH-POS : WS-PAT-LEN)                                      
005460         TO WS-TRIG-MATCHED-TEXT (WS-TRIG-CX) (1 : WS-PAT-LEN).           
005470     MOVE WS-MATCH-POS TO WS-TRIG-START-INDEX (WS-TRIG-CX).               
005480     COMPUTE WS-TRIG-END-INDEX (WS-TRIG-CX) =                             
005490         WS-MATCH-POS + WS-PAT-LEN - 1.                                   
005500 0235-EXIT.                                                               
005510     EXIT.                                                                
005520     EJECT                                                                
005530 0240-SUMMARIZE-TRIGGERS.                                                 
005540*    SUMS TOTAL-SCORE AND THE WARNING-TRIGGER-COUNT FROM THE              
005550*    TRIGGER LIST JUST BUILT, AND ROLLS EACH TRIGGER'S WEIGHT INTO        
005560*    THE CLAUSE'S PER-CATEGORY SUBTOTAL TABLE.  NEITHER TOTAL IS          
005570*    EVER ACCUMULATED ANY OTHER WAY -- BOTH ARE RECOMPUTED HERE           
005580*    EVERY TIME SO THEY ALWAYS MATCH THE TRIGGER LIST EXACTLY.            
005590     MOVE ZERO TO LK-RUL-TOTAL-SCORE (LK-RUL-CX).                         
005600     MOVE ZERO TO LK-RUL-WARN-TRIG-CNT (LK-RUL-CX).                       
005610     IF WS-TRIG-CNTR = ZERO                                               
005620      THEN                                                                
005630         GO TO 0240-EXIT                                                  
005640     END-IF.                                                              
005650     SET WS-TRIG-CX TO 1.                                                 
005660 0240-LOOP.                                                               
005670     IF WS-TRIG-CX > WS-TRIG-CNTR                                         
005680      THEN                                                                
005690         GO TO 0240-EXIT                                                  
005700     END-IF.                                                              
005710     ADD WS-TRIG-WEIGHT (WS-TRIG-CX)                                      
005720         TO LK-RUL-TOTAL-SCORE (LK-RUL-CX).                               
005730     IF WS-TRIG-SEVERITY (WS-TRIG-CX) = 'WARNING'                         
005740      THEN                                                                
005750         ADD 1 TO LK-RUL-WARN-TRIG-CNT (LK-RUL-CX)                        
005760     END-IF.                                                              
005770     PERFORM 0245-ROLL-UP-CATEGORY THRU 0245-EXIT.                        
005780     SET WS-TRIG-CX UP BY 1.                                              
005790     GO TO 0240-LOOP.                                                     
005800 0240-EXIT.                                                               
005810     EXIT.                                                                
005820     EJECT                                                                
005830 0245-ROLL-UP-CATEGORY.                                                   
005840*    FINDS THE TRIGGER'S CATEGORY IN THE CLAUSE'S OWN CATEGORY            
005850*    TABLE, ADDING A NEW ENTRY IF THIS IS THE FIRST TIME THE              
005860*    CATEGORY HAS FIRED ON THIS CLAUSE.                                   
005870     IF LK-RUL-CAT-CNTR (LK-RUL-CX) = ZERO                                
005880      THEN                                                                
005890         GO TO 0245-ADD-NEW                                               
005900     END-IF.                                                              
005910     SET LK-RUL-CATX TO 1.                                                
005920 0245-LOOP.                                                               
005930     IF LK-RUL-CATX > LK-RUL-CAT-CNTR (LK-RUL-CX)                         
005940      THEN                                                                
005950         GO TO 0245-ADD-NEW                                               
005960     END-IF.                                                              
005970     IF LK-RUL-CATEGORY-CODE (LK-RUL-CX, LK-RUL-CATX) =                   
005980         WS-TRIG-CATEGORY (WS-TRIG-CX)                                    
005990      THEN                                                                
006000         GO TO 0245-UPDATE                                                
006010     END-IF.                                                              
006020     SET LK-RUL-CATX UP BY 1.                                             
006030     GO TO 0245-LOOP.                                                     
006040 0245-ADD-NEW.                                                            
006050     IF LK-RUL-CAT-CNTR (LK-RUL-CX) >= 20                                 
006060      THEN                                                                
006070         GO TO 0245-EXIT                                                  
006080     END-IF.                                                              
006090     ADD 1 TO LK-RUL-CAT-CNTR (LK-RUL-CX).                                
006100     SET LK-RUL-CATX TO LK-RUL-CAT-CNTR (LK-RUL-CX).                      
006110     MOVE WS-TRIG-CATEGORY (WS-TRIG-CX) TO                                
006120         LK-RUL-CATEGORY-CODE (LK-RUL-CX, LK-RUL-CATX).                   
006130     MOVE ZERO TO LK-RUL-CATEGORY-SUBTOT (LK-RUL-CX, LK-RUL-CATX).        
006140 0245-UPDATE.                                                             
006150     ADD WS-TRIG-WEIGHT (WS-TRIG-CX) TO                                   
006160         LK-RUL-CATEGORY-SUBTOT (LK-RUL-CX, LK-RUL-CATX).                 
006170 0245-EXIT.                                                               
006180     EXIT.                                                                
006190     EJECT                                                                
006200 TITLE 'CLRRUL01 -- SELECTION PASS'.                                      
006210 0300-SORT-CANDIDATES.                                                    
006220*    A MANUAL BUBBLE SORT OF LK-RUL-CANDIDATE-TABLE'S SUBSCRIPTS,         
006230*    DESCENDING BY TOTAL-SCORE AND THEN BY WARNING-TRIGGER-COUNT,         
006240*    LEAVING THE RESULT IN WS-SORT-ORDER.  THE CANDIDATE TABLE            
006250*    ITSELF IS NEVER MOVED -- ONLY ITS SUBSCRIPT ORDER CHANGES.           
006260     MOVE LK-RUL-CANDIDATE-COUNT TO WS-SORT-CNTR.                         
006270     IF WS-SORT-CNTR = ZERO                                               
006280      THEN                                                                
006290         GO TO 0300-EXIT                                                  
006300     END-IF.                                                              
006310     SET WS-SORT-CX TO 1.                                                 
006320 0300-INIT-LOOP.                                                          
006330     IF WS-SORT-CX > WS-SORT-CNTR                                         
006340      THEN                                                                
006350         GO TO 0300-SORT-START                                            
006360     END-IF.                                                              
006370     SET WS-SORT-ORDER (WS-SORT-CX) TO WS-SORT-CX.                        
006380     SET WS-SORT-CX UP BY 1.                                              
006390     GO TO 0300-INIT-LOOP.                                                
006400 0300-SORT-START.                                                         
006410     IF WS-SORT-CNTR < 2                                                  
006420      THEN                                                                
006430         GO TO 0300-EXIT                                                  
006440     END-IF.                                                              
006450     MOVE 1 TO WS-OUTER-SUB.                                              
006460 0300-OUTER-LOOP.                                                         
006470     IF WS-OUTER-SUB > WS-SORT-CNTR - 1                                   
006480      THEN                                                                
006490         GO TO 0300-EXIT                                                  
006500     END-IF.                                                              
006510     COMPUTE WS-HOLD-SUB = WS-SORT-CNTR - WS-OUTER-SUB.                   
006520     MOVE 1 TO WS-INNER-SUB.                                              
006530 0300-INNER-LOOP.                                                         
006540     IF WS-INNER-SUB > WS-HOLD-SUB                                        
006550      THEN                                                                
006560         ADD 1 TO WS-OUTER-SUB                                            
006570         GO TO 0300-OUTER-LOOP                                            
006580     END-IF.                                                              
006590     PERFORM 0305-COMPARE-SWAP THRU 0305-EXIT.                            
006600     ADD 1 TO WS-INNER-SUB.                                               
006610     GO TO 0300-INNER-LOOP.                                               
006620 0300-EXIT.                                                               
006630     EXIT.                                                                
006640     EJECT                                                                
006650 0305-COMPARE-SWAP.                                                       
006660*    COMPARES THE PAIR OF CANDIDATES CURRENTLY SITTING AT                 
006670*    WS-INNER-SUB AND WS-INNER-SUB + 1 IN THE SORT ORDER AND SWAPS        
006680*    THEM IF THE SECOND BELONGS AHEAD OF THE FIRST.                       
006690     SET LK-RUL-CX TO WS-SORT-ORDER (WS-INNER-SUB).                       
006700     MOVE LK-RUL-TOTAL-SCORE (LK-RUL-CX) TO WS-CMP-SCORE-A.               
006710     MOVE LK-RUL-WARN-TRIG-CNT (LK-RUL-CX) TO WS-CMP-WARN-A.              
006720     COMPUTE WS-SCAN-SUB = WS-INNER-SUB + 1.                              
006730     SET LK-RUL-CX TO WS-SORT-ORDER (WS-SCAN-SUB).                        
006740     MOVE LK-RUL-TOTAL-SCORE (LK-RUL-CX) TO WS-CMP-SCORE-B.               
006750     MOVE LK-RUL-WARN-TRIG-CNT (LK-RUL-CX) TO WS-CMP-WARN-B.              
006760     MOVE 'N' TO WS-MATCH-SW.                                             
006770     IF WS-CMP-SCORE-B > WS-CMP-SCORE-A                                   
006780      THEN                                                                
006790         MOVE 'Y' TO WS-MATCH-SW                                          
006800     END-IF.                                                              
006810     IF WS-CMP-SCORE-B = WS-CMP-SCORE-A                                   
006820         AND WS-CMP-WARN-B > WS-CMP-WARN-A                                
006830      THEN                                                                
006840         MOVE 'Y' TO WS-MATCH-SW                                          
006850     END-IF.                                                              
006860     IF NOT WS-MATCH-FOUND                                                
006870      THEN                                                                
006880         GO TO 0305-EXIT                                                  
006890     END-IF.                                                              
006900     MOVE WS-SORT-ORDER (WS-INNER-SUB) TO WS-SWAP-TEMP.                   
006910     MOVE WS-SORT-ORDER (WS-SCAN-SUB)                                     
006920         TO WS-SORT-ORDER (WS-INNER-SUB).                                 
006930     MOVE WS-SWAP-TEMP TO WS-SORT-ORDER (WS-SCAN-SUB).                    
006940 0305-EXIT.                                                               
006950     EXIT.                                                                
006960     EJECT                                                                
006970 0310-SELECT-DIVERSE-TOPN.                                                
006980*    WALKS THE SCORE-SORTED CANDIDATES, TAKING THE TOP 3 OUTRIGHT,        
006990*    THEN FAVORING CANDIDATES THAT BRING A CATEGORY NOT ALREADY           
007000*    COVERED BY A SELECTION, UNTIL 10 ARE CHOSEN OR THE LIST RUNS         
007010*    OUT.  SKIPPED CANDIDATES ARE PICKED UP AGAIN IN 0320.                
007020     MOVE ZERO TO LK-RUL-SELECTED-COUNT.                                  
007030     MOVE ZERO TO WS-USED-CNTR.                                           
007040     IF WS-SORT-CNTR = ZERO                                               
007050      THEN                                                                
007060         GO TO 0310-BACKFILL                                              
007070     END-IF.                                                              
007080     SET WS-SORT-CX TO 1.                                                 
007090 0310-LOOP.                                                               
007100     IF WS-SORT-CX > WS-SORT-CNTR                                         
007110      THEN                                                                
007120         GO TO 0310-BACKFILL                                              
007130     END-IF.                                                              
007140     IF LK-RUL-SELECTED-COUNT >= 10                                       
007150      THEN                                                                
007160         GO TO 0310-BACKFILL                                              
007170     END-IF.                                                              
007180     SET LK-RUL-CX TO WS-SORT-ORDER (WS-SORT-CX).                         
007190     IF LK-RUL-SELECTED-COUNT < 3                                         
007200      THEN                                                                
007210         PERFORM 0315-TAKE-CANDIDATE THRU 0315-EXIT                       
007220         SET WS-SORT-CX UP BY 1                                           
007230         GO TO 0310-LOOP                                                  
007240     END-IF.                                                              
007250     PERFORM 0317-HAS-NEW-COVERAGE THRU 0317-EXIT.                        
007260     IF WS-HAS-NEW-COVERAGE                                               
007270      THEN                                                                
007280         PERFORM 0315-TAKE-CANDIDATE THRU 0315-EXIT                       
007290     END-IF.                                                              
007300     SET WS-SORT-CX UP BY 1.                                              
007310     GO TO 0310-LOOP.                                                     
007320 0310-BACKFILL.                                                           
007330     PERFORM 0320-BACKFILL-REMAINDER THRU 0320-EXIT.                      
007340     IF LK-RUL-SELECTED-COUNT = ZERO                                      
007350         AND LK-RUL-CANDIDATE-COUNT > ZERO                                
007360      THEN                                                                
007370         PERFORM 0330-DEGENERATE-FALLBACK THRU 0330-EXIT                  
007380     END-IF.                                                              
007390 0310-EXIT.                                                               
007400     EXIT.                                                                
007410     EJECT                                                                
007420 0315-TAKE-CANDIDATE.                                                     
007430*    MARKS THE CANDIDATE AT LK-RUL-CX SELECTED AND FOLDS ITS FIRED        
007440*    CATEGORIES INTO THE RUN-WIDE USED-CATEGORY SET.                      
007450     MOVE 'Y' TO LK-RUL-SELECTED-FLAG (LK-RUL-CX).                        
007460     ADD 1 TO LK-RUL-SELECTED-COUNT.                                      
007470     SET LK-RUL-SELX TO LK-RUL-SELECTED-COUNT.                            
007480     SET LK-RUL-SELECTED-ORDER (LK-RUL-SELX) TO LK-RUL-CX.                
007490     IF LK-RUL-CAT-CNTR (LK-RUL-CX) = ZERO                                
007500      THEN                                                                
007510         GO TO 0315-EXIT                                                  
007520     END-IF.                                                              
007530     SET LK-RUL-CATX TO 1.                                                
007540 0315-LOOP.                                                               
007550     IF LK-RUL-CATX > LK-RUL-CAT-CNTR (LK-RUL-CX)                         
007560      THEN                                                                
007570         GO TO 0315-EXIT                                                  
007580     END-IF.                                                              
007590     PERFORM 0316-ADD-USED-CATEGORY THRU 0316-EXIT.                       
007600     SET LK-RUL-CATX UP BY 1.                                             
007610     GO TO 0315-LOOP.                                                     
007620 0315-EXIT.                                                               
007630     EXIT.                                                                
007640     EJECT                                                                
007650 0316-ADD-USED-CATEGORY.                                                  
007660     IF WS-USED-CNTR = ZERO                                               
007670      THEN                                                                
007680         GO TO 0316-ADD-NEW                                               
007690     END-IF.                                                              
007700     SET WS-USED-CX TO 1.                                                 
007710 0316-LOOP.                                                               
007720     IF WS-USED-CX > WS-USED-CNTR                                         
007730      THEN                                                                
007740         GO TO 0316-ADD-NEW                                               
007750     END-IF.                                                              
007760     IF WS-USED-CATEGORY (WS-USED-CX) =                                   
007770         LK-RUL-CATEGORY-CODE (LK-RUL-CX, LK-RUL-CATX)                    
007780      THEN                                                                
007790         GO TO 0316-EXIT                                                  
007800     END-IF.                                                              
007810     SET WS-USED-CX UP BY 1.                                              
007820     GO TO 0316-LOOP.                                                     
007830 0316-ADD-NEW.                                                            
007840     IF WS-USED-CNTR >= 20                                                
007850      THEN                                                                
007860         GO TO 0316-EXIT                                                  
007870     END-IF.                                                              
007880     ADD 1 TO WS-USED-CNTR.                                               
007890     SET WS-USED-CX TO WS-USED-CNTR.                                      
007900     MOVE LK-RUL-CATEGORY-CODE (LK-RUL-CX, LK-RUL-CATX)                   
007910         TO WS-USED-CATEGORY (WS-USED-CX).                                
007920 0316-EXIT.                                                               
007930     EXIT.                                                                
007940     EJECT                                                                
007950 0317-HAS-NEW-COVERAGE.                                                   
007960*    TRUE WHEN THE CANDIDATE AT LK-RUL-CX HAS AT LEAST ONE FIRED          
007970*    CATEGORY NOT YET IN THE RUN-WIDE USED-CATEGORY SET.                  
007980     MOVE 'N' TO WS-NEW-COVERAGE-SW.                                      
007990     IF LK-RUL-CAT-CNTR (LK-RUL-CX) = ZERO                                
008000      THEN                                                                
008010         GO TO 0317-EXIT                                                  
008020     END-IF.                                                              
008030     SET LK-RUL-CATX TO 1.                                                
008040 0317-LOOP.                                                               
008050     IF LK-RUL-CATX > LK-RUL-CAT-CNTR (LK-RUL-CX)                         
008060      THEN                                                                
008070         GO TO 0317-EXIT                                                  
008080     END-IF.                                                              
008090     MOVE 'N' TO WS-FOUND-SW.                                             
008100     IF WS-USED-CNTR = ZERO                                               
008110      THEN                                                                
008120         GO TO 0317-NOT-FOUND                                             
008130     END-IF.                                                              
008140     SET WS-USED-CX TO 1.                                                 
008150 0317-SCAN.                                                               
008160     IF WS-USED-CX > WS-USED-CNTR                                         
008170      THEN                                                                
008180         GO TO 0317-NOT-FOUND                                             
008190     END-IF.                                                              
008200     IF WS-USED-CATEGORY (WS-USED-CX) =                                   
008210         LK-RUL-CATEGORY-CODE (LK-RUL-CX, LK-RUL-CATX)                    
008220      THEN                                                                
008230         MOVE 'Y' TO WS-FOUND-SW                                          
008240         GO TO 0317-NEXT-CAT                                              
008250     END-IF.                                                              
008260     SET WS-USED-CX UP BY 1.                                              
008270     GO TO 0317-SCAN.                                                     
008280 0317-NOT-FOUND.                                                          
008290     MOVE 'Y' TO WS-NEW-COVERAGE-SW.                                      
008300     GO TO 0317-EXIT.                                                     
008310 0317-NEXT-CAT.                                                           
008320     SET LK-RUL-CATX UP BY 1.                                             
008330     GO TO 0317-LOOP.                                                     
008340 0317-EXIT.                                                               
008350     EXIT.                                                                
008360     EJECT                                                                
008370 0320-BACKFILL-REMAINDER.                                                 
008380*    BACKFILL PRESERVES SCORE ORDER, NOT ORIGINAL INPUT ORDER.            
008390*    WALKS WS-SORT-ORDER AGAIN, TAKING ANY NOT-YET-                       
008400*    SELECTED CANDIDATE UNTIL 10 ARE SELECTED OR THE LIST IS DONE.        
008410     IF LK-RUL-SELECTED-COUNT >= 10                                       
008420      THEN                                                                
008430         GO TO 0320-EXIT                                                  
008440     END-IF.                                                              
008450     IF WS-SORT-CNTR = ZERO                                               
008460      THEN                                                                
008470         GO TO 0320-EXIT                                                  
008480     END-IF.                                                              
008490     SET WS-SORT-CX TO 1.                                                 
008500 0320-LOOP.                                                               
008510     IF WS-SORT-CX > WS-SORT-CNTR                                         
008520      THEN                                                                
008530         GO TO 0320-EXIT                                                  
008540     END-IF.                                                              
008550     IF LK-RUL-SELECTED-COUNT >= 10                                       
008560      THEN                                                                
008570         GO TO 0320-EXIT                                                  
008580     END-IF.                                                              
008590     SET LK-RUL-CX TO WS-SORT-ORDER (WS-SORT-CX).                         
008600     IF LK-RUL-SELECTED-FLAG (LK-RUL-CX) NOT = 'Y'                        
008610      THEN                                                                
008620         ADD 1 TO LK-RUL-SELECTED-COUNT                                   
008630         SET LK-RUL-SELX TO LK-RUL-SELECTED-COUNT                         
008640         SET LK-RUL-SELECTED-ORDER (LK-RUL-SELX) TO LK-RUL-CX             
008650         MOVE 'Y' TO LK-RUL-SELECTED-FLAG (LK-RUL-CX)                     
008660     END-IF.                                                              
008670     SET WS-SORT-CX UP BY 1.                                              
008680     GO TO 0320-LOOP.                                                     
008690 0320-EXIT.                                                               
008700     EXIT.                                                                
008710     EJECT                                                                
008720 0330-DEGENERATE-FALLBACK.                                                
008730*    ONLY REACHED WHEN NO CANDIDATE WAS SELECTED AT ALL YET AT            
008740*    LEAST ONE EXISTS -- IN PRACTICE, A RUN CONFIGURED TO SELECT          
008750*    ZERO CANDIDATES EVEN THOUGH THE SEGMENTER FOUND SOME.  PICKS         
008760*    UP TO 5 CANDIDATES BY RAW CLAUSE-TEXT LENGTH, LONGEST FIRST,         
008770*    IGNORING SCORE ENTIRELY.                                             
008780     SET WS-BEST-LEN TO ZERO.                                             
008790     SET WS-BEST-SUB TO ZERO.                                             
008800 0330-PICK-LOOP.                                                          
008810     IF LK-RUL-SELECTED-COUNT >= 5                                        
008820      THEN                                                                
008830         GO TO 0330-EXIT                                                  
008840     END-IF.                                                              
008850     MOVE ZERO TO WS-BEST-LEN.                                            
008860     SET WS-BEST-SUB TO ZERO.                                             
008870     SET LK-RUL-CX TO 1.                                                  
008880 0330-SCAN.                                                               
008890     IF LK-RUL-CX > LK-RUL-CANDIDATE-COUNT                                
008900      THEN                                                                
008910         GO TO 0330-TAKE-BEST                                             
008920     END-IF.                                                              
008930     IF LK-RUL-SELECTED-FLAG (LK-RUL-CX) NOT = 'Y'                        
008940         AND LK-RUL-CLAUSE-TEXT-LEN (LK-RUL-CX) > WS-BEST-LEN             
008950      THEN                                                                
008960         MOVE LK-RUL-CLAUSE-TEXT-LEN (LK-RUL-CX) TO WS-BEST-LEN           
008970         SET WS-BEST-SUB TO LK-RUL-CX                                     
008980     END-IF.                                                              
008990     SET LK-RUL-CX UP BY 1.                                               
009000     GO TO 0330-SCAN.                                                     
009010 0330-TAKE-BEST.                                                          
009020     IF WS-BEST-SUB = ZERO                                                
009030      THEN                                                                
009040         GO TO 0330-EXIT                                                  
009050     END-IF.                                                              
009060     SET LK-RUL-CX TO WS-BEST-SUB.                                        
009070     ADD 1 TO LK-RUL-SELECTED-COUNT.                                      
009080     SET LK-RUL-SELX TO LK-RUL-SELECTED-COUNT.                            
009090     SET LK-RUL-SELECTED-ORDER (LK-RUL-SELX) TO LK-RUL-CX.                
009100     MOVE 'Y' TO LK-RUL-SELECTED-FLAG (LK-RUL-CX).                        
009110     GO TO 0330-PICK-LOOP.                                                
009120 0330-EXIT.                                                               
009130     EXIT.                                                                
009140     EJECT                                                                
