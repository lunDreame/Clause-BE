000100 ****************************************************************        
000200 *    DCNTRCT  --  CONTRACT TEXT LINE RECORD                             
000300 *                                                                       
000400 *    ONE PHYSICAL LINE OF EXTRACTED CONTRACT TEXT, AS READ FROM         
000500 *    THE CONTRACT-TEXT-IN FILE (FIXED 200 BYTE, LINE SEQUENTIAL)        
000600 *    THE TEXT HAS ALREADY BEEN PULLED OUT OF WHATEVER THE USER          
000700 *    UPLOADED -- THIS BATCH NEVER SEES THE ORIGINAL DOCUMENT.           
000800 ****************************************************************        
000900 *             COPYBOOK CHANGE LOG                                       
001000 *             -------------------                                       
001100 *  DATE        BY       TICKET     DESCRIPTION                          
001200 *  ----------  -------  ---------  ----------------------------         
001300 *  03/11/2026  PKW      CLRK-1001  INITIAL CUT.                         
001400 ****************************************************************        
001500 01  CONTRACT-TEXT-LINE.                                                 
001600     05  LINE-TEXT               PIC X(200).                             
001700     05  FILLER                  PIC X(004).                             
