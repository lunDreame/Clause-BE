000100 PROCESS NUMPROC(PFD) TRUNC(OPT) APOST NOSEQ NOLIST                       
000110* LAST UPDATE ON 06 Apr 2026 AT 09:40:05 BY  PKW     VERSION 01           
000120 ID DIVISION.                                                             
000130 PROGRAM-ID. CLRRSK01.                                                    
000140 AUTHOR. P K WEATHERS.                                                    
000150 INSTALLATION. CLAUSE RISK SCREENING -- BATCH DEVELOPMENT.                
000160               This program is the mainline driver of the CLRK            
000170               contract risk-screening batch.  It CALLs CLRNOR01,         
000180               CLRMSK01, CLRSEG01, and CLRRUL01 in turn, then             
000190               stands in for the advisor service the on-line              
000200               system calls between selection and reporting.              
000210                                                                          
000220               FUNCTION:  read the run's ContractType from a              
000230               control card; drive the normalize/mask/segment/            
000240               score-and-select pipeline; build a deterministic           
000250               stub advisor report off the selected clauses (the          
000260               on-line advisor service is not reachable from              
000270               batch); validate and sanitize that report; scrub           
000280               it for forbidden absolute-language phrases; recom-         
000290               pute the WARNING/CHECK/OK totals fresh off the             
000300               final item list; and print the risk report.                
000310 DATE-WRITTEN. 06 APR 2026.                                               
000320 DATE-COMPILED.                                                           
000330 SECURITY. CLRK PROJECT -- INTERNAL USE ONLY.                             
000340*/**************************************************************/         
000350*/*   CLAUSE RISK SCREENING BATCH (CLRK) -- IN-HOUSE PROJECT    */        
000360*/*   NOT FOR DISTRIBUTION OUTSIDE THE DEPARTMENT.              */        
000370*/**************************************************************/         
000380*             PROGRAM CHANGE LOG                                *         
000390*             -------------------                               *         
000400* DATE        BY       TICKET      DESCRIPTION                  *         
000410* ----------  -------  ----------  ---------------------------  *         
000420* 04/06/2026  PKW      CLRK-1050   INITIAL DEVELOPMENT -- DRIVER,         
000430*                                   STUB REPORT, VALIDATE/                
000440*                                   SANITIZE, FORBIDDEN-PHRASE            
000450*                                   GUARD, TOTALS, AND THE REPORT.        
000460* MM/DD/YYYY  XXX      CLRK-NNNN   XXXXXXXXXXXXXXXXXXXXXXXXXXXX           
000470*                                                                         
000480******************************************************************        
000490 TITLE 'CLRRSK01 -- BATCH DRIVER AND RISK REPORT'.                        
000500 ENVIRONMENT DIVISION.                                                    
000510 CONFIGURATION SECTION.                                                   
000520 SOURCE-COMPUTER. IBM-370.                                                
000530 OBJECT-COMPUTER. IBM-370.                                                
000540 SPECIAL-NAMES.  C01 IS TOP-OF-FORM                                       
000550                 CLASS WS-LOWER-CLASS IS 'a' THRU 'z'                     
000560                 UPSI-0 ON STRIP-SWITCH.                                  
000570 INPUT-OUTPUT SECTION.                                                    
000580 FILE-CONTROL.                                                            
000590     SELECT CONTROL-CARD-IN ASSIGN TO CTLCARD                             
000600         ORGANIZATION IS LINE SEQUENTIAL                                  
000610         FILE STATUS IS WS-CTL-FILE-STATUS.                               
000620     SELECT RISK-REPORT-ITEM-OUT ASSIGN TO RPTITMOT                       
000630         ORGANIZATION IS LINE SEQUENTIAL                                  
000640         FILE STATUS IS WS-RIO-FILE-STATUS.                               
000650     SELECT RISK-REPORT-SUMMARY-OUT ASSIGN TO RPTSUMOT                    
000660         ORGANIZATION IS LINE SEQUENTIAL                                  
000670         FILE STATUS IS WS-RSO-FILE-STATUS.                               
000680     SELECT RPTPRINT ASSIGN TO RPTPRINT                                   
000690         ORGANIZATION IS LINE SEQUENTIAL                                  
000700         FILE STATUS IS WS-PRT-FILE-STATUS.                               
000710     EJECT                                                                
000720 DATA DIVISION.                                                           
000730 FILE SECTION.                                                            
000740 FD  CONTROL-CARD-IN                                                      
000750     LABEL RECORDS ARE STANDARD                                           
000760     RECORDING MODE IS F.                                                 
000770 01  CONTROL-CARD-REC.                                                    
000780     05  CC-CONTRACT-TYPE          PIC X(12).                             
000790     05  FILLER                    PIC X(68).                             
000800 FD  RISK-REPORT-ITEM-OUT                                                 
000810     LABEL RECORDS ARE STANDARD                                           
000820     RECORDING MODE IS F.                                                 
000830     COPY DRPTITEM.                                                       
000840 FD  RISK-REPORT-SUMMARY-OUT                                              
000850     LABEL RECORDS ARE STANDARD                                           
000860     RECORDING MODE IS F.                                                 
000870     COPY DRPTSUM.                                                        
000880 FD  RPTPRINT                                                             
000890     LABEL RECORDS ARE STANDARD                                           
000900     RECORDING MODE IS F.                                                 
000910 01  PRINT-RECORD.                                                        
000920     05  PR-TEXT                   PIC X(132).                            
000930     05  FILLER                    PIC X(01).                             
000940     EJECT                                                                
000950 WORKING-STORAGE SECTION.                                                 
000960 77  PGMNAME                   PIC X(8)  VALUE 'CLRRSK01'.                
000970 77  WS-CTL-FILE-STATUS        PIC X(2)  VALUE '00'.                      
000980 77  WS-RIO-FILE-STATUS        PIC X(2)  VALUE '00'.                      
000990 77  WS-RSO-FILE-STATUS        PIC X(2)  VALUE '00'.                      
001000 77  WS-PRT-FILE-STATUS        PIC X(2)  VALUE '00'.                      
001010 77  WS-CURRENT-RUN-DATE       PIC 9(6)  VALUE ZERO.                      
001020 77  WS-CURRENT-RUN-TIME       PIC 9(8)  VALUE ZERO.                      
001030 77  WS-CONTRACT-TYPE          PIC X(12) VALUE SPACES.                    
001040 77  WS-SEG-CX-SAVE            PIC 9(4)  COMP VALUE ZERO.                 
001050 77  WS-RI-X-SAVE              PIC 9(2)  COMP VALUE ZERO.                 
001060 77  WS-BEST-SUBTOT            PIC S9(6) COMP VALUE ZERO.                 
001070 77  WS-BEST-CATX              PIC 9(2)  COMP VALUE ZERO.                 
001080 77  WS-BEST-CATEGORY          PIC X(30) VALUE SPACES.                    
001090 77  WS-BEST-CAT-LEN           PIC 9(2)  COMP VALUE ZERO.                 
001100 77  WS-VAL-ERR-CNTR           PIC 9(3)  COMP VALUE ZERO.                 
001110 77  WS-VAL-LABEL-OK-SW        PIC X     VALUE 'N'.                       
001120     88  WS-VAL-LABEL-IS-OK           VALUE 'Y'.                          
001130 77  WS-GRD-HIT-SW             PIC X     VALUE 'N'.                       
001140     88  WS-GRD-HIT-FOUND             VALUE 'Y'.                          
001150 77  WS-GRD-MOD-SW             PIC X     VALUE 'N'.                       
001160     88  WS-GRD-ITEM-MODIFIED         VALUE 'Y'.                          
001170 77  WS-GRD-TAG-FOUND-SW       PIC X     VALUE 'N'.                       
001180     88  WS-GRD-TAG-ALREADY-THERE    VALUE 'Y'.                           
001190 77  WS-FORBID-CX              PIC 9(2)  COMP VALUE ZERO.                 
001200 77  WS-FORBID-LEN-W            PIC 9(2)  COMP VALUE ZERO.                
001210 77  WS-SCAN-POS               PIC 9(3)  COMP VALUE ZERO.                 
001220 77  WS-TRIM-SUB               PIC 9(3)  COMP VALUE ZERO.                 
001230 77  WS-JOIN-PTR               PIC 9(3)  COMP VALUE ZERO.                 
001240 77  WS-JOIN-LEN               PIC 9(3)  COMP VALUE ZERO.                 
001250     EJECT                                                                
001260 01  WS-FORBIDDEN-TABLE.                                                  
001270     05  WS-FORBID-ENTRY       OCCURS 12 TIMES INDEXED BY WS-FX.          
001280         10  WS-FORBID-PHRASE  PIC X(16).                                 
001290         10  WS-FORBID-LEN     PIC 9(2)  COMP.                            
001300     05  FILLER                PIC X(04).                                 
001310     EJECT                                                                
001320 01  WS-NOR-PARMS.                                                        
001330*    MIRRORS CLRNOR01'S OWN LK-NORM-PARMS, FIELD FOR FIELD.               
001340     05  WS-NOR-DOCUMENT       PIC X(200000).                             
001350     05  WS-NOR-DOC-LEN        PIC 9(6) COMP.                             
001360     05  WS-NOR-RETURN-CODE    PIC X.                                     
001370         88  WS-NOR-OK               VALUE '0'.                           
001380         88  WS-NOR-NO-INPUT         VALUE '1'.                           
001390     05  FILLER                PIC X(04).                                 
001400     EJECT                                                                
001410 01  WS-MSK-PARMS.                                                        
001420*    MIRRORS CLRMSK01'S OWN LK-MASK-PARMS, FIELD FOR FIELD.               
001430     05  WS-MSK-DOCUMENT       PIC X(200000).                             
001440     05  WS-MSK-DOC-LEN        PIC 9(6) COMP.                             
001450     05  FILLER                PIC X(04).                                 
001460     EJECT                                                                
001470 01  WS-SEG-PARMS.                                                        
001480*    MIRRORS CLRSEG01'S OWN LK-SEG-PARMS, FIELD FOR FIELD.                
001490     05  WS-SEGP-DOCUMENT       PIC X(200000).                            
001500     05  WS-SEGP-DOC-LEN        PIC 9(6) COMP.                            
001510     05  WS-SEGP-CANDIDATE-COUNT PIC 9(4) COMP.                           
001520     05  WS-SEGP-CANDIDATE-TABLE OCCURS 200 TIMES                         
001530                                 INDEXED BY WS-SEGP-CX.                   
001540         10  WS-SEGP-CLAUSE-ID         PIC X(6).                          
001550         10  WS-SEGP-CLAUSE-TITLE      PIC X(80).                         
001560         10  WS-SEGP-CLAUSE-TEXT       PIC X(6000).                       
001570         10  WS-SEGP-CLAUSE-TEXT-LEN   PIC 9(4)  COMP.                    
001580         10  WS-SEGP-START-INDEX       PIC 9(6)  COMP.                    
001590         10  WS-SEGP-END-INDEX         PIC 9(6)  COMP.                    
001600         10  WS-SEGP-TOTAL-SCORE       PIC S9(6) COMP.                    
001610         10  WS-SEGP-WARN-TRIG-CNT     PIC 9(4)  COMP.                    
001620     05  FILLER                 PIC X(04).                                
001630     EJECT                                                                
001640 01  WS-RUL-PARMS.                                                        
001650*    MIRRORS CLRRUL01'S OWN LK-RUL-PARMS, FIELD FOR FIELD.  THIS          
001660*    PROGRAM FILLS THE CANDIDATE TABLE FROM CLRSEG01'S OUTPUT             
001670*    ABOVE, AND CLRRUL01 SCORES AND SELECTS DIRECTLY AGAINST IT.          
001680     05  WS-RULP-CONTRACT-TYPE    PIC X(12).                              
001690     05  WS-RULP-CANDIDATE-COUNT  PIC 9(4) COMP.                          
001700     05  WS-RULP-CANDIDATE-TABLE  OCCURS 200 TIMES                        
001710                                  INDEXED BY WS-RULP-CX.                  
001720         10  WS-RULP-CLAUSE-ID        PIC X(6).                           
001730         10  WS-RULP-CLAUSE-TITLE     PIC X(80).                          
001740         10  WS-RULP-CLAUSE-TEXT      PIC X(6000).                        
001750         10  WS-RULP-CLAUSE-TEXT-LEN  PIC 9(4)  COMP.                     
001760         10  WS-RULP-START-INDEX      PIC 9(6)  COMP.                     
001770         10  WS-RULP-END-INDEX        PIC 9(6)  COMP.                     
001780         10  WS-RULP-TOTAL-SCORE      PIC S9(6) COMP.                     
001790         10  WS-RULP-WARN-TRIG-CNT    PIC 9(4)  COMP.                     
001800         10  WS-RULP-CAT-CNTR         PIC 9(2)  COMP.                     
001810         10  WS-RULP-CATEGORY-TABLE   OCCURS 20 TIMES                     
001820                                      INDEXED BY WS-RULP-CATX.            
001830             15  WS-RULP-CATEGORY-CODE    PIC X(30).                      
001840             15  WS-RULP-CATEGORY-SUBTOT  PIC S9(6) COMP.                 
001850         10  WS-RULP-SELECTED-FLAG    PIC X(01).                          
001860         10  FILLER                   PIC X(07).                          
001870     05  WS-RULP-SELECTED-COUNT   PIC 9(4) COMP.                          
001880     05  WS-RULP-SELECTED-ORDER   OCCURS 10 TIMES                         
001890                                  INDEXED BY WS-RULP-SELX                 
001900                                  PIC 9(4) COMP.                          
001910     05  FILLER                   PIC X(04).                              
001920     EJECT                                                                
001930 01  WS-RI-TABLE.                                                         
001940*    WORKING COPY OF THE RISK-REPORT-ITEM LIST THIS RUN BUILDS,           
001950*    ONE ENTRY PER SELECTED CLAUSE (SEE DRPTITEM.CPY FOR THE              
001960*    RECORD SHAPE).  WRITTEN OUT ONE ENTRY AT A TIME IN 0600.             
001970     05  WS-RI-CNTR               PIC 9(2)  COMP.                         
001980     05  WS-RI-SCORE-TABLE        OCCURS 10 TIMES PIC S9(6) COMP.         
001990     05  WS-RI-ENTRY               OCCURS 10 TIMES                        
002000                                   INDEXED BY WS-RI-X.                    
002010         10  WS-RI-CLAUSE-ID       PIC X(6).                              
002020         10  WS-RI-TITLE           PIC X(200).                            
002030         10  WS-RI-LABEL           PIC X(7).                              
002040         10  WS-RI-RISK-REASON     PIC X(300).                            
002050         10  WS-RI-CONFIRM-COUNT   PIC 9(2)  COMP.                        
002060         10  WS-RI-CONFIRM         OCCURS 10 TIMES PIC X(200).            
002070         10  WS-RI-SUGGEST-COUNT   PIC 9(2)  COMP.                        
002080         10  WS-RI-SUGGEST         OCCURS 10 TIMES PIC X(200).            
002090         10  WS-RI-TRIG-COUNT      PIC 9(2)  COMP.                        
002100         10  WS-RI-TRIG-TAG        OCCURS 20 TIMES PIC X(30).             
002110         10  WS-RI-MODIFIED-SW     PIC X(01).                             
002120             88  WS-RI-WAS-MODIFIED      VALUE 'Y'.                       
002130         10  FILLER                PIC X(10).                             
002140     EJECT                                                                
002150 01  WS-SUM-REC.                                                          
002160*    WORKING COPY OF THE RISK-REPORT-SUMMARY RECORD (SEE                  
002170*    DRPTSUM.CPY).  COUNTS ARE RECOMPUTED FROM WS-RI-TABLE IN             
002180*    0500 -- NEVER CARRIED FORWARD FROM THE STUB UNCHANGED.               
002190     05  WS-SUM-WARNING-COUNT      PIC 9(4) COMP.                         
002200     05  WS-SUM-CHECK-COUNT        PIC 9(4) COMP.                         
002210     05  WS-SUM-OK-COUNT           PIC 9(4) COMP.                         
002220     05  WS-SUM-KEYPT-COUNT        PIC 9(2) COMP.                         
002230     05  WS-SUM-KEYPT              OCCURS 10 TIMES PIC X(200).            
002240     05  WS-SUM-NEGSUG-COUNT       PIC 9(2) COMP.                         
002250     05  WS-SUM-NEGSUG             OCCURS 20 TIMES PIC X(200).            
002260     05  WS-SUM-DISCLAIMER         PIC X(400).                            
002270     05  FILLER                    PIC X(08).                             
002280     EJECT                                                                
002290 01  WS-GRD-WORK-AREA.                                                    
002300*    SCRATCH FOR THE FORBIDDEN-PHRASE GUARD -- EVERY FIELD IT             
002310*    CHECKS (TITLE, RISK-REASON, A SUGGESTION, A KEY POINT, A             
002320*    NEGOTIATION SUGGESTION) IS MOVED HERE BEFORE THE SUBSTRING           
002330*    SCAN.  NO CASE-FOLD RUNS FIRST -- 11 OF THE 12 FORBIDDEN             
002340*    PHRASES ARE DBCS KOREAN TEXT WITH NO CASE, AND THE 12TH              
002350*    ('100%') HAS NO LETTERS TO FOLD, SO INSPECT CONVERTING               
002360*    WOULD ONLY RISK SPLITTING A DBCS CHARACTER'S SECOND BYTE             
002370*    FOR NO GAIN.  ONE SCAN PARAGRAPH SERVES EVERY FIELD                  
002380*    REGARDLESS OF ITS OWN PICTURE WIDTH.                                 
002390     05  WS-GRD-SCAN               PIC X(300).                            
002400     05  WS-GRD-SCAN-R REDEFINES WS-GRD-SCAN.                             
002410         10  WS-GRD-BYTE-TABLE     OCCURS 300 TIMES                       
002420                                   INDEXED BY WS-GRD-BX                   
002430                                   PIC X.                                 
002440     05  FILLER                    PIC X(04).                             
002450     EJECT                                                                
002460 01  WS-HEADING-LINE-1.                                                   
002470     05  FILLER                    PIC X(6)  VALUE 'CLAUSE'.              
002480     05  FILLER                    PIC X(2)  VALUE SPACES.                
002490     05  FILLER                    PIC X(33) VALUE 'TITLE'.               
002500     05  FILLER                    PIC X(2)  VALUE SPACES.                
002510     05  FILLER                    PIC X(7)  VALUE 'LABEL'.               
002520     05  FILLER                    PIC X(2)  VALUE SPACES.                
002530     05  FILLER                    PIC X(5)  VALUE 'SCORE'.               
002540     05  FILLER                    PIC X(2)  VALUE SPACES.                
002550     05  FILLER                    PIC X(73) VALUE                        
002560                                   'TRIGGER-CATEGORIES'.                  
002570 01  WS-HEADING-LINE-2.                                                   
002580     05  FILLER                    PIC X(6)  VALUE                        
002590                                   '------'.                              
002600     05  FILLER                    PIC X(2)  VALUE SPACES.                
002610     05  FILLER                    PIC X(33) VALUE ALL '-'.               
002620     05  FILLER                    PIC X(2)  VALUE SPACES.                
002630     05  FILLER                    PIC X(7)  VALUE '-------'.             
002640     05  FILLER                    PIC X(2)  VALUE SPACES.                
002650     05  FILLER                    PIC X(5)  VALUE '-----'.               
002660     05  FILLER                    PIC X(2)  VALUE SPACES.                
002670     05  FILLER                    PIC X(73) VALUE ALL '-'.               
002680 01  WS-DETAIL-LINE.                                                      
002690     05  HL-CLAUSE-ID              PIC X(6).                              
002700     05  FILLER                    PIC X(2)  VALUE SPACES.                
002710     05  HL-TITLE                  PIC X(33).                             
002720     05  FILLER                    PIC X(2)  VALUE SPACES.                
002730     05  HL-LABEL                  PIC X(7).                              
002740     05  FILLER                    PIC X(2)  VALUE SPACES.                
002750     05  HL-SCORE                  PIC ----9.                             
002760     05  FILLER                    PIC X(2)  VALUE SPACES.                
002770     05  HL-CATEGORIES             PIC X(73).                             
002780 01  WS-TOTALS-LINE.                                                      
002790     05  FILLER                    PIC X(8)  VALUE 'TOTALS: '.            
002800     05  FILLER                    PIC X(8)  VALUE 'WARNING='.            
002810     05  TL-WARNING-COUNT          PIC ZZZ9.                              
002820     05  FILLER                    PIC X(2)  VALUE SPACES.                
002830     05  FILLER                    PIC X(6)  VALUE 'CHECK='.              
002840     05  TL-CHECK-COUNT            PIC ZZZ9.                              
002850     05  FILLER                    PIC X(2)  VALUE SPACES.                
002860     05  FILLER                    PIC X(3)  VALUE 'OK='.                 
002870     05  TL-OK-COUNT               PIC ZZZ9.                              
002880     05  FILLER                    PIC X(91) VALUE SPACES.                
002890 01  WS-DISCLM-LEAD-LINE.                                                 
002900     05  FILLER                    PIC X(12) VALUE 'DISCLAIMER: '.        
002910     05  DL-TEXT-1                 PIC X(120).                            
002920     EJECT                                                                
002930*    ALTERNATE VIEW OF THE RUN DATE, SPLIT INTO ITS YY/MM/DD              
002940*    PIECES FOR THE REPORT'S COMPILE-DATE STAMP IN 0610.                  
002950 01  WS-RUN-DATE-FIELDS.                                                  
002960     05  WS-RUN-DATE-NUM           PIC 9(6)  VALUE ZERO.                  
002970     05  FILLER                    PIC X(02).                             
002980 01  WS-RUN-DATE-FIELDS-R REDEFINES WS-RUN-DATE-FIELDS.                   
002990     05  WS-RUN-DATE-YY            PIC 9(2).                              
003000     05  WS-RUN-DATE-MM            PIC 9(2).                              
003010     05  WS-RUN-DATE-DD            PIC 9(2).                              
003020     05  FILLER                    PIC X(02).                             
003030     EJECT                                                                
003040*    SCRATCH FOR 0615-BUILD-CATEGORY-LIST -- THE TRIGGER-TAG              
003050*    ENTRIES FOR ONE ITEM ARE STRUNG TOGETHER HERE, THEN THE              
003060*    BYTE-TABLE VIEW IS SCANNED BACKWARD TO FIND THE TRUE                 
003070*    TRIMMED LENGTH BEFORE THE RESULT IS MOVED TO HL-CATEGORIES.          
003080 01  WS-CATLIST-WORK.                                                     
003090     05  WS-CATLIST-TEXT           PIC X(73) VALUE SPACES.                
003100     05  FILLER                    PIC X(02).                             
003110 01  WS-CATLIST-WORK-R REDEFINES WS-CATLIST-WORK.                         
003120     05  WS-CATLIST-BYTE           OCCURS 73 TIMES                        
003130                                   INDEXED BY WS-CATLIST-BX               
003140                                   PIC X.                                 
003150     05  FILLER                    PIC X(02).                             
003160     EJECT                                                                
003170 PROCEDURE DIVISION.                                                      
003180 0000-MAINLINE.                                                           
003190*    DRIVES THE WHOLE CLRK PIPELINE FOR ONE RUN: READ THE CONTROL         
003200*    CARD, CALL THE NORMALIZE/MASK/SEGMENT/SCORE-AND-SELECT CHAIN,        
003210*    STAND IN FOR THE ADVISOR, AND PRINT THE RISK REPORT.                 
003220     PERFORM 0005-INIT-FORBIDDEN-TABLE THRU 0005-EXIT.                    
003230     PERFORM 0010-READ-CONTROL-CARD THRU 0010-EXIT.                       
003240     OPEN OUTPUT RISK-REPORT-ITEM-OUT RISK-REPORT-SUMMARY-OUT             
003250         RPTPRINT.                                                        
003260     CALL 'CLRNOR01' USING WS-NOR-PARMS.                                  
003270     IF WS-NOR-NO-INPUT                                                   
003280      THEN                                                                
003290         GO TO 0000-NO-INPUT                                              
003300     END-IF.                                                              
003310     MOVE WS-NOR-DOCUMENT TO WS-MSK-DOCUMENT.                             
003320     MOVE WS-NOR-DOC-LEN  TO WS-MSK-DOC-LEN.                              
003330     CALL 'CLRMSK01' USING WS-MSK-PARMS.                                  
003340     MOVE WS-MSK-DOCUMENT TO WS-SEGP-DOCUMENT.                            
003350     MOVE WS-MSK-DOC-LEN  TO WS-SEGP-DOC-LEN.                             
003360     CALL 'CLRSEG01' USING WS-SEG-PARMS.                                  
003370     PERFORM 0050-COPY-SEG-TO-RUL THRU 0050-EXIT.                         
003380     CALL 'CLRRUL01' USING WS-RUL-PARMS.                                  
003390     PERFORM 0100-BUILD-STUB-REPORT THRU 0100-EXIT.                       
003400     PERFORM 0200-VALIDATE-REPORT THRU 0200-EXIT.                         
003410     PERFORM 0300-SANITIZE-REPORT THRU 0300-EXIT.                         
003420     PERFORM 0400-GUARD-REPORT THRU 0400-EXIT.                            
003430     PERFORM 0500-RECOMPUTE-TOTALS THRU 0500-EXIT.                        
003440     PERFORM 0600-PRINT-REPORT THRU 0600-EXIT.                            
003450     PERFORM 0700-WRITE-OUTPUT-FILES THRU 0700-EXIT.                      
003460     GO TO 0000-DONE.                                                     
003470 0000-NO-INPUT.                                                           
003480*    CLRNOR01 FOUND NOTHING TO NORMALIZE -- THERE IS NO DOCUMENT          
003490*    TO SCREEN.  WRITE AN EMPTY SUMMARY RECORD SO DOWNSTREAM STEPS        
003500*    SEE A CLEAN, EXPLAINABLE END OF RUN, NOT A MISSING FILE.             
003510     MOVE ZERO TO WS-RI-CNTR.                                             
003520     PERFORM 0500-RECOMPUTE-TOTALS THRU 0500-EXIT.                        
003530     PERFORM 0600-PRINT-REPORT THRU 0600-EXIT.                            
003540     PERFORM 0700-WRITE-OUTPUT-FILES THRU 0700-EXIT.                      
003550 0000-DONE.                                                               
003560     CLOSE RISK-REPORT-ITEM-OUT RISK-REPORT-SUMMARY-OUT RPTPRINT.         
003570 0000-EXIT.                                                               
003580     GOBACK.                                                              
003590     EJECT                                                                
003600 0005-INIT-FORBIDDEN-TABLE.                                               
003610*    THE 12 FORBIDDEN ABSOLUTE-LANGUAGE PHRASES THE GUARD SCANS           
003620*    FOR, IN THE ORDER HANDED DOWN BY THE CONTENT-POLICY TEAM.            
003630*    EACH IS CARRIED AS A DBCS HEX LITERAL (SAME CONVENTION CLRSEG01      
003640*    USES FOR ITS KOREAN MARKER TABLE) SO THE BYTE LENGTH BELOW           
003650*    IS EXACT AND 0410 NEVER HAS TO CALL A LENGTH FUNCTION.               
003660     MOVE X'BAD2B9FD'             TO WS-FORBID-PHRASE (1).                
003670     MOVE 4                       TO WS-FORBID-LEN (1).                   
003680     MOVE X'C0A7B9FD'             TO WS-FORBID-PHRASE (2).                
003690     MOVE 4                       TO WS-FORBID-LEN (2).                   
003700     MOVE X'B9ABC8BF'             TO WS-FORBID-PHRASE (3).                
003710     MOVE 4                       TO WS-FORBID-LEN (3).                   
003720     MOVE X'B9DDB5E5BDC3'         TO WS-FORBID-PHRASE (4).                
003730     MOVE 6                       TO WS-FORBID-LEN (4).                   
003740     MOVE X'C8AEBDC7C8F7'         TO WS-FORBID-PHRASE (5).                
003750     MOVE 6                       TO WS-FORBID-LEN (5).                   
003760     MOVE '100%'                  TO WS-FORBID-PHRASE (6).                
003770     MOVE 4                       TO WS-FORBID-LEN (6).                   
003780     MOVE X'C0FDB4EB'             TO WS-FORBID-PHRASE (7).                
003790     MOVE 4                       TO WS-FORBID-LEN (7).                   
003800     MOVE X'B9ABC1B6B0C7'         TO WS-FORBID-PHRASE (8).                
003810     MOVE 6                       TO WS-FORBID-LEN (8).                   
003820     MOVE X'C6B2B8B2BEF8C0CC'     TO WS-FORBID-PHRASE (9).                
003830     MOVE 8                       TO WS-FORBID-LEN (9).                   
003840     MOVE X'C8AEC1A4C0FBC0B8B7CE' TO WS-FORBID-PHRASE (10).               
003850     MOVE 10                      TO WS-FORBID-LEN (10).                  
003860     MOVE X'BFF8C3B5C0FBC0B8B7CE' TO WS-FORBID-PHRASE (11).               
003870     MOVE 10                      TO WS-FORBID-LEN (11).                  
003880     MOVE X'B9FDC0FBC0B8B7CE'     TO WS-FORBID-PHRASE (12).               
003890     MOVE 8                       TO WS-FORBID-LEN (12).                  
003900 0005-EXIT.                                                               
003910     EXIT.                                                                
003920     EJECT                                                                
003930 0010-READ-CONTROL-CARD.                                                  
003940*    THE RUN'S CONTRACTTYPE ARRIVES AS A ONE-LINE CONTROL CARD --         
003950*    THIS SHOP'S ORDINARY WAY OF FEEDING A BATCH JOB A RUN-TIME           
003960*    PARAMETER SHORT OF A JCL PARM STRING.  AN EMPTY OR MISSING           
003970*    CARD DEFAULTS TO OTHER, THE SAME FALLBACK CLRRUL01 GIVES ANY         
003980*    CONTRACTTYPE ITS OWN BOOST TABLE DOES NOT RECOGNIZE.                 
003990     MOVE SPACES TO WS-CONTRACT-TYPE.                                     
004000     OPEN INPUT CONTROL-CARD-IN.                                          
004010     READ CONTROL-CARD-IN                                                 
004020         AT END MOVE SPACES TO CC-CONTRACT-TYPE                           
004030     END-READ.                                                            
004040     CLOSE CONTROL-CARD-IN.                                               
004050     MOVE CC-CONTRACT-TYPE TO WS-CONTRACT-TYPE.                           
004060     IF WS-CONTRACT-TYPE = SPACES                                         
004070      THEN                                                                
004080         MOVE 'OTHER' TO WS-CONTRACT-TYPE                                 
004090     END-IF.                                                              
004100 0010-EXIT.                                                               
004110     EXIT.                                                                
004120     EJECT                                                                
004130 0050-COPY-SEG-TO-RUL.                                                    
004140*    CLRRUL01 SCORES AND SELECTS DIRECTLY AGAINST ITS CALLER'S            
004150*    OWN COPY OF THE CANDIDATE TABLE (SEE ITS LK-RUL-PARMS                
004160*    COMMENT), SO THE SEGMENTER'S OUTPUT TABLE IS COPIED HERE             
004170*    FIELD BY FIELD BEFORE THE CALL.                                      
004180     MOVE WS-CONTRACT-TYPE        TO WS-RULP-CONTRACT-TYPE.               
004190     MOVE WS-SEGP-CANDIDATE-COUNT TO WS-RULP-CANDIDATE-COUNT.             
004200     MOVE ZERO TO WS-SEG-CX-SAVE.                                         
004210 0050-LOOP.                                                               
004220     ADD 1 TO WS-SEG-CX-SAVE.                                             
004230     IF WS-SEG-CX-SAVE > WS-SEGP-CANDIDATE-COUNT                          
004240      THEN                                                                
004250         GO TO 0050-EXIT                                                  
004260     END-IF.                                                              
004270     SET WS-SEGP-CX WS-RULP-CX TO WS-SEG-CX-SAVE.                         
004280     MOVE WS-SEGP-CLAUSE-ID (WS-SEGP-CX)                                  
004290       TO WS-RULP-CLAUSE-ID (WS-RULP-CX).                                 
004300     MOVE WS-SEGP-CLAUSE-TITLE (WS-SEGP-CX)                               
004310       TO WS-RULP-CLAUSE-TITLE (WS-RULP-CX).                              
004320     MOVE WS-SEGP-CLAUSE-TEXT (WS-SEGP-CX)                                
004330       TO WS-RULP-CLAUSE-TEXT (WS-RULP-CX).                               
004340     MOVE WS-SEGP-CLAUSE-TEXT-LEN (WS-SEGP-CX)                            
004350       TO WS-RULP-CLAUSE-TEXT-LEN (WS-RULP-CX).                           
004360     MOVE WS-SEGP-START-INDEX (WS-SEGP-CX)                                
004370       TO WS-RULP-START-INDEX (WS-RULP-CX).                               
004380     MOVE WS-SEGP-END-INDEX (WS-SEGP-CX)                                  
004390       TO WS-RULP-END-INDEX (WS-RULP-CX).                                 
004400     GO TO 0050-LOOP.                                                     
004410 0050-EXIT.                                                               
004420     EXIT.                                                                
004430     EJECT                                                                
004440 0100-BUILD-STUB-REPORT.                                                  
004450*    STANDS IN FOR THE EXTERNAL ADVISOR CALL THE ON-LINE SYSTEM           
004460*    MAKES BETWEEN SELECTION AND REPORTING (THE ADVISOR SERVICE           
004470*    IS NOT REACHABLE FROM BATCH -- SEE THE STUB-REPORT DESIGN            
004480*    NOTE KEPT WITH THIS PROJECT).  BUILDS ONE RISK-REPORT-ITEM           
004490*    PER SELECTED CLAUSE, IN SELECTION ORDER.                             
004500     MOVE ZERO TO WS-RI-CNTR.                                             
004510     MOVE ZERO TO WS-RI-X-SAVE.                                           
004520 0100-LOOP.                                                               
004530     ADD 1 TO WS-RI-X-SAVE.                                               
004540     IF WS-RI-X-SAVE > WS-RULP-SELECTED-COUNT                             
004550      THEN                                                                
004560         GO TO 0100-EXIT                                                  
004570     END-IF.                                                              
004580     ADD 1 TO WS-RI-CNTR.                                                 
004590     SET WS-RULP-SELX TO WS-RI-X-SAVE.                                    
004600     SET WS-RULP-CX TO WS-RULP-SELECTED-ORDER (WS-RULP-SELX).             
004610     SET WS-RI-X TO WS-RI-CNTR.                                           
004620     MOVE WS-RULP-CLAUSE-ID (WS-RULP-CX)                                  
004630       TO WS-RI-CLAUSE-ID (WS-RI-X).                                      
004640     MOVE WS-RULP-CLAUSE-TITLE (WS-RULP-CX)                               
004650       TO WS-RI-TITLE (WS-RI-X).                                          
004660     MOVE WS-RULP-TOTAL-SCORE (WS-RULP-CX)                                
004670       TO WS-RI-SCORE-TABLE (WS-RI-CNTR).                                 
004680     PERFORM 0120-SET-LABEL THRU 0120-EXIT.                               
004690     PERFORM 0130-FIND-BEST-CATEGORY THRU 0130-EXIT.                      
004700     PERFORM 0135-TRIM-BEST-CATEGORY THRU 0135-EXIT.                      
004710     PERFORM 0140-BUILD-RISK-REASON THRU 0140-EXIT.                       
004720     PERFORM 0150-BUILD-TRIGGER-TAGS THRU 0150-EXIT.                      
004730     MOVE 1 TO WS-RI-CONFIRM-COUNT (WS-RI-X).                             
004740     MOVE 'CONFIRM THE COUNTERPARTY ACCEPTS THIS CLAUSE AS'               
004750       TO WS-RI-CONFIRM (WS-RI-X, 1).                                     
004760     MOVE 1 TO WS-RI-SUGGEST-COUNT (WS-RI-X).                             
004770     MOVE 'CONSIDER NEGOTIATING A MORE BALANCED VERSION OF THIS'          
004780       TO WS-RI-SUGGEST (WS-RI-X, 1).                                     
004790     MOVE 'N' TO WS-RI-MODIFIED-SW (WS-RI-X).                             
004800     GO TO 0100-LOOP.                                                     
004810 0100-EXIT.                                                               
004820     EXIT.                                                                
004830     EJECT                                                                
004840 0120-SET-LABEL.                                                          
004850*    APPROXIMATES THE SCHEMA'S WARNING/CHECK/OK LABEL OFF THE ONLY        
004860*    TWO SIGNALS THIS STUB HAS -- THE CLAUSE'S WARNING-SEVERITY           
004870*    TRIGGER COUNT AND ITS TOTAL SCORE.  ACCEPTABLE FOR A STUB            
004880*    WHOSE OWN LABEL LOGIC IS OUT OF THIS PROJECT'S SCOPE.                
004890     IF WS-RULP-WARN-TRIG-CNT (WS-RULP-CX) > ZERO                         
004900      THEN                                                                
004910         MOVE 'WARNING' TO WS-RI-LABEL (WS-RI-X)                          
004920      ELSE                                                                
004930         IF WS-RULP-TOTAL-SCORE (WS-RULP-CX) > ZERO                       
004940          THEN                                                            
004950             MOVE 'CHECK  ' TO WS-RI-LABEL (WS-RI-X)                      
004960          ELSE                                                            
004970             MOVE 'OK     ' TO WS-RI-LABEL (WS-RI-X)                      
004980         END-IF                                                           
004990     END-IF.                                                              
005000 0120-EXIT.                                                               
005010     EXIT.                                                                
005020     EJECT                                                                
005030 0130-FIND-BEST-CATEGORY.                                                 
005040*    LINEAR SCAN OF THE CLAUSE'S OWN CATEGORY-SUBTOTAL TABLE FOR          
005050*    THE ONE CATEGORY THAT CONTRIBUTED THE MOST TO TOTAL-SCORE.           
005060     MOVE ZERO TO WS-BEST-SUBTOT.                                         
005070     MOVE SPACES TO WS-BEST-CATEGORY.                                     
005080     MOVE ZERO TO WS-BEST-CATX.                                           
005090 0130-LOOP.                                                               
005100     ADD 1 TO WS-BEST-CATX.                                               
005110     IF WS-BEST-CATX > WS-RULP-CAT-CNTR (WS-RULP-CX)                      
005120      THEN                                                                
005130         GO TO 0130-EXIT                                                  
005140     END-IF.                                                              
005150     SET WS-RULP-CATX TO WS-BEST-CATX.                                    
005160     IF WS-RULP-CATEGORY-SUBTOT (WS-RULP-CX, WS-RULP-CATX)                
005170          > WS-BEST-SUBTOT                                                
005180      THEN                                                                
005190         MOVE WS-RULP-CATEGORY-SUBTOT (WS-RULP-CX, WS-RULP-CATX)          
005200           TO WS-BEST-SUBTOT                                              
005210         MOVE WS-RULP-CATEGORY-CODE (WS-RULP-CX, WS-RULP-CATX)            
005220           TO WS-BEST-CATEGORY                                            
005230     END-IF.                                                              
005240     GO TO 0130-LOOP.                                                     
005250 0130-EXIT.                                                               
005260     EXIT.                                                                
005270     EJECT                                                                
005280 0135-TRIM-BEST-CATEGORY.                                                 
005290*    BACKS UP FROM THE END OF WS-BEST-CATEGORY TO FIND ITS TRUE           
005300*    LENGTH SO 0140'S STRING STATEMENT DOES NOT CARRY TRAILING            
005310*    SPACES INTO THE MIDDLE OF THE BUILT SENTENCE.                        
005320     MOVE 30 TO WS-BEST-CAT-LEN.                                          
005330 0135-LOOP.                                                               
005340     IF WS-BEST-CAT-LEN = ZERO                                            
005350      THEN                                                                
005360         GO TO 0135-EXIT                                                  
005370     END-IF.                                                              
005380     IF WS-BEST-CATEGORY (WS-BEST-CAT-LEN : 1) NOT = SPACE                
005390      THEN                                                                
005400         GO TO 0135-EXIT                                                  
005410     END-IF.                                                              
005420     SUBTRACT 1 FROM WS-BEST-CAT-LEN.                                     
005430     GO TO 0135-LOOP.                                                     
005440 0135-EXIT.                                                               
005450     EXIT.                                                                
005460     EJECT                                                                
005470 0140-BUILD-RISK-REASON.                                                  
005480*    A DETERMINISTIC PLACEHOLDER SENTENCE STANDING IN FOR THE             
005490*    ADVISOR SERVICE'S OWN RISK-REASON PROSE (NOT ATTEMPTED HERE).        
005500     MOVE SPACES TO WS-RI-RISK-REASON (WS-RI-X).                          
005510     IF WS-BEST-CAT-LEN = ZERO                                            
005520      THEN                                                                
005530         MOVE 'STUB ADVISOR: NO DOMINANT CATEGORY WAS FOUND.'             
005540           TO WS-RI-RISK-REASON (WS-RI-X)                                 
005550      ELSE                                                                
005560         STRING 'STUB ADVISOR: CATEGORY ' DELIMITED BY SIZE               
005570             WS-BEST-CATEGORY (1 : WS-BEST-CAT-LEN)                       
005580               DELIMITED BY SIZE                                          
005590             ' WAS FLAGGED BY THE RULE ENGINE.' DELIMITED BY SIZE         
005600             INTO WS-RI-RISK-REASON (WS-RI-X)                             
005610         END-STRING                                                       
005620     END-IF.                                                              
005630 0140-EXIT.                                                               
005640     EXIT.                                                                
005650     EJECT                                                                
005660 0150-BUILD-TRIGGER-TAGS.                                                 
005670*    COPIES EVERY CATEGORY THAT FIRED ON THIS CLAUSE INTO ITS OWN         
005680*    TRIGGER-TAG LIST, IN THE SAME ORDER CLRRUL01 ROLLED THEM UP.         
005690     MOVE ZERO TO WS-RI-TRIG-COUNT (WS-RI-X).                             
005700     MOVE ZERO TO WS-TRIM-SUB.                                            
005710 0150-LOOP.                                                               
005720     ADD 1 TO WS-TRIM-SUB.                                                
005730     IF WS-TRIM-SUB > WS-RULP-CAT-CNTR (WS-RULP-CX)                       
005740      THEN                                                                
005750         GO TO 0150-EXIT                                                  
005760     END-IF.                                                              
005770     SET WS-RULP-CATX TO WS-TRIM-SUB.                                     
005780     ADD 1 TO WS-RI-TRIG-COUNT (WS-RI-X).                                 
005790     MOVE WS-RULP-CATEGORY-CODE (WS-RULP-CX, WS-RULP-CATX)                
005800       TO WS-RI-TRIG-TAG (WS-RI-X, WS-RI-TRIG-COUNT (WS-RI-X)).           
005810     GO TO 0150-LOOP.                                                     
005820 0150-EXIT.                                                               
005830     EXIT.                                                                
005840     EJECT                                                                
005850 0200-VALIDATE-REPORT.                                                    
005860*    A DIAGNOSTIC-ONLY PASS OVER THE STUB REPORT -- THIS PROGRAM'S        
005870*    ACTUAL OUTPUT COMES ONLY FROM 0300-SANITIZE-REPORT BELOW.            
005880*    THE DIAGNOSTIC PASS IS KEPT SEPARATE FROM THE OUTPUT-                
005890*    PRODUCING PASS SO A BAD RECORD NEVER REACHES THE PRINTED             
005900*    REPORT; ITS FINDINGS ARE COUNTED HERE AND NEVER WRITTEN TO           
005910*    ANY OUTPUT RECORD.                                                   
005920     MOVE ZERO TO WS-VAL-ERR-CNTR.                                        
005930     MOVE ZERO TO WS-RI-X-SAVE.                                           
005940 0200-LOOP.                                                               
005950     ADD 1 TO WS-RI-X-SAVE.                                               
005960     IF WS-RI-X-SAVE > WS-RI-CNTR                                         
005970      THEN                                                                
005980         GO TO 0200-EXIT                                                  
005990     END-IF.                                                              
006000     SET WS-RI-X TO WS-RI-X-SAVE.                                         
006010     PERFORM 0210-VALIDATE-LABEL THRU 0210-EXIT.                          
006020     PERFORM 0220-VALIDATE-LENGTHS THRU 0220-EXIT.                        
006030     GO TO 0200-LOOP.                                                     
006040 0200-EXIT.                                                               
006050     EXIT.                                                                
006060     EJECT                                                                
006070 0210-VALIDATE-LABEL.                                                     
006080*    THE SCHEMA ACCEPTS ONLY AN EXACT, CASE-SENSITIVE MATCH OF            
006090*    WARNING, CHECK, OR OK -- ANYTHING ELSE IS AN INVALID LABEL.          
006100     MOVE 'N' TO WS-VAL-LABEL-OK-SW.                                      
006110     IF WS-RI-LABEL (WS-RI-X) = 'WARNING'                                 
006120         OR WS-RI-LABEL (WS-RI-X) = 'CHECK'                               
006130         OR WS-RI-LABEL (WS-RI-X) = 'OK'                                  
006140      THEN                                                                
006150         MOVE 'Y' TO WS-VAL-LABEL-OK-SW                                   
006160     END-IF.                                                              
006170     IF NOT WS-VAL-LABEL-IS-OK                                            
006180      THEN                                                                
006190         ADD 1 TO WS-VAL-ERR-CNTR                                         
006200     END-IF.                                                              
006210 0210-EXIT.                                                               
006220     EXIT.                                                                
006230     EJECT                                                                
006240 0220-VALIDATE-LENGTHS.                                                   
006250*    CHECKS THE ITEM'S OWN TRIMMED FIELD LENGTHS AGAINST THE              
006260*    SCHEMA'S CEILINGS.  EVERY ITEM FIELD HERE IS DECLARED AT             
006270*    EXACTLY ITS CEILING WIDTH, SO THIS NEVER ACTUALLY FIRES FOR          
006280*    THIS STUB -- IT EXISTS SO THE CHECK IS DEMONSTRATED, AND SO          
006290*    A FUTURE WIDER FIELD STAYS GOVERNED BY THE SAME RULE.                
006300     MOVE WS-RI-RISK-REASON (WS-RI-X) TO WS-GRD-SCAN.                     
006310     PERFORM 0225-CALC-SCAN-LEN THRU 0225-EXIT.                           
006320     IF WS-SCAN-POS > 300                                                 
006330      THEN                                                                
006340         ADD 1 TO WS-VAL-ERR-CNTR                                         
006350     END-IF.                                                              
006360 0220-EXIT.                                                               
006370     EXIT.                                                                
006380     EJECT                                                                
006390 0225-CALC-SCAN-LEN.                                                      
006400*    BACKS UP FROM THE END OF WS-GRD-SCAN (300 BYTES) TO FIND THE         
006410*    TRIMMED LENGTH OF WHATEVER FIELD 0220 JUST MOVED INTO IT.            
006420     SET WS-GRD-BX TO 300.                                                
006430     MOVE 300 TO WS-SCAN-POS.                                             
006440 0225-LOOP.                                                               
006450     IF WS-SCAN-POS = ZERO                                                
006460      THEN                                                                
006470         GO TO 0225-EXIT                                                  
006480     END-IF.                                                              
006490     IF WS-GRD-BYTE-TABLE (WS-GRD-BX) NOT = SPACE                         
006500      THEN                                                                
006510         GO TO 0225-EXIT                                                  
006520     END-IF.                                                              
006530     SET WS-GRD-BX DOWN BY 1.                                             
006540     SUBTRACT 1 FROM WS-SCAN-POS.                                         
006550     GO TO 0225-LOOP.                                                     
006560 0225-EXIT.                                                               
006570     EXIT.                                                                
006580     EJECT                                                                
006590 0300-SANITIZE-REPORT.                                                    
006600*    AN INDEPENDENT PASS OVER THE SAME STUB REPORT VALIDATE JUST          
006610*    CHECKED -- THIS IS THE PASS WHOSE OUTPUT ACTUALLY FEEDS THE          
006620*    PRINTED REPORT AND THE TWO OUTPUT FILES.  TITLE, RISK-REASON         
006630*    AND SOFT-SUGGESTION ARE TRUNCATED TO THEIR CEILING; KEY-             
006640*    POINTS ARE FLAGGED ONLY, NEVER TRUNCATED -- A DELIBERATE             
006650*    ASYMMETRY, SINCE A FLAGGED KEY POINT STILL READS WHOLE ON            
006660*    THE PRINTED REPORT WHILE A TRUNCATED ONE WOULD NOT.                  
006670     PERFORM 0305-BUILD-DOC-LEVEL-STUB THRU 0305-EXIT.                    
006680     MOVE ZERO TO WS-RI-X-SAVE.                                           
006690 0300-LOOP.                                                               
006700     ADD 1 TO WS-RI-X-SAVE.                                               
006710     IF WS-RI-X-SAVE > WS-RI-CNTR                                         
006720      THEN                                                                
006730         GO TO 0300-ITEM-DONE                                             
006740     END-IF.                                                              
006750     SET WS-RI-X TO WS-RI-X-SAVE.                                         
006760     MOVE WS-RI-TITLE (WS-RI-X) (1 : 200)                                 
006770       TO WS-RI-TITLE (WS-RI-X).                                          
006780     MOVE WS-RI-RISK-REASON (WS-RI-X) (1 : 300)                           
006790       TO WS-RI-RISK-REASON (WS-RI-X).                                    
006800     PERFORM 0310-SANITIZE-SUGGESTIONS THRU 0310-EXIT.                    
006810     GO TO 0300-LOOP.                                                     
006820 0300-ITEM-DONE.                                                          
006830     PERFORM 0320-SANITIZE-NEGOTIATIONS THRU 0320-EXIT.                   
006840     PERFORM 0330-FLAG-KEY-POINTS THRU 0330-EXIT.                         
006850 0300-EXIT.                                                               
006860     EXIT.                                                                
006870     EJECT                                                                
006880 0305-BUILD-DOC-LEVEL-STUB.                                               
006890*    0100 ONLY BUILDS ITEM-LEVEL STUB CONTENT -- THE DOCUMENT-            
006900*    LEVEL KEY POINTS AND NEGOTIATION SUGGESTIONS THIS PASS NEEDS         
006910*    TO SANITIZE ARE POPULATED HERE, IN THE SAME DETERMINISTIC-           
006920*    PLACEHOLDER SPIRIT AS THE ADVISOR STUB.                              
006930     MOVE 1 TO WS-SUM-KEYPT-COUNT.                                        
006940     MOVE 'STUB ADVISOR: REVIEW EVERY FLAGGED CLAUSE BEFORE'              
006950       TO WS-SUM-KEYPT (1).                                               
006960     MOVE 1 TO WS-SUM-NEGSUG-COUNT.                                       
006970     MOVE 'STUB ADVISOR: REQUEST BALANCED TERMS ON FLAGGED'               
006980       TO WS-SUM-NEGSUG (1).                                              
006990 0305-EXIT.                                                               
007000     EXIT.                                                                
007010     EJECT                                                                
007020 0310-SANITIZE-SUGGESTIONS.                                               
007030*    TRUNCATES EACH OF THIS ITEM'S SOFT-SUGGESTION ENTRIES TO THE         
007040*    SCHEMA'S 200-CHAR CEILING.                                           
007050     MOVE ZERO TO WS-SCAN-POS.                                            
007060 0310-LOOP.                                                               
007070     ADD 1 TO WS-SCAN-POS.                                                
007080     IF WS-SCAN-POS > WS-RI-SUGGEST-COUNT (WS-RI-X)                       
007090      THEN                                                                
007100         GO TO 0310-EXIT                                                  
007110     END-IF.                                                              
007120     MOVE WS-RI-SUGGEST (WS-RI-X, WS-SCAN-POS) (1 : 200)                  
007130       TO WS-RI-SUGGEST (WS-RI-X, WS-SCAN-POS).                           
007140     GO TO 0310-LOOP.                                                     
007150 0310-EXIT.                                                               
007160     EXIT.                                                                
007170     EJECT                                                                
007180 0320-SANITIZE-NEGOTIATIONS.                                              
007190*    TRUNCATES EACH NEGOTIATION-SUGGESTION ENTRY TO THE SCHEMA'S          
007200*    200-CHAR CEILING.  DOCUMENT-LEVEL, NOT ITEM-LEVEL.                   
007210     MOVE ZERO TO WS-SCAN-POS.                                            
007220 0320-LOOP.                                                               
007230     ADD 1 TO WS-SCAN-POS.                                                
007240     IF WS-SCAN-POS > WS-SUM-NEGSUG-COUNT                                 
007250      THEN                                                                
007260         GO TO 0320-EXIT                                                  
007270     END-IF.                                                              
007280     MOVE WS-SUM-NEGSUG (WS-SCAN-POS) (1 : 200)                           
007290       TO WS-SUM-NEGSUG (WS-SCAN-POS).                                    
007300     GO TO 0320-LOOP.                                                     
007310 0320-EXIT.                                                               
007320     EXIT.                                                                
007330     EJECT                                                                
007340 0330-FLAG-KEY-POINTS.                                                    
007350*    KEY-POINTS OVER THE 200-CHAR CEILING ARE FLAGGED ONLY, NEVER         
007360*    TRUNCATED -- THE SAME DELIBERATE ASYMMETRY AGAINST                   
007370*    TITLE/RISK-REASON/SUGGESTIONS ABOVE.  REUSES 0200'S OWN              
007380*    VALIDATION ERROR COUNTER AND 0225'S TRIM-LENGTH HELPER.              
007390     MOVE ZERO TO WS-TRIM-SUB.                                            
007400 0330-LOOP.                                                               
007410     ADD 1 TO WS-TRIM-SUB.                                                
007420     IF WS-TRIM-SUB > WS-SUM-KEYPT-COUNT                                  
007430      THEN                                                                
007440         GO TO 0330-EXIT                                                  
007450     END-IF.                                                              
007460     MOVE WS-SUM-KEYPT (WS-TRIM-SUB) TO WS-GRD-SCAN.                      
007470     PERFORM 0225-CALC-SCAN-LEN THRU 0225-EXIT.                           
007480     IF WS-SCAN-POS > 200                                                 
007490      THEN                                                                
007500         ADD 1 TO WS-VAL-ERR-CNTR                                         
007510     END-IF.                                                              
007520     GO TO 0330-LOOP.                                                     
007530 0330-EXIT.                                                               
007540     EXIT.                                                                
007550     EJECT                                                                
007560 0400-GUARD-REPORT.                                                       
007570*    THE FORBIDDEN-PHRASE GUARD.  EVERY ITEM-LEVEL FIELD (TITLE,          
007580*    RISK-REASON, EACH SOFT-SUGGESTION) IS SCANNED; A HIT ON ANY          
007590*    OF THEM DOWNGRADES A WARNING LABEL TO CHECK.  THE TWO                
007600*    DOCUMENT-LEVEL FIELDS (KEY POINTS, NEGOTIATION SUGGESTIONS)          
007610*    ARE SCANNED TOO BUT NEVER DRIVE A LABEL DOWNGRADE.                   
007620     MOVE ZERO TO WS-RI-X-SAVE.                                           
007630 0400-LOOP.                                                               
007640     ADD 1 TO WS-RI-X-SAVE.                                               
007650     IF WS-RI-X-SAVE > WS-RI-CNTR                                         
007660      THEN                                                                
007670         GO TO 0400-ITEM-DONE                                             
007680     END-IF.                                                              
007690     SET WS-RI-X TO WS-RI-X-SAVE.                                         
007700     MOVE 'N' TO WS-GRD-MOD-SW.                                           
007710     PERFORM 0420-GUARD-TITLE THRU 0420-EXIT.                             
007720     PERFORM 0430-GUARD-RISK-REASON THRU 0430-EXIT.                       
007730     PERFORM 0440-GUARD-SUGGESTIONS THRU 0440-EXIT.                       
007740     IF WS-GRD-MOD-SW = 'Y' AND WS-RI-LABEL (WS-RI-X) = 'WARNING'         
007750      THEN                                                                
007760         MOVE 'CHECK  ' TO WS-RI-LABEL (WS-RI-X)                          
007770     END-IF.                                                              
007780     IF WS-GRD-MOD-SW = 'Y'                                               
007790      THEN                                                                
007800         PERFORM 0405-APPEND-FORBIDDEN-TAG THRU 0405-EXIT                 
007810     END-IF.                                                              
007820     MOVE WS-GRD-MOD-SW TO WS-RI-MODIFIED-SW (WS-RI-X).                   
007830     GO TO 0400-LOOP.                                                     
007840 0400-ITEM-DONE.                                                          
007850     PERFORM 0450-GUARD-KEY-POINTS THRU 0450-EXIT.                        
007860     PERFORM 0460-GUARD-NEGOTIATIONS THRU 0460-EXIT.                      
007870 0400-EXIT.                                                               
007880     EXIT.                                                                
007890     EJECT                                                                
007900 0405-APPEND-FORBIDDEN-TAG.                                               
007910*    A MODIFIED ITEM'S TRIGGER LIST MUST CARRY THE LITERAL TAG            
007920*    'FORBIDDEN_PHRASE' AT LEAST ONCE, SO A REPORT CONSUMER CAN           
007930*    TELL THE GUARD FIRED ON THIS ITEM WITHOUT RE-SCANNING ITS            
007940*    TEXT FIELDS.  A SECOND HIT ON THE SAME ITEM DOES NOT                 
007950*    DUPLICATE THE TAG, AND THE APPEND IS SKIPPED ONCE THE ITEM'S         
007960*    TRIGGER LIST IS ALREADY FULL AT ITS 20-ENTRY CEILING.                
007970     MOVE 'N' TO WS-GRD-TAG-FOUND-SW.                                     
007980     MOVE ZERO TO WS-TRIM-SUB.                                            
007990 0405-SCAN.                                                               
008000     ADD 1 TO WS-TRIM-SUB.                                                
008010     IF WS-TRIM-SUB > WS-RI-TRIG-COUNT (WS-RI-X)                          
008020      THEN                                                                
008030         GO TO 0405-SCAN-DONE                                             
008040     END-IF.                                                              
008050     IF WS-RI-TRIG-TAG (WS-RI-X, WS-TRIM-SUB) = 'FORBIDDEN_PHRASE'        
008060      THEN                                                                
008070         SET WS-GRD-TAG-ALREADY-THERE TO TRUE                             
008080         GO TO 0405-SCAN-DONE                                             
008090     END-IF.                                                              
008100     GO TO 0405-SCAN.                                                     
008110 0405-SCAN-DONE.                                                          
008120     IF WS-GRD-TAG-ALREADY-THERE                                          
008130      THEN                                                                
008140         GO TO 0405-EXIT                                                  
008150     END-IF.                                                              
008160     IF WS-RI-TRIG-COUNT (WS-RI-X) < 20                                   
008170      THEN                                                                
008180         ADD 1 TO WS-RI-TRIG-COUNT (WS-RI-X)                              
008190         MOVE 'FORBIDDEN_PHRASE'                                          
008200           TO WS-RI-TRIG-TAG (WS-RI-X, WS-RI-TRIG-COUNT (WS-RI-X))        
008210     END-IF.                                                              
008220 0405-EXIT.                                                               
008230     EXIT.                                                                
008240     EJECT                                                                
008250 0410-SCAN-ONE-FIELD.                                                     
008260*    SCANS WS-GRD-SCAN FOR ANY OF THE 12 FORBIDDEN PHRASES AS A           
008270*    SUBSTRING ANYWHERE IN THE FIELD.  NO CASE-FOLD PASS RUNS             
008280*    FIRST -- EVERY PHRASE BUT '100%' IS PURE DBCS KOREAN TEXT            
008290*    WITH NO CASE, AND INSPECT CONVERTING OVER DBCS BYTES RISKS           
008300*    SPLITTING A CHARACTER'S SECOND BYTE, SO THE FIELD IS SCANNED         
008310*    AS-IS.                                                               
008320     MOVE 'N' TO WS-GRD-HIT-SW.                                           
008330     SET WS-FX TO 1.                                                      
008340 0410-PHRASE-LOOP.                                                        
008350     IF WS-FX > 12                                                        
008360      THEN                                                                
008370         GO TO 0410-EXIT                                                  
008380     END-IF.                                                              
008390     MOVE ZERO TO WS-SCAN-POS.                                            
008400 0410-POS-LOOP.                                                           
008410     ADD 1 TO WS-SCAN-POS.                                                
008420     IF WS-SCAN-POS + WS-FORBID-LEN (WS-FX) - 1 > 300                     
008430      THEN                                                                
008440         GO TO 0410-NEXT-PHRASE                                           
008450     END-IF.                                                              
008460     IF WS-GRD-SCAN (WS-SCAN-POS : WS-FORBID-LEN (WS-FX)) =               
008470          WS-FORBID-PHRASE (WS-FX) (1 : WS-FORBID-LEN (WS-FX))            
008480      THEN                                                                
008490         MOVE 'Y' TO WS-GRD-HIT-SW                                        
008500         GO TO 0410-EXIT                                                  
008510     END-IF.                                                              
008520     GO TO 0410-POS-LOOP.                                                 
008530 0410-NEXT-PHRASE.                                                        
008540     SET WS-FX UP BY 1.                                                   
008550     GO TO 0410-PHRASE-LOOP.                                              
008560 0410-EXIT.                                                               
008570     EXIT.                                                                
008580     EJECT                                                                
008590 0420-GUARD-TITLE.                                                        
008600*    A HIT REPLACES THE WHOLE TITLE WITH A FIXED LITERAL -- NEVER         
008610*    A PARTIAL EDIT OF THE ORIGINAL TEXT.                                 
008620     MOVE WS-RI-TITLE (WS-RI-X) TO WS-GRD-SCAN.                           
008630     PERFORM 0410-SCAN-ONE-FIELD THRU 0410-EXIT.                          
008640     IF WS-GRD-HIT-SW = 'Y'                                               
008650      THEN                                                                
008660         MOVE SPACES TO WS-RI-TITLE (WS-RI-X)                             
008670         MOVE '[TITLE REDACTED -- ABSOLUTE LANGUAGE REMOVED]'             
008680           TO WS-RI-TITLE (WS-RI-X)                                       
008690         MOVE 'Y' TO WS-GRD-MOD-SW                                        
008700     END-IF.                                                              
008710 0420-EXIT.                                                               
008720     EXIT.                                                                
008730     EJECT                                                                
008740 0430-GUARD-RISK-REASON.                                                  
008750*    A HIT REPLACES THE WHOLE RISK-REASON WITH A FIXED LITERAL --         
008760*    NEVER A PARTIAL EDIT OF THE ORIGINAL TEXT.                           
008770     MOVE WS-RI-RISK-REASON (WS-RI-X) TO WS-GRD-SCAN.                     
008780     PERFORM 0410-SCAN-ONE-FIELD THRU 0410-EXIT.                          
008790     IF WS-GRD-HIT-SW = 'Y'                                               
008800      THEN                                                                
008810         MOVE SPACES TO WS-RI-RISK-REASON (WS-RI-X)                       
008820         MOVE '[RISK REASON REDACTED -- LANGUAGE REMOVED]'                
008830           TO WS-RI-RISK-REASON (WS-RI-X)                                 
008840         MOVE 'Y' TO WS-GRD-MOD-SW                                        
008850     END-IF.                                                              
008860 0430-EXIT.                                                               
008870     EXIT.                                                                
008880     EJECT                                                                
008890 0440-GUARD-SUGGESTIONS.                                                  
008900*    EACH OF THIS ITEM'S SOFT-SUGGESTION ENTRIES IS SCANNED ON            
008910*    ITS OWN; A HIT REPLACES THAT ONE ENTRY, NOT THE WHOLE LIST.          
008920     MOVE ZERO TO WS-SCAN-POS.                                            
008930 0440-LOOP.                                                               
008940     ADD 1 TO WS-SCAN-POS.                                                
008950     IF WS-SCAN-POS > WS-RI-SUGGEST-COUNT (WS-RI-X)                       
008960      THEN                                                                
008970         GO TO 0440-EXIT                                                  
008980     END-IF.                                                              
008990     MOVE WS-RI-SUGGEST (WS-RI-X, WS-SCAN-POS) TO WS-GRD-SCAN.            
009000     PERFORM 0410-SCAN-ONE-FIELD THRU 0410-EXIT.                          
009010     IF WS-GRD-HIT-SW = 'Y'                                               
009020      THEN                                                                
009030         MOVE SPACES TO WS-RI-SUGGEST (WS-RI-X, WS-SCAN-POS)              
009040         MOVE '[SUGGESTION REDACTED -- ABSOLUTE LANGUAGE REMOVED]'        
009050           TO WS-RI-SUGGEST (WS-RI-X, WS-SCAN-POS)                        
009060         MOVE 'Y' TO WS-GRD-MOD-SW                                        
009070     END-IF.                                                              
009080     GO TO 0440-LOOP.                                                     
009090 0440-EXIT.                                                               
009100     EXIT.                                                                
009110     EJECT                                                                
009120 0450-GUARD-KEY-POINTS.                                                   
009130*    DOCUMENT-LEVEL -- A HIT HERE NEVER DRIVES A LABEL DOWNGRADE,         
009140*    SO WS-GRD-MOD-SW IS NOT TOUCHED.                                     
009150     MOVE ZERO TO WS-TRIM-SUB.                                            
009160 0450-LOOP.                                                               
009170     ADD 1 TO WS-TRIM-SUB.                                                
009180     IF WS-TRIM-SUB > WS-SUM-KEYPT-COUNT                                  
009190      THEN                                                                
009200         GO TO 0450-EXIT                                                  
009210     END-IF.                                                              
009220     MOVE WS-SUM-KEYPT (WS-TRIM-SUB) TO WS-GRD-SCAN.                      
009230     PERFORM 0410-SCAN-ONE-FIELD THRU 0410-EXIT.                          
009240     IF WS-GRD-HIT-SW = 'Y'                                               
009250      THEN                                                                
009260         MOVE SPACES TO WS-SUM-KEYPT (WS-TRIM-SUB)                        
009270         MOVE '[KEY POINT REDACTED -- ABSOLUTE LANGUAGE REMOVED]'         
009280           TO WS-SUM-KEYPT (WS-TRIM-SUB)                                  
009290     END-IF.                                                              
009300     GO TO 0450-LOOP.                                                     
009310 0450-EXIT.                                                               
009320     EXIT.                                                                
009330     EJECT                                                                
009340 0460-GUARD-NEGOTIATIONS.                                                 
009350*    DOCUMENT-LEVEL -- A HIT HERE NEVER DRIVES A LABEL DOWNGRADE,         
009360*    SO WS-GRD-MOD-SW IS NOT TOUCHED.                                     
009370     MOVE ZERO TO WS-TRIM-SUB.                                            
009380 0460-LOOP.                                                               
009390     ADD 1 TO WS-TRIM-SUB.                                                
009400     IF WS-TRIM-SUB > WS-SUM-NEGSUG-COUNT                                 
009410      THEN                                                                
009420         GO TO 0460-EXIT                                                  
009430     END-IF.                                                              
009440     MOVE WS-SUM-NEGSUG (WS-TRIM-SUB) TO WS-GRD-SCAN.                     
009450     PERFORM 0410-SCAN-ONE-FIELD THRU 0410-EXIT.                          
009460     IF WS-GRD-HIT-SW = 'Y'                                               
009470      THEN                                                                
009480         MOVE SPACES TO WS-SUM-NEGSUG (WS-TRIM-SUB)                       
009490         MOVE '[SUGGESTION REDACTED -- ABSOLUTE LANGUAGE REMOVED]'        
009500           TO WS-SUM-NEGSUG (WS-TRIM-SUB)                                 
009510     END-IF.                                                              
009520     GO TO 0460-LOOP.                                                     
009530 0460-EXIT.                                                               
009540     EXIT.                                                                
009550     EJECT                                                                
009560 0500-RECOMPUTE-TOTALS.                                                   
009570*    A FULL RECOUNT OVER THE FINAL ITEMS LIST, NOT AN INCREMENTAL         
009580*    UPDATE -- THE GUARD PASS JUST RAN MAY HAVE CHANGED LABELS.           
009590*    THE DISCLAIMER IS ALWAYS OVERWRITTEN WITH THE FIXED TEXT             
009600*    BELOW, EVEN THOUGH SANITIZE ALREADY SET ONE.                         
009610     MOVE ZERO TO WS-SUM-WARNING-COUNT.                                   
009620     MOVE ZERO TO WS-SUM-CHECK-COUNT.                                     
009630     MOVE ZERO TO WS-SUM-OK-COUNT.                                        
009640     MOVE ZERO TO WS-RI-X-SAVE.                                           
009650 0500-LOOP.                                                               
009660     ADD 1 TO WS-RI-X-SAVE.                                               
009670     IF WS-RI-X-SAVE > WS-RI-CNTR                                         
009680      THEN                                                                
009690         GO TO 0500-COUNT-DONE                                            
009700     END-IF.                                                              
009710     SET WS-RI-X TO WS-RI-X-SAVE.                                         
009720     IF WS-RI-LABEL (WS-RI-X) = 'WARNING'                                 
009730      THEN                                                                
009740         ADD 1 TO WS-SUM-WARNING-COUNT                                    
009750      ELSE                                                                
009760         IF WS-RI-LABEL (WS-RI-X) = 'CHECK  '                             
009770          THEN                                                            
009780             ADD 1 TO WS-SUM-CHECK-COUNT                                  
009790          ELSE                                                            
009800             ADD 1 TO WS-SUM-OK-COUNT                                     
009810         END-IF                                                           
009820     END-IF.                                                              
009830     GO TO 0500-LOOP.                                                     
009840 0500-COUNT-DONE.                                                         
009850     PERFORM 0510-STAMP-DISCLAIMER THRU 0510-EXIT.                        
009860 0500-EXIT.                                                               
009870     EXIT.                                                                
009880     EJECT                                                                
009890 0510-STAMP-DISCLAIMER.                                                   
009900*    THE FIXED DISCLAIMER LITERAL, BUILT FROM ALTERNATING ASCII           
009910*    AND DBCS HEX SEGMENTS FOR THE SAME REASON 0005 HEX-ENCODES           
009920*    THE FORBIDDEN-PHRASE TABLE -- THE WORD "CLAUSE" IS ASCII,            
009930*    EVERYTHING ELSE IS EUC-KR.                                           
009940     MOVE SPACES TO WS-SUM-DISCLAIMER.                                    
009950     STRING 'Clause'              DELIMITED BY SIZE                       
009960         X'B4C2'                  DELIMITED BY SIZE                       
009970         ' '                      DELIMITED BY SIZE                       
009980         X'B9FDB7FC'              DELIMITED BY SIZE                       
009990         ' '                      DELIMITED BY SIZE                       
010000         X'C0DAB9AEC0CC'          DELIMITED BY SIZE                       
010010         ' '                      DELIMITED BY SIZE                       
010020         X'BEC6B4CFB8E7'          DELIMITED BY SIZE                       
010030         ', '                     DELIMITED BY SIZE                       
010040         X'C1A4BAB8'              DELIMITED BY SIZE                       
010050         ' '                      DELIMITED BY SIZE                       
010060         X'C1A6B0F8'              DELIMITED BY SIZE                       
010070         ' '                      DELIMITED BY SIZE                       
010080         X'B8F1C0FBC0D4B4CFB4D9'  DELIMITED BY SIZE                       
010090         '. '                     DELIMITED BY SIZE                       
010100         X'C1DFBFE4C7D1'          DELIMITED BY SIZE                       
010110         ' '                      DELIMITED BY SIZE                       
010120         X'B0E8BEE0C0BA'          DELIMITED BY SIZE                       
010130         ' '                      DELIMITED BY SIZE                       
010140         X'C0FCB9AEB0A1'          DELIMITED BY SIZE                       
010150         ' '                      DELIMITED BY SIZE                       
010160         X'BBF3B4E3C0BB'          DELIMITED BY SIZE                       
010170         ' '                      DELIMITED BY SIZE                       
010180         X'B1C7C0E5B5E5B8B3B4CFB4D9' DELIMITED BY SIZE                    
010190         '.'                      DELIMITED BY SIZE                       
010200         INTO WS-SUM-DISCLAIMER                                           
010210     END-STRING.                                                          
010220 0510-EXIT.                                                               
010230     EXIT.                                                                
010240     EJECT                                                                
010250 0600-PRINT-REPORT.                                                       
010260*    THE RISK REPORT -- ONE DETAIL LINE PER SELECTED CLAUSE, IN           
010270*    SELECTION ORDER (NO RE-SORT), FOLLOWED BY THE TOTALS AND THE         
010280*    DISCLAIMER.                                                          
010290     PERFORM 0610-PRINT-HEADING THRU 0610-EXIT.                           
010300     MOVE ZERO TO WS-RI-X-SAVE.                                           
010310 0600-LOOP.                                                               
010320     ADD 1 TO WS-RI-X-SAVE.                                               
010330     IF WS-RI-X-SAVE > WS-RI-CNTR                                         
010340      THEN                                                                
010350         GO TO 0600-DETAIL-DONE                                           
010360     END-IF.                                                              
010370     SET WS-RI-X TO WS-RI-X-SAVE.                                         
010380     PERFORM 0615-BUILD-CATEGORY-LIST THRU 0615-EXIT.                     
010390     PERFORM 0620-PRINT-DETAIL THRU 0620-EXIT.                            
010400     GO TO 0600-LOOP.                                                     
010410 0600-DETAIL-DONE.                                                        
010420     WRITE PRINT-RECORD FROM WS-HEADING-LINE-2.                           
010430     PERFORM 0630-PRINT-TOTALS THRU 0630-EXIT.                            
010440 0600-EXIT.                                                               
010450     EXIT.                                                                
010460     EJECT                                                                
010470 0610-PRINT-HEADING.                                                      
010480*    PRINTS THE COLUMN HEADINGS.  THE RUN DATE IS ACCEPTED HERE           
010490*    RATHER THAN AT 0000-MAINLINE SINCE THE HEADING IS THE ONLY           
010500*    PLACE IT IS EVER USED.                                               
010510     ACCEPT WS-CURRENT-RUN-DATE FROM DATE.                                
010520     MOVE WS-CURRENT-RUN-DATE TO WS-RUN-DATE-NUM.                         
010530     WRITE PRINT-RECORD FROM WS-HEADING-LINE-1                            
010540         AFTER ADVANCING C01.                                             
010550     WRITE PRINT-RECORD FROM WS-HEADING-LINE-2                            
010560         AFTER ADVANCING 1 LINE.                                          
010570 0610-EXIT.                                                               
010580     EXIT.                                                                
010590     EJECT                                                                
010600 0615-BUILD-CATEGORY-LIST.                                                
010610*    JOINS THIS ITEM'S TRIGGER-TAG ENTRIES INTO ONE COMMA-                
010620*    SEPARATED STRING FOR THE REPORT'S TRIGGER-CATEGORIES COLUMN,         
010630*    THEN BACKWARD-TRIMS THE BYTE-TABLE VIEW TO FIND HOW MUCH OF          
010640*    THE 73-BYTE WORK AREA IS ACTUALLY CATEGORY TEXT.                     
010650     MOVE SPACES TO WS-CATLIST-WORK.                                      
010660     MOVE 1 TO WS-JOIN-PTR.                                               
010670     MOVE ZERO TO WS-TRIM-SUB.                                            
010680 0615-LOOP.                                                               
010690     ADD 1 TO WS-TRIM-SUB.                                                
010700     IF WS-TRIM-SUB > WS-RI-TRIG-COUNT (WS-RI-X)                          
010710      THEN                                                                
010720         GO TO 0615-TRIM-LEN                                              
010730     END-IF.                                                              
010740     IF WS-TRIM-SUB > 1                                                   
010750      THEN                                                                
010760         STRING ', ' DELIMITED BY SIZE                                    
010770             INTO WS-CATLIST-TEXT                                         
010780             WITH POINTER WS-JOIN-PTR                                     
010790         END-STRING                                                       
010800     END-IF.                                                              
010810     STRING WS-RI-TRIG-TAG (WS-RI-X, WS-TRIM-SUB)                         
010820               DELIMITED BY SPACE                                         
010830         INTO WS-CATLIST-TEXT                                             
010840         WITH POINTER WS-JOIN-PTR                                         
010850     END-STRING.                                                          
010860     GO TO 0615-LOOP.                                                     
010870 0615-TRIM-LEN.                                                           
010880     MOVE 73 TO WS-SCAN-POS.                                              
010890 0615-BACK-LOOP.                                                          
010900     IF WS-SCAN-POS = ZERO                                                
010910      THEN                                                                
010920         GO TO 0615-EXIT                                                  
010930     END-IF.                                                              
010940     IF WS-CATLIST-BYTE (WS-SCAN-POS) NOT = SPACE                         
010950      THEN                                                                
010960         GO TO 0615-EXIT                                                  
010970     END-IF.                                                              
010980     SUBTRACT 1 FROM WS-SCAN-POS.                                         
010990     GO TO 0615-BACK-LOOP.                                                
011000 0615-EXIT.                                                               
011010     EXIT.                                                                
011020     EJECT                                                                
011030 0620-PRINT-DETAIL.                                                       
011040*    ONE DETAIL LINE.  TITLE IS SHOWN TRUNCATED TO THE REPORT'S           
011050*    33-CHARACTER COLUMN -- THE SCHEMA'S OWN 200-CHAR CEILING IS          
011060*    A SEPARATE, WIDER LIMIT THAT ONLY GOVERNS THE OUTPUT FILES.          
011070     MOVE WS-RI-CLAUSE-ID (WS-RI-X) TO HL-CLAUSE-ID.                      
011080     MOVE WS-RI-TITLE (WS-RI-X) (1 : 33) TO HL-TITLE.                     
011090     MOVE WS-RI-LABEL (WS-RI-X) TO HL-LABEL.                              
011100     MOVE WS-RI-SCORE-TABLE (WS-RI-X-SAVE) TO HL-SCORE.                   
011110     IF WS-SCAN-POS = ZERO                                                
011120      THEN                                                                
011130         MOVE SPACES TO HL-CATEGORIES                                     
011140      ELSE                                                                
011150         MOVE WS-CATLIST-TEXT (1 : WS-SCAN-POS) TO HL-CATEGORIES          
011160     END-IF.                                                              
011170     WRITE PRINT-RECORD FROM WS-DETAIL-LINE                               
011180         AFTER ADVANCING 1 LINE.                                          
011190 0620-EXIT.                                                               
011200     EXIT.                                                                
011210     EJECT                                                                
011220 0630-PRINT-TOTALS.                                                       
011230*    THE TOTALS LINE, THEN THE DISCLAIMER -- BOTH ALWAYS OFF THE          
011240*    SUMMARY RECORD 0500/0510 JUST RECOMPUTED AND RESTAMPED.              
011250     MOVE WS-SUM-WARNING-COUNT TO TL-WARNING-COUNT.                       
011260     MOVE WS-SUM-CHECK-COUNT TO TL-CHECK-COUNT.                           
011270     MOVE WS-SUM-OK-COUNT TO TL-OK-COUNT.                                 
011280     WRITE PRINT-RECORD FROM WS-TOTALS-LINE                               
011290         AFTER ADVANCING 2 LINES.                                         
011300     MOVE WS-SUM-DISCLAIMER (1 : 120) TO DL-TEXT-1.                       
011310     WRITE PRINT-RECORD FROM WS-DISCLM-LEAD-LINE                          
011320         AFTER ADVANCING 1 LINE.                                          
011330 0630-EXIT.                                                               
011340     EXIT.                                                                
011350     EJECT                                                                
011360 0700-WRITE-OUTPUT-FILES.                                                 
011370*    WRITES THE FINAL ITEMS LIST TO RISK-REPORT-ITEM-OUT AND THE          
011380*    ONE SUMMARY RECORD TO RISK-REPORT-SUMMARY-OUT.  BOTH WRITE           
011390*    STATEMENTS NAME THE FD'S OWN RECORD, NOT THE FILE -- THE             
011400*    RECORD IS WHAT THE COPY STATEMENT ACTUALLY DEFINED.                  
011410     MOVE ZERO TO WS-RI-X-SAVE.                                           
011420 0700-LOOP.                                                               
011430     ADD 1 TO WS-RI-X-SAVE.                                               
011440     IF WS-RI-X-SAVE > WS-RI-CNTR                                         
011450      THEN                                                                
011460         GO TO 0700-ITEMS-DONE                                            
011470     END-IF.                                                              
011480     SET WS-RI-X TO WS-RI-X-SAVE.                                         
011490     PERFORM 0710-BUILD-ITEM-RECORD THRU 0710-EXIT.                       
011500     WRITE RISK-REPORT-ITEM.                                              
011510     GO TO 0700-LOOP.                                                     
011520 0700-ITEMS-DONE.                                                         
011530     PERFORM 0720-BUILD-SUMMARY-RECORD THRU 0720-EXIT.                    
011540     WRITE RISK-REPORT-SUMMARY.                                           
011550 0700-EXIT.                                                               
011560     EXIT.                                                                
011570     EJECT                                                                
011580 0710-BUILD-ITEM-RECORD.                                                  
011590*    MOVES ONE WS-RI-ENTRY INTO THE FD'S OWN RECORD LAYOUT, FIELD         
011600*    BY FIELD -- THE TWO SHAPES DIFFER ONLY IN THEIR WS-RI- PREFIX        
011610*    AND IN THE SCORE-TABLE, WHICH DRPTITEM HAS NO SLOT FOR.              
011620     MOVE WS-RI-CLAUSE-ID (WS-RI-X) TO CLAUSE-ID.                         
011630     MOVE WS-RI-TITLE (WS-RI-X) TO TITLE.                                 
011640     MOVE WS-RI-LABEL (WS-RI-X) TO LABEL.                                 
011650     MOVE WS-RI-RISK-REASON (WS-RI-X) TO RISK-REASON.                     
011660     MOVE WS-RI-CONFIRM-COUNT (WS-RI-X) TO WHAT-TO-CONFIRM-COUNT.         
011670     MOVE ZERO TO WS-TRIM-SUB.                                            
011680 0710-CONFIRM-LOOP.                                                       
011690     ADD 1 TO WS-TRIM-SUB.                                                
011700     IF WS-TRIM-SUB > WHAT-TO-CONFIRM-COUNT                               
011710      THEN                                                                
011720         GO TO 0710-CONFIRM-DONE                                          
011730     END-IF.                                                              
011740     MOVE WS-RI-CONFIRM (WS-RI-X, WS-TRIM-SUB)                            
011750       TO WHAT-TO-CONFIRM (WS-TRIM-SUB).                                  
011760     GO TO 0710-CONFIRM-LOOP.                                             
011770 0710-CONFIRM-DONE.                                                       
011780     MOVE WS-RI-SUGGEST-COUNT (WS-RI-X) TO SOFT-SUGGESTION-COUNT.         
011790     MOVE ZERO TO WS-TRIM-SUB.                                            
011800 0710-SUGGEST-LOOP.                                                       
011810     ADD 1 TO WS-TRIM-SUB.                                                
011820     IF WS-TRIM-SUB > SOFT-SUGGESTION-COUNT                               
011830      THEN                                                                
011840         GO TO 0710-SUGGEST-DONE                                          
011850     END-IF.                                                              
011860     MOVE WS-RI-SUGGEST (WS-RI-X, WS-TRIM-SUB)                            
011870       TO SOFT-SUGGESTION (WS-TRIM-SUB).                                  
011880     GO TO 0710-SUGGEST-LOOP.                                             
011890 0710-SUGGEST-DONE.                                                       
011900     MOVE WS-RI-TRIG-COUNT (WS-RI-X) TO TRIGGER-COUNT.                    
011910     MOVE ZERO TO WS-TRIM-SUB.                                            
011920 0710-TRIG-LOOP.                                                          
011930     ADD 1 TO WS-TRIM-SUB.                                                
011940     IF WS-TRIM-SUB > TRIGGER-COUNT                                       
011950      THEN                                                                
011960         GO TO 0710-TRIG-DONE                                             
011970     END-IF.                                                              
011980     MOVE WS-RI-TRIG-TAG (WS-RI-X, WS-TRIM-SUB)                           
011990       TO TRIGGER-TAG (WS-TRIM-SUB).                                      
012000     GO TO 0710-TRIG-LOOP.                                                
012010 0710-TRIG-DONE.                                                          
012020     MOVE WS-RI-MODIFIED-SW (WS-RI-X) TO RI-MODIFIED-FLAG.                
012030 0710-EXIT.                                                               
012040     EXIT.                                                                
012050     EJECT                                                                
012060 0720-BUILD-SUMMARY-RECORD.                                               
012070*    MOVES THE ONE WS-SUM-REC THIS RUN BUILT INTO THE FD'S OWN            
012080*    SUMMARY RECORD LAYOUT, FIELD BY FIELD.                               
012090     MOVE WS-SUM-WARNING-COUNT TO WARNING-COUNT.                          
012100     MOVE WS-SUM-CHECK-COUNT TO CHECK-COUNT.                              
012110     MOVE WS-SUM-OK-COUNT TO OK-COUNT.                                    
012120     MOVE WS-SUM-KEYPT-COUNT TO KEY-POINT-COUNT.                          
012130     MOVE ZERO TO WS-TRIM-SUB.                                            
012140 0720-KEYPT-LOOP.                                                         
012150     ADD 1 TO WS-TRIM-SUB.                                                
012160     IF WS-TRIM-SUB > KEY-POINT-COUNT                                     
012170      THEN                                                                
012180         GO TO 0720-KEYPT-DONE                                            
012190     END-IF.                                                              
012200     MOVE WS-SUM-KEYPT (WS-TRIM-SUB) TO KEY-POINT (WS-TRIM-SUB).          
012210     GO TO 0720-KEYPT-LOOP.                                               
012220 0720-KEYPT-DONE.                                                         
012230     MOVE WS-SUM-NEGSUG-COUNT TO NEGOTIATION-SUGGESTION-COUNT.            
012240     MOVE ZERO TO WS-TRIM-SUB.                                            
012250 0720-NEGSUG-LOOP.                                                        
012260     ADD 1 TO WS-TRIM-SUB.                                                
012270     IF WS-TRIM-SUB > NEGOTIATION-SUGGESTION-COUNT                        
012280      THEN                                                                
012290         GO TO 0720-NEGSUG-DONE                                           
012300     END-IF.                                                              
012310     MOVE WS-SUM-NEGSUG (WS-TRIM-SUB)                                     
012320       TO NEGOTIATION-SUGGESTION (WS-TRIM-SUB).                           
012330     GO TO 0720-NEGSUG-LOOP.                                              
012340 0720-NEGSUG-DONE.                                                        
012350     MOVE WS-SUM-DISCLAIMER TO DISCLAIMER.                                
012360 0720-EXIT.                                                               
012370     EXIT.                                                                
012380     EJECT                                                                
