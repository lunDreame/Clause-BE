000100*****************************************************************        
000110*    DRPTSUM  --  RISK REPORT SUMMARY RECORD                             
000120*                                                                        
000130*    ONE PER RUN.  THE CONTROL-BREAK TOTAL RECORD FOR THE WHOLE          
000140*    BATCH -- WARNING/CHECK/OK COUNTS ARE ALWAYS A FRESH RECOUNT         
000150*    OF THE FINAL ITEMS LIST (CLRRSK01 0500-RECOMPUTE-TOTALS),           
000160*    NEVER CARRIED FORWARD FROM THE STUB OR THE SANITIZE PASS.           
000170*****************************************************************        
000180*             COPYBOOK CHANGE LOG                                        
000190*             -------------------                                        
000200*  DATE        BY       TICKET     DESCRIPTION                           
000210*  ----------  -------  ---------  ----------------------------          
000220*  03/11/2026  PKW      CLRK-1001  INITIAL CUT.                          
000230*****************************************************************        
000240 01  RISK-REPORT-SUMMARY.                                                
000250     05  WARNING-COUNT              PIC 9(4) COMP.                       
000260     05  CHECK-COUNT                PIC 9(4) COMP.                       
000270     05  OK-COUNT                   PIC 9(4) COMP.                       
000280     05  KEY-POINT-COUNT            PIC 9(2) COMP.                       
000290     05  KEY-POINT                  OCCURS 10 TIMES                      
000300                                     PIC X(200).                         
000310     05  NEGOTIATION-SUGGESTION-COUNT PIC 9(2) COMP.                     
000320     05  NEGOTIATION-SUGGESTION     OCCURS 20 TIMES                      
000330                                     PIC X(200).                         
000340     05  DISCLAIMER                 PIC X(400).                          
000350     05  FILLER                     PIC X(08).                           
