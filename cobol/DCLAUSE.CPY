000100*****************************************************************         
000110*    DCLAUSE  --  CLAUSE CANDIDATE RECORD                                 
000120*                                                                         
000130*    ONE DERIVED CLAUSE SEGMENT PRODUCED BY THE CLAUSE SEGMENTER.         
000140*    WRITTEN TO CLAUSE-CANDIDATE-OUT AS AN AUDIT TRAIL OF THE             
000150*    SEGMENTATION STEP, AND ALSO HELD IN A WORKING-STORAGE TABLE          
000160*    BY CLRSEG01/CLRRUL01 FOR THE SCORING AND SELECTION PASSES.           
000170*    CATEGORY SUBTOTALS AND TRIGGER COUNTS ARE CARRIED HERE TOO           
000180*    SO THE SELECTION STEP (CLRRUL01) NEVER HAS TO RE-SCAN THE            
000190*    TRIGGER TABLE TO FIND OUT WHICH CATEGORIES FIRED.                    
000200*****************************************************************         
000210*             COPYBOOK CHANGE LOG                                         
000220*             -------------------                                         
000230*  DATE        BY       TICKET     DESCRIPTION                            
000240*  ----------  -------  ---------  ----------------------------           
000250*  03/11/2026  PKW      CLRK-1001  INITIAL CUT.                           
000260*  03/18/2026  PKW      CLRK-1014  ADDED CC-CATEGORY-TABLE SO             
000270*                                  SELECTION DOES NOT RE-SCAN             
000280*                                  TRIGGERS FOR DIVERSITY CHECK.          
000290*****************************************************************         
000300 01  CLAUSE-CANDIDATE.                                                    
000310     05  CLAUSE-ID               PIC X(6).                                
000320     05  CLAUSE-TITLE            PIC X(80).                               
000330     05  CLAUSE-TEXT             PIC X(6000).                             
000340     05  CLAUSE-TEXT-LEN         PIC 9(4)  COMP.                          
000350     05  START-INDEX             PIC 9(6)  COMP.                          
000360     05  END-INDEX               PIC 9(6)  COMP.                          
000370     05  TOTAL-SCORE             PIC S9(6) COMP.                          
000380     05  WARNING-TRIGGER-COUNT   PIC 9(4)  COMP.                          
000390*   --- BOOKKEEPING FIELDS CARRIED ALONGSIDE THE CANDIDATE'S OWN          
000400*       BUSINESS DATA ABOVE, NEEDED BY THE SELECTION STEP TO AVOID        
000410*       RE-DERIVING CATEGORY COVERAGE EVERY PASS.                         
000420     05  CC-CHECK-TRIGGER-COUNT  PIC 9(4)  COMP.                          
000430     05  CC-CATEGORY-CNTR        PIC 9(2)  COMP.                          
000440     05  CC-CATEGORY-TABLE       OCCURS 20 TIMES                          
000450                                 INDEXED BY CC-CAT-INDEX.                 
000460         10  CC-CATEGORY-CODE    PIC X(30).                               
000470         10  CC-CATEGORY-SUBTOT  PIC S9(6) COMP.                          
000480     05  CC-SELECTED-FLAG        PIC X(01).                               
000490         88  CC-SELECTED               VALUE 'Y'.                         
000500         88  CC-NOT-SELECTED           VALUE 'N'.                         
000510     05  FILLER                  PIC X(12).                               
