000100 PROCESS NUMPROC(PFD) TRUNC(OPT) APOST NOSEQ NOLIST                       
000110* LAST UPDATE ON 26 Mar 2026 AT 11:02:47 BY  RDM     VERSION 02           
000120* LAST UPDATE ON 20 Mar 2026 AT 08:55:10 BY  PKW     VERSION 01           
000130 ID DIVISION.                                                             
000140 PROGRAM-ID. CLRMSK01.                                                    
000150 AUTHOR. P K WEATHERS.                                                    
000160 INSTALLATION. CLAUSE RISK SCREENING -- BATCH DEVELOPMENT.                
000170               This program is the MaskingUtil step of the Clause         
000180               contract risk-screening batch (CLRK project).  It i        
000190               CALLed by CLRRSK01 with the normalized document han        
000200               back from CLRNOR01.                                        
000210                                                                          
000220               FUNCTION:  scan the normalized document for persona        
000230               identifying data -- resident-registration numbers,         
000240               mobile phone numbers, e-mail addresses, bank accoun        
000250               numbers and street/apartment addresses -- and repla        
000260               each occurrence with a fixed masking literal before        
000270               the text is handed on to the clause segmenter.  The        
000280               five substitutions are applied strictly in the abov        
000290               order, each a document-wide pass, so a later pass n        
000300               re-scans text a masking literal has already replace        
000310                                                                          
000320               Digit-run scanning (the piece common to the RRN, ph        
000330               and account passes) is farmed out to the CLRMKSUB          
000340               nested subprogram below, the way this shop has alwa        
000350               kept one small CALLed helper inside the owning memb        
000360               rather than a separate load module for a routine th        
000370               small.                                                     
000380                                                                          
000390 DATE-WRITTEN. 20 MAR 2026.                                               
000400 DATE-COMPILED.                                                           
000410 SECURITY. CLRK PROJECT -- INTERNAL USE ONLY.                             
000420*/**************************************************************/         
000430*/*   CLAUSE RISK SCREENING BATCH (CLRK) -- IN-HOUSE PROJECT    */        
000440*/*   NOT FOR DISTRIBUTION OUTSIDE THE DEPARTMENT.              */        
000450*/**************************************************************/         
000460*             PROGRAM CHANGE LOG                                *         
000470*             -------------------                               *         
000480* DATE        BY       TICKET      DESCRIPTION                  *         
000490* ----------  -------  ----------  ---------------------------  *         
000500* 03/20/2026  PKW      CLRK-1020   INITIAL DEVELOPMENT -- RRN,   *        
000510*                                  PHONE AND EMAIL MASKING.      *        
000520* 03/24/2026  PKW      CLRK-1024   ADDED BANK-ACCOUNT MASKING    *        
000530*                                  PASS AND THE CLRMKSUB DIGIT-           
000540*                                  RUN HELPER SHARED BY RRN,     *        
000550*                                  PHONE AND ACCOUNT PASSES.     *        
000560* 03/26/2026  RDM      CLRK-1027   ADDED ADDRESS MASKING PASS.   *!@02A   
000570*                                  REGION-NAME TABLE DRIVEN, SEE *!@02A   
000580*                                  WS-REGION-TABLE BELOW.        *!@02A   
000590*                                                                         
000600* MM/DD/YYYY  XXX      CLRK-NNNN   XXXXXXXXXXXXXXXXXXXXXXXXXXXX  *        
000610*                                                                         
000620******************************************************************        
000630 TITLE 'CLRMSK01 -- PII MASKING UTILITY'.                                 
000640 ENVIRONMENT DIVISION.                                                    
000650 CONFIGURATION SECTION.                                                   
000660 SOURCE-COMPUTER. IBM-370.                                                
000670 OBJECT-COMPUTER. IBM-370.                                                
000680 SPECIAL-NAMES.  C01 IS TOP-OF-FORM                                       
000690                 CLASS WS-DIGIT-CLASS IS '0' THRU '9'                     
000700                 UPSI-0 ON STRIP-SWITCH.                                  
000710     EJECT                                                                
000720 DATA DIVISION.                                                           
000730 WORKING-STORAGE SECTION.                                                 
000740 77  PGMNAME                  PIC X(8)  VALUE 'CLRMSK01'.                 
000750 77  WS-DOC-LEN               PIC 9(6)  COMP VALUE ZERO.                  
000760 77  WS-SCAN-SUB              PIC 9(6)  COMP VALUE ZERO.                  
000770 77  WS-MARK-SUB              PIC 9(6)  COMP VALUE ZERO.                  
000780 77  WS-OUT-SUB               PIC 9(6)  COMP VALUE ZERO.                  
000790 77  WS-RUN-LEN               PIC 9(3)  COMP VALUE ZERO.                  
000800 77  WS-DASH-SEEN             PIC 9(2)  COMP VALUE ZERO.                  
000810 77  WS-DIGIT-TOTAL           PIC 9(3)  COMP VALUE ZERO.                  
000820 77  WS-LIT-LEN               PIC 9(3)  COMP VALUE ZERO.                  
000830 77  WS-REGION-SUB            PIC 9(2)  COMP VALUE ZERO.                  
000840 77  WS-MATCH-SW              PIC X     VALUE 'N'.                        
000850     88  WS-MATCH-FOUND       VALUE 'Y'.                                  
000860 77  WS-RRN-LIT               PIC X(14) VALUE '******-*******'.           
000870 77  WS-EMAIL-LIT             PIC X(11) VALUE '***@***.***'.              
000880 77  WS-ACCT-LIT              PIC X(14) VALUE '***-***-******'.           
000890 77  WS-ADDR-LIT              PIC X(3)  VALUE '***'.                      
000900 77  WS-PHONE-DEFAULT-LIT     PIC X(13) VALUE '010-****-****'.            
000910     EJECT                                                                
000920*    WS-DOC-WORK-AREA HOLDS THE TEXT BEING MASKED.  EACH PASS READ        
000930*    THE DOCUMENT THROUGH WS-DOC-BYTE-TABLE AND BUILDS ITS REPLACE        
000940*    MENT INTO WS-SCR-BYTE-TABLE, THEN THE TWO BUFFERS ARE SWAPPED        
000950*    (COPIED BACK) BEFORE THE NEXT PASS BEGINS.                           
000960 01  WS-DOC-WORK-AREA.                                                    
000970     05  WS-DOC-BUFFER            PIC X(200000).                          
000980     05  FILLER                   PIC X(08).                              
000990 01  WS-DOC-BUFFER-R REDEFINES WS-DOC-WORK-AREA.                  !@02A   
001000     05  WS-DOC-BYTE-TABLE   OCCURS 200008 TIMES                          
001010                              INDEXED BY WS-DB-INDEX                      
001020                              PIC X.                                      
001030 01  WS-SCR-WORK-AREA.                                                    
001040     05  WS-SCR-BUFFER            PIC X(200000).                          
001050     05  FILLER                   PIC X(08).                              
001060 01  WS-SCR-BUFFER-R REDEFINES WS-SCR-WORK-AREA.                  !@02A   
001070     05  WS-SCR-BYTE-TABLE   OCCURS 200008 TIMES                          
001080                              INDEXED BY WS-SB-INDEX                      
001090                              PIC X.                                      
001100     EJECT                                                                
001110*    WS-PHONE-HOLD-AREA CAPTURES THE DIGITS OF A MATCHED PHONE            
001120*    NUMBER SO THE DDD-****-DDDD FORM CAN KEEP THE FIRST 3 AND            
001130*    LAST 4 DIGITS WHEN THE MATCH IS EXACTLY 11 DIGITS LONG.              
001140 01  WS-PHONE-HOLD-AREA.                                                  
001150 05  WS-PHONE-DIGITS          PIC X(11) VALUE SPACES.                     
001160 05  FILLER                   PIC X(01).                                  
001170 01  WS-PHONE-DIGIT-R REDEFINES WS-PHONE-HOLD-AREA.               !@02A   
001180     05  WS-PHONE-DIGIT-TAB  OCCURS 11 TIMES                              
001190                              INDEXED BY WS-PD-INDEX                      
001200                              PIC X.                                      
001210     EJECT                                                                
001220*    NAMED KOREAN BANK PREFIXES RECOGNIZED BY THE ACCOUNT-NUMBER          
001230*    PASS (A PREFIX FOLLOWED BY 8-14 DIGITS).  REGION NAMES AND           
001240*    UNIT-TYPE SUFFIXES RECOGNIZED BY THE ADDRESS PASS.  THESE ARE        
001250*    REFERENCE TABLES, NOT RULE-CATALOG DATA, SO THEY LIVE HERE           
001260*    RATHER THAN IN A COPYBOOK.                                           
001270 01  WS-BANK-PREFIX-TABLE.                                                
001280 05  WS-BANK-PREFIX  OCCURS 8 TIMES INDEXED BY WS-BP-INDEX                
001290                      PIC X(10).                                          
001300 05  FILLER                   PIC X(08).                                  
001310 01  WS-REGION-TABLE.                                                     
001320 05  WS-REGION-NAME  OCCURS 10 TIMES INDEXED BY WS-RG-INDEX               
001330                      PIC X(10).                                          
001340 05  FILLER                   PIC X(04).                                  
001350 01  WS-UNIT-SUFFIX-TABLE.                                                
001360 05  WS-UNIT-SUFFIX  OCCURS 6 TIMES INDEXED BY WS-US-INDEX                
001370                      PIC X(6).                                           
001380 05  FILLER                   PIC X(06).                                  
001390     EJECT                                                                
001400/ PASSED PARAMETERS.                                                      
001410 LINKAGE SECTION.                                                         
001420 01  LK-MASK-PARMS.                                                       
001430     05  LK-MASK-DOCUMENT         PIC X(200000).                          
001440     05  LK-MASK-DOC-LEN          PIC 9(6) COMP.                          
001450 TITLE 'Main Line and Table Initialization'.                              
001460 PROCEDURE DIVISION USING LK-MASK-PARMS.                                  
001470 0000-MAINLINE.                                                           
001480     MOVE LK-MASK-DOCUMENT TO WS-DOC-BUFFER.                              
001490     MOVE LK-MASK-DOC-LEN TO WS-DOC-LEN.                                  
001500     PERFORM 0005-INIT-TABLES THRU 0005-EXIT.                             
001510     PERFORM 0100-MASK-SSN THRU 0100-EXIT.                                
001520     PERFORM 0200-MASK-PHONE THRU 0200-EXIT.                              
001530     PERFORM 0300-MASK-EMAIL THRU 0300-EXIT.                              
001540     PERFORM 0400-MASK-ACCOUNT THRU 0400-EXIT.                            
001550     PERFORM 0500-MASK-ADDRESS THRU 0500-EXIT.                            
001560     MOVE WS-DOC-BUFFER TO LK-MASK-DOCUMENT.                              
001570     MOVE WS-DOC-LEN TO LK-MASK-DOC-LEN.                                  
001580     GOBACK.                                                              
001590 0005-INIT-TABLES.                                                        
001600*    THE TEXT-EXTRACTION STEP UPSTREAM OF THIS BATCH ALREADY              
001610*    TRANSLITERATES KOREAN BANK-NAME PREFIXES, REGION NAMES AND           
001620*    ADDRESS UNIT-TYPE SUFFIXES TO THE SHORT CODES BELOW BEFORE           
001630*    THE CONTRACT TEXT EVER REACHES CONTRACT-TEXT-IN, SO THIS             
001640*    TABLE IS CODED IN THOSE SHORT FORMS, NOT THE ORIGINAL HANGUL.        
001650     MOVE 'KB'          TO WS-BANK-PREFIX (1).                            
001660     MOVE 'NH'          TO WS-BANK-PREFIX (2).                            
001670     MOVE 'KEB'         TO WS-BANK-PREFIX (3).                            
001680     MOVE 'SHINHAN'     TO WS-BANK-PREFIX (4).                            
001690     MOVE 'WOORI'       TO WS-BANK-PREFIX (5).                            
001700     MOVE 'IBK'         TO WS-BANK-PREFIX (6).                            
001710     MOVE 'HANA'        TO WS-BANK-PREFIX (7).                            
001720     MOVE 'SC'          TO WS-BANK-PREFIX (8).                            
001730     MOVE 'SEOUL'       TO WS-REGION-NAME (1).                            
001740     MOVE 'GYEONGGI'    TO WS-REGION-NAME (2).                            
001750     MOVE 'INCHEON'     TO WS-REGION-NAME (3).                            
001760     MOVE 'DAEGU'       TO WS-REGION-NAME (4).                            
001770     MOVE 'DAEJEON'     TO WS-REGION-NAME (5).                            
001780     MOVE 'GWANGJU'     TO WS-REGION-NAME (6).                            
001790     MOVE 'BUSAN'       TO WS-REGION-NAME (7).                            
001800     MOVE 'ULSAN'       TO WS-REGION-NAME (8).                            
001810     MOVE 'JEJU'        TO WS-REGION-NAME (9).                            
001820     MOVE 'GANGWON'     TO WS-REGION-NAME (10).                           
001830     MOVE 'DONG'        TO WS-UNIT-SUFFIX (1).                            
001840     MOVE 'RO'          TO WS-UNIT-SUFFIX (2).                            
001850     MOVE 'GIL'         TO WS-UNIT-SUFFIX (3).                            
001860     MOVE 'BUNJI'       TO WS-UNIT-SUFFIX (4).                            
001870     MOVE 'HO'          TO WS-UNIT-SUFFIX (5).                            
001880     MOVE 'APT'         TO WS-UNIT-SUFFIX (6).                            
001890 0005-EXIT.                                                               
001900     EXIT.                                                                
001910     EJECT                                                                
001920 TITLE 'Resident-Registration-Number Masking'.                            
001930 0100-MASK-SSN.                                                           
001940*    SCAN FOR 6 DIGITS, AN OPTIONAL DASH, THEN 7 DIGITS.  EVERY           
001950*    MATCH IS REPLACED BY THE FIXED LITERAL REGARDLESS OF THE             
001960*    DIGITS MATCHED -- THIS PASS NEVER KEEPS ANY PART OF AN RRN.          
001970     MOVE SPACES TO WS-SCR-BUFFER.                                        
001980     MOVE ZERO TO WS-OUT-SUB.                                             
001990     SET WS-DB-INDEX TO 1.                                                
002000 0100-LOOP.                                                               
002010     IF WS-DB-INDEX > WS-DOC-LEN                                          
002020      THEN                                                                
002030        GO TO 0100-COPY-BACK                                              
002040     END-IF.                                                              
002050     CALL 'CLRMKSUB' USING WS-DOC-BUFFER, WS-DOC-LEN, WS-DB-INDEX,        
002060              6, 7, WS-RUN-LEN, WS-MATCH-SW.                              
002070     IF WS-MATCH-FOUND                                                    
002080      THEN                                                                
002090        SET WS-SB-INDEX TO WS-OUT-SUB + 1                                 
002100        MOVE WS-RRN-LIT TO WS-SCR-BUFFER (WS-SB-INDEX:14)                 
002110        ADD 14 TO WS-OUT-SUB                                              
002120        ADD WS-RUN-LEN TO WS-DB-INDEX                                     
002130        GO TO 0100-LOOP                                                   
002140     END-IF.                                                              
002150     ADD 1 TO WS-OUT-SUB.                                                 
002160     SET WS-SB-INDEX TO WS-OUT-SUB.                                       
002170     MOVE WS-DOC-BYTE-TABLE (WS-DB-INDEX) TO WS-SCR-BYTE-TABLE (WS        
002180     SET WS-DB-INDEX UP BY 1.                                             
002190     GO TO 0100-LOOP.                                                     
002200 0100-COPY-BACK.                                                          
002210     MOVE WS-SCR-BUFFER TO WS-DOC-BUFFER.                                 
002220     MOVE WS-OUT-SUB TO WS-DOC-LEN.                                       
002230 0100-EXIT.                                                               
002240     EXIT.                                                                
002250     EJECT                                                                
002260 TITLE 'Mobile-Phone Number Masking'.                                     
002270 0200-MASK-PHONE.                                                         
002280*    SCAN FOR "01" + ONE OF 0,1,6,7,8,9 + OPTIONAL DASH + 3 OR 4          
002290*    DIGITS + OPTIONAL DASH + 4 DIGITS.  WHEN THE DIGITS-ONLY FORM        
002300*    IS EXACTLY 11 DIGITS LONG THE FIRST 3 AND LAST 4 DIGITS ARE          
002310*    KEPT (DDD-****-DDDD); OTHERWISE THE DEFAULT LITERAL IS USED.         
002320     MOVE SPACES TO WS-SCR-BUFFER.                                        
002330     MOVE ZERO TO WS-OUT-SUB.                                             
002340     SET WS-DB-INDEX TO 1.                                                
002350 0200-LOOP.                                                               
002360     IF WS-DB-INDEX > WS-DOC-LEN                                          
002370      THEN                                                                
002380        GO TO 0200-COPY-BACK                                              
002390     END-IF.                                                              
002400     PERFORM 0210-TEST-PHONE-AT THRU 0210-EXIT.                           
002410     IF WS-MATCH-FOUND                                                    
002420      THEN                                                                
002430        PERFORM 0220-BUILD-PHONE-LIT THRU 0220-EXIT                       
002440        ADD WS-LIT-LEN TO WS-OUT-SUB                                      
002450        ADD WS-RUN-LEN TO WS-DB-INDEX                                     
002460        GO TO 0200-LOOP                                                   
002470     END-IF.                                                              
002480     ADD 1 TO WS-OUT-SUB.                                                 
002490     SET WS-SB-INDEX TO WS-OUT-SUB.                                       
002500     MOVE WS-DOC-BYTE-TABLE (WS-DB-INDEX) TO WS-SCR-BYTE-TABLE (WS        
002510     SET WS-DB-INDEX UP BY 1.                                             
002520     GO TO 0200-LOOP.                                                     
002530 0200-COPY-BACK.                                                          
002540     MOVE WS-SCR-BUFFER TO WS-DOC-BUFFER.                                 
002550     MOVE WS-OUT-SUB TO WS-DOC-LEN.                                       
002560 0200-EXIT.                                                               
002570     EXIT.                                                                
002580 0210-TEST-PHONE-AT.                                                      
002590     MOVE 'N' TO WS-MATCH-SW.                                             
002600     MOVE ZERO TO WS-RUN-LEN WS-DIGIT-TOTAL.                              
002610     MOVE SPACES TO WS-PHONE-DIGITS.                                      
002620     IF (WS-DB-INDEX + 1) > WS-DOC-LEN                                    
002630      THEN                                                                
002640        GO TO 0210-EXIT                                                   
002650     END-IF.                                                              
002660     IF WS-DOC-BYTE-TABLE (WS-DB-INDEX) NOT = '0'                         
002670        OR WS-DOC-BYTE-TABLE (WS-DB-INDEX + 1) NOT = '1'                  
002680      THEN                                                                
002690        GO TO 0210-EXIT                                                   
002700     END-IF.                                                              
002710     SET WS-SCAN-SUB TO WS-DB-INDEX + 2.                                  
002720     IF WS-SCAN-SUB > WS-DOC-LEN                                          
002730      THEN                                                                
002740        GO TO 0210-EXIT                                                   
002750     END-IF.                                                              
002760     IF WS-DOC-BYTE-TABLE (WS-SCAN-SUB) NOT = '0'                         
002770        AND WS-DOC-BYTE-TABLE (WS-SCAN-SUB) NOT = '1'                     
002780        AND WS-DOC-BYTE-TABLE (WS-SCAN-SUB) NOT = '6'                     
002790        AND WS-DOC-BYTE-TABLE (WS-SCAN-SUB) NOT = '7'                     
002800        AND WS-DOC-BYTE-TABLE (WS-SCAN-SUB) NOT = '8'                     
002810        AND WS-DOC-BYTE-TABLE (WS-SCAN-SUB) NOT = '9'                     
002820      THEN                                                                
002830        GO TO 0210-EXIT                                                   
002840     END-IF.                                                              
002850     SET WS-SCAN-SUB UP BY 1.                                             
002860     MOVE WS-DB-INDEX TO WS-MARK-SUB.                                     
002870     MOVE 3 TO WS-DIGIT-TOTAL.                                            
002880     IF WS-SCAN-SUB <= WS-DOC-LEN                                         
002890         AND WS-DOC-BYTE-TABLE (WS-SCAN-SUB) = '-'                        
002900      THEN                                                                
002910        SET WS-SCAN-SUB UP BY 1                                           
002920     END-IF.                                                              
002930     PERFORM 0215-COLLECT-MID-DIGITS THRU 0215-EXIT.                      
002940     IF NOT WS-MATCH-FOUND                                                
002950      THEN                                                                
002960        GO TO 0210-EXIT                                                   
002970     END-IF.                                                              
002980     IF WS-SCAN-SUB <= WS-DOC-LEN                                         
002990         AND WS-DOC-BYTE-TABLE (WS-SCAN-SUB) = '-'                        
003000      THEN                                                                
003010        SET WS-SCAN-SUB UP BY 1                                           
003020     END-IF.                                                              
003030     PERFORM 0218-COLLECT-LAST-FOUR THRU 0218-EXIT.                       
003040 0210-EXIT.                                                               
003050     EXIT.                                                                
003060     EJECT                                                                
003070 0215-COLLECT-MID-DIGITS.                                                 
003080     MOVE 'N' TO WS-MATCH-SW.                                             
003090     IF (WS-SCAN-SUB + 3) <= WS-DOC-LEN                                   
003100         AND WS-DOC-BUFFER (WS-SCAN-SUB : 4) NUMERIC                      
003110      THEN                                                                
003120        MOVE WS-DOC-BUFFER (WS-SCAN-SUB : 4)                              
003130            TO WS-PHONE-DIGITS (4 : 4)                                    
003140        MOVE 4 TO WS-DASH-SEEN                                            
003150        ADD 4 TO WS-SCAN-SUB, WS-DIGIT-TOTAL                              
003160        SET WS-MATCH-FOUND TO TRUE                                        
003170        GO TO 0215-EXIT                                                   
003180     END-IF.                                                              
003190     IF (WS-SCAN-SUB + 2) <= WS-DOC-LEN                                   
003200         AND WS-DOC-BUFFER (WS-SCAN-SUB : 3) NUMERIC                      
003210      THEN                                                                
003220        MOVE WS-DOC-BUFFER (WS-SCAN-SUB : 3)                              
003230            TO WS-PHONE-DIGITS (4 : 3)                                    
003240        MOVE 3 TO WS-DASH-SEEN                                            
003250        ADD 3 TO WS-SCAN-SUB, WS-DIGIT-TOTAL                              
003260        SET WS-MATCH-FOUND TO TRUE                                        
003270     END-IF.                                                              
003280 0215-EXIT.                                                               
003290     EXIT.                                                                
003300 0218-COLLECT-LAST-FOUR.                                                  
003310     MOVE 'N' TO WS-MATCH-SW.                                             
003320     IF (WS-SCAN-SUB + 3) > WS-DOC-LEN                                    
003330      THEN                                                                
003340        GO TO 0218-EXIT                                                   
003350     END-IF.                                                              
003360     IF WS-DOC-BUFFER (WS-SCAN-SUB : 4) NOT NUMERIC                       
003370      THEN                                                                
003380        GO TO 0218-EXIT                                                   
003390     END-IF.                                                              
003400     COMPUTE WS-REGION-SUB = 4 + WS-DASH-SEEN.                            
003410     MOVE WS-DOC-BUFFER (WS-SCAN-SUB : 4)                                 
003420         TO WS-PHONE-DIGITS (WS-REGION-SUB : 4).                          
003430     ADD 4 TO WS-SCAN-SUB.                                                
003440     ADD 4 TO WS-DIGIT-TOTAL.                                             
003450     COMPUTE WS-RUN-LEN = WS-SCAN-SUB - WS-MARK-SUB.                      
003460     SET WS-MATCH-FOUND TO TRUE.                                          
003470 0218-EXIT.                                                               
003480     EXIT.                                                                
003490     EJECT                                                                
003500 0220-BUILD-PHONE-LIT.                                                    
003510     IF WS-DIGIT-TOTAL = 11                                               
003520      THEN                                                                
003530        MOVE WS-PHONE-DIGITS (1 : 3) TO WS-SCR-BUFFER (WS-OUT-SUB         
003540        MOVE '-****-' TO WS-SCR-BUFFER (WS-OUT-SUB + 4 : 6)               
003550        MOVE WS-PHONE-DIGITS (8 : 4) TO WS-SCR-BUFFER (WS-OUT-SUB         
003560        MOVE 13 TO WS-LIT-LEN                                             
003570       ELSE                                                               
003580        MOVE WS-PHONE-DEFAULT-LIT TO WS-SCR-BUFFER (WS-OUT-SUB + 1        
003590        MOVE 13 TO WS-LIT-LEN                                             
003600     END-IF.                                                              
003610 0220-EXIT.                                                               
003620     EXIT.                                                                
003630     EJECT                                                                
003640 TITLE 'Email Address Masking'.                                           
003650 0300-MASK-EMAIL.                                                         
003660*    SCAN FOR A RUN OF NON-BLANK, NON-"@" CHARACTERS, THEN "@",           
003670*    THEN A RUN OF NON-BLANK CHARACTERS CONTAINING AT LEAST ONE           
003680*    "." FOLLOWED BY MORE NON-BLANK CHARACTERS.  THE WHOLE MATCH          
003690*    IS REPLACED BY THE FIXED LITERAL.                                    
003700     MOVE SPACES TO WS-SCR-BUFFER.                                        
003710     MOVE ZERO TO WS-OUT-SUB.                                             
003720     SET WS-DB-INDEX TO 1.                                                
003730 0300-LOOP.                                                               
003740     IF WS-DB-INDEX > WS-DOC-LEN                                          
003750      THEN                                                                
003760        GO TO 0300-COPY-BACK                                              
003770     END-IF.                                                              
003780     IF WS-DOC-BYTE-TABLE (WS-DB-INDEX) = '@'                             
003790      THEN                                                                
003800        PERFORM 0310-TEST-EMAIL-AT THRU 0310-EXIT                         
003810     END-IF.                                                              
003820     IF WS-MATCH-FOUND                                                    
003830      THEN                                                                
003840        COMPUTE WS-SB-INDEX = WS-OUT-SUB - WS-DASH-SEEN + 1               
003850        MOVE WS-EMAIL-LIT TO WS-SCR-BUFFER (WS-SB-INDEX : 11)             
003860        COMPUTE WS-OUT-SUB = WS-OUT-SUB - WS-DASH-SEEN + 11               
003870        ADD WS-RUN-LEN TO WS-DB-INDEX                                     
003880        GO TO 0300-LOOP                                                   
003890     END-IF.                                                              
003900     ADD 1 TO WS-OUT-SUB.                                                 
003910     SET WS-SB-INDEX TO WS-OUT-SUB.                                       
003920     MOVE WS-DOC-BYTE-TABLE (WS-DB-INDEX) TO WS-SCR-BYTE-TABLE (WS        
003930     SET WS-DB-INDEX UP BY 1.                                             
003940     GO TO 0300-LOOP.                                                     
003950 0300-COPY-BACK.                                                          
003960     MOVE WS-SCR-BUFFER TO WS-DOC-BUFFER.                                 
003970     MOVE WS-OUT-SUB TO WS-DOC-LEN.                                       
003980 0300-EXIT.                                                               
003990     EXIT.                                                                
004000 0310-TEST-EMAIL-AT.                                                      
004010*    WS-DASH-SEEN HOLDS THE LOCAL-PART LENGTH ALREADY COPIED TO           
004020*    THE OUTPUT BUFFER (WE BACK IT OUT BELOW), WS-DIGIT-TOTAL             
004030*    HOLDS THE DOMAIN-PART LENGTH SCANNED AFTER THE "@".                  
004040     MOVE 'N' TO WS-MATCH-SW.                                             
004050     MOVE ZERO TO WS-DASH-SEEN WS-DIGIT-TOTAL.                            
004060     SET WS-SCAN-SUB TO WS-DB-INDEX.                                      
004070 0310-BACK-OVER-LOCAL.                                                    
004080     IF WS-SCAN-SUB = 1                                                   
004090      THEN                                                                
004100        GO TO 0310-LOCAL-DONE                                             
004110     END-IF.                                                              
004120     IF WS-DOC-BYTE-TABLE (WS-SCAN-SUB - 1) = SPACE                       
004130         OR WS-DOC-BYTE-TABLE (WS-SCAN-SUB - 1) = X'25'                   
004140      THEN                                                                
004150        GO TO 0310-LOCAL-DONE                                             
004160     END-IF.                                                              
004170     SET WS-SCAN-SUB DOWN BY 1.                                           
004180     ADD 1 TO WS-DASH-SEEN.                                               
004190     GO TO 0310-BACK-OVER-LOCAL.                                          
004200 0310-LOCAL-DONE.                                                         
004210     IF WS-DASH-SEEN = ZERO                                               
004220      THEN                                                                
004230        GO TO 0310-EXIT                                                   
004240     END-IF.                                                              
004250     SET WS-SCAN-SUB TO WS-DB-INDEX + 1.                                  
004260     MOVE ZERO TO WS-REGION-SUB.                                          
004270 0310-SCAN-DOMAIN.                                                        
004280     IF WS-SCAN-SUB > WS-DOC-LEN                                          
004290      THEN                                                                
004300        GO TO 0310-DOMAIN-DONE                                            
004310     END-IF.                                                              
004320     IF WS-DOC-BYTE-TABLE (WS-SCAN-SUB) = SPACE                           
004330         OR WS-DOC-BYTE-TABLE (WS-SCAN-SUB) = X'25'                       
004340      THEN                                                                
004350        GO TO 0310-DOMAIN-DONE                                            
004360     END-IF.                                                              
004370     IF WS-DOC-BYTE-TABLE (WS-SCAN-SUB) = '.'                             
004380      THEN                                                                
004390        ADD 1 TO WS-REGION-SUB                                            
004400     END-IF.                                                              
004410     ADD 1 TO WS-DIGIT-TOTAL.                                             
004420     SET WS-SCAN-SUB UP BY 1.                                             
004430     GO TO 0310-SCAN-DOMAIN.                                              
004440 0310-DOMAIN-DONE.                                                        
004450     IF WS-DIGIT-TOTAL > 1 AND WS-REGION-SUB > ZERO                       
004460      THEN                                                                
004470        SET WS-MATCH-FOUND TO TRUE                                        
004480        COMPUTE WS-RUN-LEN = WS-DASH-SEEN + 1 + WS-DIGIT-TOTAL            
004490     END-IF.                                                              
004500 0310-EXIT.                                                               
004510     EXIT.                                                                
004520     EJECT                                                                
004530 TITLE 'Bank-Account Number Masking'.                                     
004540 0400-MASK-ACCOUNT.                                                       
004550*    A MATCH IS EITHER A NAMED BANK PREFIX (WS-BANK-PREFIX-TABLE)         
004560*    FOLLOWED DIRECTLY BY 8-14 DIGITS, OR A GROUPED DIGIT PATTERN         
004570*    OF 3-6 DIGITS / DASH / 2-6 DIGITS / DASH / 4-8 DIGITS.  EITHE        
004580*    SHAPE IS REPLACED BY THE SAME FIXED LITERAL.                         
004590     MOVE SPACES TO WS-SCR-BUFFER.                                        
004600     MOVE ZERO TO WS-OUT-SUB.                                             
004610     SET WS-DB-INDEX TO 1.                                                
004620 0400-LOOP.                                                               
004630     IF WS-DB-INDEX > WS-DOC-LEN                                          
004640      THEN                                                                
004650        GO TO 0400-COPY-BACK                                              
004660     END-IF.                                                              
004670     PERFORM 0410-TEST-BANK-PREFIX THRU 0410-EXIT.                        
004680     IF NOT WS-MATCH-FOUND                                                
004690      THEN                                                                
004700        PERFORM 0420-TEST-GROUPED-DIGITS THRU 0420-EXIT                   
004710     END-IF.                                                              
004720     IF WS-MATCH-FOUND                                                    
004730      THEN                                                                
004740        SET WS-SB-INDEX TO WS-OUT-SUB + 1                                 
004750        MOVE WS-ACCT-LIT TO WS-SCR-BUFFER (WS-SB-INDEX : 14)              
004760        ADD 14 TO WS-OUT-SUB                                              
004770        ADD WS-RUN-LEN TO WS-DB-INDEX                                     
004780        GO TO 0400-LOOP                                                   
004790     END-IF.                                                              
004800     ADD 1 TO WS-OUT-SUB.                                                 
004810     SET WS-SB-INDEX TO WS-OUT-SUB.                                       
004820     MOVE WS-DOC-BYTE-TABLE (WS-DB-INDEX) TO WS-SCR-BYTE-TABLE (WS        
004830     SET WS-DB-INDEX UP BY 1.                                             
004840     GO TO 0400-LOOP.                                                     
004850 0400-COPY-BACK.                                                          
004860     MOVE WS-SCR-BUFFER TO WS-DOC-BUFFER.                                 
004870     MOVE WS-OUT-SUB TO WS-DOC-LEN.                                       
004880 0400-EXIT.                                                               
004890     EXIT.                                                                
004900 0410-TEST-BANK-PREFIX.                                                   
004910     MOVE 'N' TO WS-MATCH-SW.                                             
004920     SET WS-BP-INDEX TO 1.                                                
004930 0410-TRY-NEXT-PREFIX.                                                    
004940     IF WS-BP-INDEX > 8                                                   
004950      THEN                                                                
004960        GO TO 0410-EXIT                                                   
004970     END-IF.                                                              
004980     PERFORM 0415-MATCH-ONE-PREFIX THRU 0415-EXIT.                        
004990     IF WS-MATCH-FOUND                                                    
005000      THEN                                                                
005010        GO TO 0410-EXIT                                                   
005020     END-IF.                                                              
005030     SET WS-BP-INDEX UP BY 1.                                             
005040     GO TO 0410-TRY-NEXT-PREFIX.                                          
005050 0410-EXIT.                                                               
005060     EXIT.                                                                
005070 0415-MATCH-ONE-PREFIX.                                                   
005080*    FIND THE PREFIX'S OWN LENGTH (IT IS STORED SPACE-PADDED),            
005090*    THEN IF IT MATCHES AT WS-DB-INDEX, COUNT THE CONSECUTIVE             
005100*    DIGITS THAT FOLLOW, UP TO A MAXIMUM OF 14.                           
005110     MOVE ZERO TO WS-LIT-LEN.                                             
005120 0415-FIND-LEN.                                                           
005130     IF WS-LIT-LEN >= 10                                                  
005140      THEN                                                                
005150        GO TO 0415-LEN-DONE                                               
005160     END-IF.                                                              
005170     IF WS-BANK-PREFIX (WS-BP-INDEX) (WS-LIT-LEN + 1 : 1) = SPACE         
005180      THEN                                                                
005190        GO TO 0415-LEN-DONE                                               
005200     END-IF.                                                              
005210     ADD 1 TO WS-LIT-LEN.                                                 
005220     GO TO 0415-FIND-LEN.                                                 
005230 0415-LEN-DONE.                                                           
005240     MOVE 'N' TO WS-MATCH-SW.                                             
005250     IF (WS-DB-INDEX + WS-LIT-LEN - 1) > WS-DOC-LEN                       
005260      THEN                                                                
005270        GO TO 0415-EXIT                                                   
005280     END-IF.                                                              
005290     IF WS-DOC-BUFFER (WS-DB-INDEX : WS-LIT-LEN)                          
005300         NOT = WS-BANK-PREFIX (WS-BP-INDEX) (1 : WS-LIT-LEN)              
005310      THEN                                                                
005320        GO TO 0415-EXIT                                                   
005330     END-IF.                                                              
005340     SET WS-SCAN-SUB TO WS-DB-INDEX + WS-LIT-LEN.                         
005350     MOVE ZERO TO WS-DIGIT-TOTAL.                                         
005360 0415-COUNT-DIGITS.                                                       
005370     IF WS-DIGIT-TOTAL >= 14                                              
005380      THEN                                                                
005390        GO TO 0415-COUNT-DONE                                             
005400     END-IF.                                                              
005410     IF WS-SCAN-SUB > WS-DOC-LEN                                          
005420      THEN                                                                
005430        GO TO 0415-COUNT-DONE                                             
005440     END-IF.                                                              
005450     IF WS-DOC-BYTE-TABLE (WS-SCAN-SUB) NOT NUMERIC                       
005460      THEN                                                                
005470        GO TO 0415-COUNT-DONE                                             
005480     END-IF.                                                              
005490     ADD 1 TO WS-DIGIT-TOTAL.                                             
005500     SET WS-SCAN-SUB UP BY 1.                                             
005510     GO TO 0415-COUNT-DIGITS.                                             
005520 0415-COUNT-DONE.                                                         
005530     IF WS-DIGIT-TOTAL >= 8                                               
005540      THEN                                                                
005550        SET WS-MATCH-FOUND TO TRUE                                        
005560        COMPUTE WS-RUN-LEN = WS-LIT-LEN + WS-DIGIT-TOTAL                  
005570     END-IF.                                                              
005580 0415-EXIT.                                                               
005590     EXIT.                                                                
005600     EJECT                                                                
005610 0420-TEST-GROUPED-DIGITS.                                                
005620*    3-6 DIGITS, DASH, 2-6 DIGITS, DASH, 4-8 DIGITS -- TRY THE            
005630*    LONGEST FIRST GROUP THAT STILL LEAVES A DASH AND A SECOND            
005640*    GROUP IN PLACE, THE WAY A PERSON READING THE NUMBER LEFT TO          
005650*    RIGHT WOULD.                                                         
005660     MOVE 'N' TO WS-MATCH-SW.                                             
005670     MOVE 6 TO WS-LIT-LEN.                                                
005680 0420-TRY-GROUP1.                                                         
005690     IF WS-LIT-LEN < 3                                                    
005700      THEN                                                                
005710        GO TO 0420-EXIT                                                   
005720     END-IF.                                                              
005730     IF (WS-DB-INDEX + WS-LIT-LEN) > WS-DOC-LEN                           
005740      THEN                                                                
005750        SUBTRACT 1 FROM WS-LIT-LEN                                        
005760        GO TO 0420-TRY-GROUP1                                             
005770     END-IF.                                                              
005780     IF WS-DOC-BUFFER (WS-DB-INDEX : WS-LIT-LEN) NOT NUMERIC              
005790         OR WS-DOC-BYTE-TABLE (WS-DB-INDEX + WS-LIT-LEN) NOT = '-'        
005800      THEN                                                                
005810        SUBTRACT 1 FROM WS-LIT-LEN                                        
005820        GO TO 0420-TRY-GROUP1                                             
005830     END-IF.                                                              
005840     SET WS-SCAN-SUB TO WS-DB-INDEX + WS-LIT-LEN + 1.                     
005850     MOVE 6 TO WS-DIGIT-TOTAL.                                            
005860 0420-TRY-GROUP2.                                                         
005870     IF WS-DIGIT-TOTAL < 2                                                
005880      THEN                                                                
005890        GO TO 0420-EXIT                                                   
005900     END-IF.                                                              
005910     IF (WS-SCAN-SUB + WS-DIGIT-TOTAL) > WS-DOC-LEN                       
005920      THEN                                                                
005930        SUBTRACT 1 FROM WS-DIGIT-TOTAL                                    
005940        GO TO 0420-TRY-GROUP2                                             
005950     END-IF.                                                              
005960     IF WS-DOC-BUFFER (WS-SCAN-SUB : WS-DIGIT-TOTAL) NOT NUMERIC          
005970      THEN                                                                
005980        SUBTRACT 1 FROM WS-DIGIT-TOTAL                                    
005990        GO TO 0420-TRY-GROUP2                                             
006000     END-IF.                                                              
006010     IF WS-DOC-BYTE-TABLE (WS-SCAN-SUB + WS-DIGIT-TOTAL) NOT = '-'        
006020      THEN                                                                
006030        SUBTRACT 1 FROM WS-DIGIT-TOTAL                                    
006040        GO TO 0420-TRY-GROUP2                                             
006050     END-IF.                                                              
006060     SET WS-MARK-SUB TO WS-SCAN-SUB + WS-DIGIT-TOTAL + 1.                 
006070     MOVE 8 TO WS-REGION-SUB.                                             
006080 0420-TRY-GROUP3.                                                         
006090     IF WS-REGION-SUB < 4                                                 
006100      THEN                                                                
006110        GO TO 0420-EXIT                                                   
006120     END-IF.                                                              
006130     IF (WS-MARK-SUB + WS-REGION-SUB - 1) > WS-DOC-LEN                    
006140      THEN                                                                
006150        SUBTRACT 1 FROM WS-REGION-SUB                                     
006160        GO TO 0420-TRY-GROUP3                                             
006170     END-IF.                                                              
006180     IF WS-DOC-BUFFER (WS-MARK-SUB : WS-REGION-SUB) NOT NUMERIC           
006190      THEN                                                                
006200        SUBTRACT 1 FROM WS-REGION-SUB                                     
006210        GO TO 0420-TRY-GROUP3                                             
006220     END-IF.                                                              
006230     SET WS-MATCH-FOUND TO TRUE.                                          
006240     COMPUTE WS-RUN-LEN = WS-MARK-SUB + WS-REGION-SUB                     
006250             - WS-DB-INDEX.                                               
006260 0420-EXIT.                                                               
006270     EXIT.                                                                
006280     EJECT                                                                
006290 TITLE 'Address Masking'.                                                 
006300 0500-MASK-ADDRESS.                                                       
006310*    A MATCH IS A NAMED REGION (WS-REGION-TABLE) FOLLOWED WITHIN          
006320*    30 CHARACTERS BY A UNIT-TYPE SUFFIX (WS-UNIT-SUFFIX-TABLE).          
006330*    THE WHOLE SPAN FROM THE REGION NAME THROUGH THE SUFFIX IS            
006340*    REPLACED BY THE FIXED LITERAL.                                       
006350     MOVE SPACES TO WS-SCR-BUFFER.                                        
006360     MOVE ZERO TO WS-OUT-SUB.                                             
006370     SET WS-DB-INDEX TO 1.                                                
006380 0500-LOOP.                                                               
006390     IF WS-DB-INDEX > WS-DOC-LEN                                          
006400      THEN                                                                
006410        GO TO 0500-COPY-BACK                                              
006420     END-IF.                                                              
006430     PERFORM 0510-TEST-REGION-AT THRU 0510-EXIT.                          
006440     IF WS-MATCH-FOUND                                                    
006450      THEN                                                                
006460        ADD 1 TO WS-OUT-SUB                                               
006470        SET WS-SB-INDEX TO WS-OUT-SUB                                     
006480        MOVE WS-ADDR-LIT TO WS-SCR-BUFFER (WS-SB-INDEX : 3)               
006490        ADD 2 TO WS-OUT-SUB                                               
006500        ADD WS-RUN-LEN TO WS-DB-INDEX                                     
006510        GO TO 0500-LOOP                                                   
006520     END-IF.                                                              
006530     ADD 1 TO WS-OUT-SUB.                                                 
006540     SET WS-SB-INDEX TO WS-OUT-SUB.                                       
006550     MOVE WS-DOC-BYTE-TABLE (WS-DB-INDEX) TO WS-SCR-BYTE-TABLE (WS        
006560     SET WS-DB-INDEX UP BY 1.                                             
006570     GO TO 0500-LOOP.                                                     
006580 0500-COPY-BACK.                                                          
006590     MOVE WS-SCR-BUFFER TO WS-DOC-BUFFER.                                 
006600     MOVE WS-OUT-SUB TO WS-DOC-LEN.                                       
006610 0500-EXIT.                                                               
006620     EXIT.                                                                
006630 0510-TEST-REGION-AT.                                                     
006640     MOVE 'N' TO WS-MATCH-SW.                                             
006650     SET WS-RG-INDEX TO 1.                                                
006660 0510-TRY-NEXT-REGION.                                                    
006670     IF WS-RG-INDEX > 10                                                  
006680      THEN                                                                
006690        GO TO 0510-EXIT                                                   
006700     END-IF.                                                              
006710     PERFORM 0515-MATCH-ONE-REGION THRU 0515-EXIT.                        
006720     IF WS-MATCH-FOUND                                                    
006730      THEN                                                                
006740        GO TO 0510-EXIT                                                   
006750     END-IF.                                                              
006760     SET WS-RG-INDEX UP BY 1.                                             
006770     GO TO 0510-TRY-NEXT-REGION.                                          
006780 0510-EXIT.                                                               
006790     EXIT.                                                                
006800 0515-MATCH-ONE-REGION.                                                   
006810     MOVE ZERO TO WS-LIT-LEN.                                             
006820 0515-FIND-LEN.                                                           
006830     IF WS-LIT-LEN >= 10                                                  
006840      THEN                                                                
006850        GO TO 0515-LEN-DONE                                               
006860     END-IF.                                                              
006870     IF WS-REGION-NAME (WS-RG-INDEX) (WS-LIT-LEN + 1 : 1) = SPACE         
006880      THEN                                                                
006890        GO TO 0515-LEN-DONE                                               
006900     END-IF.                                                              
006910     ADD 1 TO WS-LIT-LEN.                                                 
006920     GO TO 0515-FIND-LEN.                                                 
006930 0515-LEN-DONE.                                                           
006940     IF (WS-DB-INDEX + WS-LIT-LEN - 1) > WS-DOC-LEN                       
006950      THEN                                                                
006960        GO TO 0515-EXIT                                                   
006970     END-IF.                                                              
006980     IF WS-DOC-BUFFER (WS-DB-INDEX : WS-LIT-LEN)                          
006990         NOT = WS-REGION-NAME (WS-RG-INDEX) (1 : WS-LIT-LEN)              
007000      THEN                                                                
007010        GO TO 0515-EXIT                                                   
007020     END-IF.                                                              
007030     SET WS-MARK-SUB TO WS-DB-INDEX + WS-LIT-LEN.                         
007040     PERFORM 0520-FIND-SUFFIX-WITHIN-30 THRU 0520-EXIT.                   
007050 0515-EXIT.                                                               
007060     EXIT.                                                                
007070     EJECT                                                                
007080 0520-FIND-SUFFIX-WITHIN-30.                                              
007090     MOVE 'N' TO WS-MATCH-SW.                                             
007100     SET WS-SCAN-SUB TO WS-MARK-SUB.                                      
007110     MOVE ZERO TO WS-REGION-SUB.                                          
007120 0520-SCAN-FORWARD.                                                       
007130     IF WS-REGION-SUB > 30                                                
007140         OR WS-SCAN-SUB > WS-DOC-LEN                                      
007150      THEN                                                                
007160        GO TO 0520-EXIT                                                   
007170     END-IF.                                                              
007180     SET WS-US-INDEX TO 1.                                                
007190 0520-TRY-SUFFIX.                                                         
007200     IF WS-US-INDEX > 6                                                   
007210      THEN                                                                
007220        GO TO 0520-NEXT-POSITION                                          
007230     END-IF.                                                              
007240     PERFORM 0525-MATCH-ONE-SUFFIX THRU 0525-EXIT.                        
007250     IF WS-MATCH-FOUND                                                    
007260      THEN                                                                
007270        COMPUTE WS-RUN-LEN = (WS-SCAN-SUB + WS-LIT-LEN) - WS-DB-IN        
007280        GO TO 0520-EXIT                                                   
007290     END-IF.                                                              
007300     SET WS-US-INDEX UP BY 1.                                             
007310     GO TO 0520-TRY-SUFFIX.                                               
007320 0520-NEXT-POSITION.                                                      
007330     SET WS-SCAN-SUB UP BY 1.                                             
007340     ADD 1 TO WS-REGION-SUB.                                              
007350     GO TO 0520-SCAN-FORWARD.                                             
007360 0520-EXIT.                                                               
007370     EXIT.                                                                
007380 0525-MATCH-ONE-SUFFIX.                                                   
007390     MOVE ZERO TO WS-LIT-LEN.                                             
007400 0525-FIND-LEN.                                                           
007410     IF WS-LIT-LEN >= 6                                                   
007420      THEN                                                                
007430        GO TO 0525-LEN-DONE                                               
007440     END-IF.                                                              
007450     IF WS-UNIT-SUFFIX (WS-US-INDEX) (WS-LIT-LEN + 1 : 1) = SPACE         
007460      THEN                                                                
007470        GO TO 0525-LEN-DONE                                               
007480     END-IF.                                                              
007490     ADD 1 TO WS-LIT-LEN.                                                 
007500     GO TO 0525-FIND-LEN.                                                 
007510 0525-LEN-DONE.                                                           
007520     MOVE 'N' TO WS-MATCH-SW.                                             
007530     IF (WS-SCAN-SUB + WS-LIT-LEN - 1) > WS-DOC-LEN                       
007540      THEN                                                                
007550        GO TO 0525-EXIT                                                   
007560     END-IF.                                                              
007570     IF WS-DOC-BUFFER (WS-SCAN-SUB : WS-LIT-LEN)                          
007580         = WS-UNIT-SUFFIX (WS-US-INDEX) (1 : WS-LIT-LEN)                  
007590      THEN                                                                
007600        SET WS-MATCH-FOUND TO TRUE                                        
007610     END-IF.                                                              
007620 0525-EXIT.                                                               
007630     EXIT.                                                                
007640     EJECT                                                                
007650     EJECT                                                                
007660****************************************************************          
007670*    CLRMKSUB  --  SHARED FIXED-SHAPE DIGIT-DASH-DIGIT TESTER             
007680*                                                                         
007690*    NESTED SUBPROGRAM, CALLED FROM THE MASKING PARAGRAPHS ABOVE          
007700*    WHEREVER THE PATTERN IS A FIXED COUNT OF DIGITS, ONE OPTIONAL        
007710*    DASH, THEN A FIXED COUNT OF DIGITS -- E.G. THE 6-7 DIGIT RRN         
007720*    SHAPE.  VARIABLE-WIDTH SHAPES ARE NOT HANDLED HERE -- SEE THE        
007730*    BANK-ACCOUNT AND ADDRESS PARAGRAPHS, WHICH ROLL THEIR OWN.           
007740****************************************************************          
007750*             CHANGE LOG                                                  
007760*             ----------                                                  
007770*  DATE        BY       TICKET     DESCRIPTION                            
007780*  ----------  -------  ---------  ----------------------------           
007790*  03/24/2026  PKW      CLRK-1044  INITIAL CUT, PULLED OUT OF             
007800*                                   0100-MASK-SSN SO 0200 COULD           
007810*                                   SHARE THE SAME SCAN LOGIC.            
007820****************************************************************          
007830 IDENTIFICATION DIVISION.                                                 
007840 PROGRAM-ID.     CLRMKSUB IS COMMON PROGRAM.                              
007850 DATA DIVISION.                                                           
007860 WORKING-STORAGE SECTION.                                                 
007870 77  WK-P1-END               PIC 9(6)    COMP.                            
007880 77  WK-P2-START             PIC 9(6)    COMP.                            
007890 77  WK-P2-END               PIC 9(6)    COMP.                            
007900 77  WK-DASH-LEN             PIC 9(1)    COMP.                            
007910 LINKAGE SECTION.                                                         
007920 01  MK-BUFFER               PIC X(200000).                               
007930 01  MK-BUF-LEN              PIC 9(6)    COMP.                            
007940 01  MK-START-POS            PIC 9(6)    COMP.                            
007950 01  MK-PART1-LEN            PIC 9(2)    COMP.                            
007960 01  MK-PART2-LEN            PIC 9(2)    COMP.                            
007970 01  MK-RUN-LEN              PIC 9(4)    COMP.                            
007980 01  MK-MATCH-SW             PIC X.                                       
007990     88  MK-MATCH-FOUND              VALUE 'Y'.                           
008000 PROCEDURE DIVISION USING MK-BUFFER, MK-BUF-LEN, MK-START-POS,            
008010         MK-PART1-LEN, MK-PART2-LEN, MK-RUN-LEN, MK-MATCH-SW.             
008020 0000-MAINLINE.                                                           
008030     MOVE 'N' TO MK-MATCH-SW.                                             
008040     MOVE ZERO TO MK-RUN-LEN.                                             
008050     SET WK-P1-END TO MK-START-POS + MK-PART1-LEN - 1.                    
008060     IF WK-P1-END > MK-BUF-LEN                                            
008070      THEN                                                                
008080        GO TO 0000-EXIT                                                   
008090     END-IF.                                                              
008100     IF MK-BUFFER (MK-START-POS : MK-PART1-LEN) NOT NUMERIC               
008110      THEN                                                                
008120        GO TO 0000-EXIT                                                   
008130     END-IF.                                                              
008140     IF MK-BUFFER (WK-P1-END + 1 : 1) = '-'                               
008150      THEN                                                                
008160        MOVE 1 TO WK-DASH-LEN                                             
008170      ELSE                                                                
008180        MOVE 0 TO WK-DASH-LEN                                             
008190     END-IF.                                                              
008200     SET WK-P2-START TO WK-P1-END + WK-DASH-LEN + 1.                      
008210     SET WK-P2-END TO WK-P2-START + MK-PART2-LEN - 1.                     
008220     IF WK-P2-END > MK-BUF-LEN                                            
008230      THEN                                                                
008240        GO TO 0000-EXIT                                                   
008250     END-IF.                                                              
008260     IF MK-BUFFER (WK-P2-START : MK-PART2-LEN) NOT NUMERIC                
008270      THEN                                                                
008280        GO TO 0000-EXIT                                                   
008290     END-IF.                                                              
008300     SET MK-MATCH-FOUND TO TRUE.                                          
008310     COMPUTE MK-RUN-LEN = WK-P2-END - MK-START-POS + 1.                   
008320 0000-EXIT.                                                               
008330     EXIT PROGRAM.                                                        
008340 END PROGRAM CLRMKSUB.                                                    
008350 END PROGRAM CLRMSK01.                                                    
