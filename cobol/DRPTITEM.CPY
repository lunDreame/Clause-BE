000100*****************************************************************        
000110*    DRPTITEM  --  RISK REPORT ITEM RECORD                               
000120*                                                                        
000130*    ONE SELECTED CLAUSE'S ENTRY IN THE RISK REPORT, AFTER THE           
000140*    ADVISOR-OUTPUT STUB (CLRRSK01 0100-BUILD-STUB-REPORT), THE          
000150*    SCHEMA VALIDATOR'S SANITIZE PASS, AND THE FORBIDDEN-PHRASE          
000160*    GUARD HAVE ALL RUN.  WRITTEN TO RISK-REPORT-ITEM-OUT AND            
000170*    PRINTED ON THE TERMINAL LISTING.                                    
000180*****************************************************************        
000190*             COPYBOOK CHANGE LOG                                        
000200*             -------------------                                        
000210*  DATE        BY       TICKET     DESCRIPTION                           
000220*  ----------  -------  ---------  ----------------------------          
000230*  03/11/2026  PKW      CLRK-1001  INITIAL CUT.                          
000240*****************************************************************        
000250 01  RISK-REPORT-ITEM.                                                   
000260     05  CLAUSE-ID                PIC X(6).                              
000270     05  TITLE                    PIC X(200).                            
000280     05  LABEL                    PIC X(7).                              
000290     05  RISK-REASON              PIC X(300).                            
000300     05  WHAT-TO-CONFIRM-COUNT    PIC 9(2)  COMP.                        
000310     05  WHAT-TO-CONFIRM          OCCURS 10 TIMES                        
000320                                  PIC X(200).                            
000330     05  SOFT-SUGGESTION-COUNT    PIC 9(2)  COMP.                        
000340     05  SOFT-SUGGESTION          OCCURS 10 TIMES                        
000350                                  PIC X(200).                            
000360     05  TRIGGER-COUNT            PIC 9(2)  COMP.                        
000370     05  TRIGGER-TAG              OCCURS 20 TIMES                        
000380                                  PIC X(30).                             
000390     05  RI-MODIFIED-FLAG         PIC X(01).                             
000400         88  RI-WAS-MODIFIED            VALUE 'Y'.                       
000410         88  RI-NOT-MODIFIED             VALUE 'N'.                      
000420     05  FILLER                   PIC X(10).                             
